000100******************************************************************
000200* Program name:    ICSCR020.                                    *
000300* Original author: GFORRICH.                                    *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 03/09/2024 GFORRICH      Initial Version - score de tiempo y  * INICIAL1
000900*                          servicio, ranking simple.             *INICIAL1
001000* 11/11/2024 GFORRICH      REQ-4513 Score de infraestructura    * REQ-4513
001100*                          (hosts/tecnologias) y de organizacion.*REQ-4513
001200* 14/02/2025 GFORRICH      REQ-4599 Penalizaciones y bonos de   * REQ-4599
001300*                          proximidad (R8/R9). Export CSV.       *REQ-4599
001400* 20/01/2026 GFORRICH      REQ-4711 Y2K+26: se amplia AAAA a 4  * REQ-4711
001500*                          posiciones en los calculos de fecha. * REQ-4711
001600* 02/03/2026 GFORRICH      REQ-4733 Grupos de ecosistema para   * REQ-4733
001700*                          match parcial de servicio (R5).       *REQ-4733
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  ICSCR020.
002500 AUTHOR. GUSTAVO FORRICHELLI.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. SEPTIEMBRE 2024.
002800 DATE-COMPILED. MARZO 2026.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900        C01 IS TOP-OF-FORM
004000        CLASS DIGITO-VALIDO IS '0' THRU '9'
004100        UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA
004200               OFF STATUS IS WS-TRAZA-INACTIVA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARCHNORM    ASSIGN       TO ARCHNORM
004700                        FILE STATUS  IS SW-FILE-STATUS.
004800     SELECT REPRANK     ASSIGN       TO REPRANK
004900                        FILE STATUS  IS SW-FILE-STATUS.
005000     SELECT ARCHCSV     ASSIGN       TO ARCHCSV
005100                        FILE STATUS  IS SW-FILE-STATUS.
005200*****************************************************************
005300*                                                               *
005400*                   D A T A   D I V I S I O N                   *
005500*                                                               *
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  ARCHNORM
006100     RECORDING MODE IS F
006200     RECORD CONTAINS 1179 CHARACTERS.
006300 01  REG-ARCHNORM.
006400     COPY ICECTKT0.
006500
006600 FD  REPRANK
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 132 CHARACTERS.
006900 01  REG-REPRANK                   PIC X(132).
007000
007100 FD  ARCHCSV
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 150 CHARACTERS.
007400 01  REG-ARCHCSV                   PIC X(150).
007500
007600 WORKING-STORAGE SECTION.
007700
007800 01  CN-CONTADORES.
007900     05  CN-TOTAL-LEIDOS           PIC 9(05) COMP VALUE ZERO.
008000     05  CN-CAMBIOS-ANALIZADOS     PIC 9(05) COMP VALUE ZERO.
008100     05  CN-CAMBIOS-RETENIDOS      PIC 9(05) COMP VALUE ZERO.
008200     05  FILLER                    PIC X(10) VALUE SPACE.
008300
008400 01  SW-SWITCHES.
008500     05  SW-FILE-STATUS            PIC X(02) VALUE SPACE.
008600         88  FS-88-OK                            VALUE '00'.
008700     05  SW-FIN-ARCHIVO            PIC X(01) VALUE 'N'.
008800         88  HAY-FIN-ARCHIVO                      VALUE 'S'.
008900     05  SW-INCIDENTE-HALLADO      PIC X(01) VALUE 'N'.
009000         88  YA-HAY-INCIDENTE                      VALUE 'S'.
009100     05  SW-MATCH-FUERTE           PIC X(01) VALUE 'N'.
009200         88  HAY-MATCH-FUERTE                      VALUE 'S'.
009300     05  FILLER                    PIC X(10) VALUE SPACE.
009400
009500*---------------------------------------------------------------*
009600*   TICKET INCIDENT CAPTURADO DEL ARCHIVO DE ENTRADA.            *
009700*---------------------------------------------------------------*
009800 01  WS-INCIDENTE.
009900     COPY ICECTKT0 REPLACING ==TKT0-== BY ==INC-==.
010000
010100 01  WS-REF-TIEMPO.
010200     05  WS-REF-IMPACTO-TS         PIC 9(14) VALUE ZERO.
010300*    REQ-4733 02/03/2026 GFORRICH - VISTA ALTERNATIVA PARA      * REQ-4733
010400*    AUDITAR EL ANIO DE REFERENCIA EN EL VOLCADO DE DIAGNOSTICO.* REQ-4733
010500     05  WS-REF-IMPACTO-R REDEFINES WS-REF-IMPACTO-TS.
010600         10  WS-REF-IMPACTO-AAAA   PIC 9(04).
010700         10  WS-REF-IMPACTO-MM     PIC 9(02).
010800         10  WS-REF-IMPACTO-DD     PIC 9(02).
010900         10  WS-REF-IMPACTO-HH     PIC 9(02).
011000         10  WS-REF-IMPACTO-MIN    PIC 9(02).
011100         10  WS-REF-IMPACTO-SS     PIC 9(02).
011200     05  FILLER                    PIC X(06) VALUE SPACE.
011300
011400*---------------------------------------------------------------*
011500*   TABLA DE CAMBIOS CANDIDATOS (TECCM) CON SUS SUB-SCORES,     *
011600*   PENALIZACIONES Y BONOS YA CALCULADOS PARA EL RANKING.        *
011700*---------------------------------------------------------------*
011800 01  WS-CAMBIOS.
011900     05  WS-CAMBIOS-CNT            PIC 9(03) COMP VALUE ZERO.
012000     05  WS-CAMBIO-TABLA OCCURS 100 TIMES
012100             INDEXED BY WS-IX-CAM WS-IX-EVAL WS-IX-ORD.
012200         10  CAM-ISSUE-KEY             PIC X(15).
012300         10  CAM-SUMARIO               PIC X(60).
012400         10  CAM-PLAN-INICIO-TS        PIC 9(14).
012500*        REQ-4733 02/03/2026 GFORRICH - VISTA ALTERNATIVA DEL  * REQ-4733
012600*        INICIO PLANIFICADO PARA EL DETALLE DEL REPORTE R4.    * REQ-4733
012700         10  CAM-PLAN-INICIO-R REDEFINES CAM-PLAN-INICIO-TS.
012800             15  CAM-PLAN-INIC-AAAA    PIC 9(04).
012900             15  CAM-PLAN-INIC-MM      PIC 9(02).
013000             15  CAM-PLAN-INIC-DD      PIC 9(02).
013100             15  CAM-PLAN-INIC-HH      PIC 9(02).
013200             15  CAM-PLAN-INIC-MIN     PIC 9(02).
013300             15  CAM-PLAN-INIC-SS      PIC 9(02).
013400         10  CAM-PLAN-FIN-TS           PIC 9(14).
013500         10  CAM-INTERV-CNT            PIC 9(02).
013600*---------------------------------------------------------------*
013700*    LAS AREAS CAM-xxx-AREA ENVUELVEN CADA SUB-TABLA PARA PODER  *
013800*    COPIARLA COMPLETA CON UN SOLO MOVE DE GRUPO (UN SUBINDICE,  *
013900*    EL DEL CANDIDATO) AL CARGAR UN CHANGE EN 2200-CARGAR-CAMBIO.*
014000*---------------------------------------------------------------*
014100         10  CAM-INTERV-AREA.
014200             15  CAM-INTERV-TABLA OCCURS 5 TIMES
014300                     INDEXED BY CAM-IX-INTERV.
014400                 20  CAM-INTERV-INICIO-TS  PIC 9(14).
014500                 20  CAM-INTERV-FIN-TS     PIC 9(14).
014600         10  CAM-SERV-CNT              PIC 9(02).
014700         10  CAM-SERV-AREA.
014800             15  CAM-SERV-TABLA OCCURS 15 TIMES
014900                     INDEXED BY CAM-IX-SERV
015000                     PIC X(20).
015100         10  CAM-HOST-CNT              PIC 9(02).
015200         10  CAM-HOST-AREA.
015300             15  CAM-HOST-TABLA OCCURS 10 TIMES
015400                     INDEXED BY CAM-IX-HOST
015500                     PIC X(20).
015600         10  CAM-TECN-CNT              PIC 9(02).
015700         10  CAM-TECN-AREA.
015800             15  CAM-TECN-TABLA OCCURS 10 TIMES
015900                     INDEXED BY CAM-IX-TECN
016000                     PIC X(15).
016100         10  CAM-EQUIPO                PIC X(30).
016200         10  CAM-PERSONA-CNT           PIC 9(02).
016300         10  CAM-PERSONA-AREA.
016400             15  CAM-PERSONA-TABLA OCCURS 10 TIMES
016500                     INDEXED BY CAM-IX-PERS
016600                     PIC X(20).
016700         10  CAM-SCORES.
016800             15  CAM-SCORE-TIEMPO      PIC S9(3)V9(1).
016900             15  CAM-SCORE-SERVICIO    PIC S9(3)V9(1).
017000             15  CAM-SCORE-INFRA       PIC S9(3)V9(1).
017100             15  CAM-SCORE-ORG         PIC S9(3)V9(1).
017200             15  CAM-SCORE-BASE        PIC S9(3)V9(4).
017300             15  CAM-SCORE-FINAL       PIC S9(3)V9(1).
017400         10  CAM-EXPLICACION.
017500             15  CAM-EXPL-TIEMPO-COD   PIC X(01) VALUE '0'.
017600             15  CAM-EXPL-SERV-COD     PIC X(01) VALUE '0'.
017700             15  CAM-GRUPO-ECOSISTEMA  PIC X(15) VALUE SPACE.
017800             15  CAM-INFRA-HOST-OK     PIC X(01) VALUE 'N'.
017900             15  CAM-INFRA-TECH-OK     PIC X(01) VALUE 'N'.
018000             15  CAM-ORG-EQUIPO-COD    PIC X(01) VALUE '0'.
018100             15  CAM-ORG-PERSONAS-CNT  PIC 9(02) COMP VALUE 0.
018200         10  CAM-PENALIDADES.
018300             15  CAM-PEN-SIN-INTERV    PIC X(01) VALUE 'N'.
018400             15  CAM-PEN-SIN-HOST      PIC X(01) VALUE 'N'.
018500             15  CAM-PEN-SIN-SERV      PIC X(01) VALUE 'N'.
018600             15  CAM-PEN-GENERICO      PIC X(01) VALUE 'N'.
018700             15  CAM-PEN-DURACION      PIC X(01) VALUE '0'.
018800         10  CAM-BONO-TIER             PIC X(01) VALUE '0'.
018900         10  CAM-RETENIDO              PIC X(01) VALUE 'N'.
019000             88  CAM-88-RETENIDO                 VALUE 'S'.
019100         10  FILLER                    PIC X(05) VALUE SPACE.
019200     05  FILLER                        PIC X(10) VALUE SPACE.
019300
019400*---------------------------------------------------------------*
019500*   PARAMETROS DE PESOS, PENALIZACIONES, BONOS Y GRUPOS DE       *
019600*   ECOSISTEMA (R5/R8/R9).                                       *
019700*---------------------------------------------------------------*
019800 01  WS-PARAMETROS.
019900     COPY ICECCFG1.
020000     02  FILLER                    PIC X(10) VALUE SPACE.
020100
020200 01  WS-PESOS-NORMALIZADOS.
020300     05  WS-SUMA-PESOS             PIC S9(1)V9(6) VALUE ZERO.
020400     05  WS-PESO-TIEMPO-N          PIC S9(1)V9(6) VALUE ZERO.
020500     05  WS-PESO-SERVICIO-N        PIC S9(1)V9(6) VALUE ZERO.
020600     05  WS-PESO-INFRA-N           PIC S9(1)V9(6) VALUE ZERO.
020700     05  WS-PESO-ORG-N             PIC S9(1)V9(6) VALUE ZERO.
020800     05  FILLER                    PIC X(06) VALUE SPACE.
020900
021000*---------------------------------------------------------------*
021100*   AREA DE CALCULO DE FECHA/HORA. CONVERSION MANUAL A MINUTOS   *
021200*   ABSOLUTOS (NUMERO DE DIA JULIANO * 1440 + MINUTOS DEL DIA)   *
021300*   PORQUE NO SE USAN FUNCIONES INTRINSECAS EN ESTE SHOP.        *
021400*---------------------------------------------------------------*
021500 01  WS-CALC-TIEMPO.
021600     05  WS-TS-ENTRADA             PIC 9(14) VALUE ZERO.
021700     05  WS-TS-R REDEFINES WS-TS-ENTRADA.
021800         10  WS-TS-AAAA            PIC 9(04).
021900         10  WS-TS-MM              PIC 9(02).
022000         10  WS-TS-DD              PIC 9(02).
022100         10  WS-TS-HH              PIC 9(02).
022200         10  WS-TS-MIN             PIC 9(02).
022300         10  WS-TS-SS              PIC 9(02).
022400     05  WS-JDN-A                  PIC S9(04) COMP.
022500     05  WS-JDN-Y                  PIC S9(06) COMP.
022600     05  WS-JDN-M                  PIC S9(04) COMP.
022700     05  WS-JDN-VALOR              PIC S9(09) COMP.
022800     05  WS-MINUTOS-ABS            PIC S9(11) COMP.
022900     05  WS-MINUTOS-A              PIC S9(11) COMP.
023000     05  WS-MINUTOS-B              PIC S9(11) COMP.
023100     05  WS-DISTANCIA-MIN          PIC S9(11) COMP.
023200     05  WS-DISTANCIA-MENOR        PIC S9(11) COMP.
023300     05  WS-DECAY-M                PIC S9(07) COMP.
023400     05  WS-DURACION-HORAS         PIC S9(07)V9(02).
023500     05  FILLER                    PIC X(08) VALUE SPACE.
023600
023700*---------------------------------------------------------------*
023800*   AREA DE CALCULO DE RAIZ CUADRADA POR NEWTON-RAPHSON (15      *
023900*   ITERACIONES FIJAS) PARA LA FORMULA DE DECAIMIENTO DE R4.     *
024000*---------------------------------------------------------------*
024100 01  WS-CALC-RAIZ.
024200     05  WS-RAIZ-ENTRADA           PIC S9(3)V9(6) VALUE ZERO.
024300     05  WS-RAIZ-X                 PIC S9(3)V9(6) VALUE ZERO.
024400     05  WS-RAIZ-RESULTADO         PIC S9(3)V9(6) VALUE ZERO.
024500     05  WS-RAIZ-I                 PIC 9(02) COMP VALUE ZERO.
024600     05  FILLER                    PIC X(08) VALUE SPACE.
024700
024800*---------------------------------------------------------------*
024900*   AREA GENERICA DE BUSQUEDA DE SUBCADENA (EQUIPO CONTENIDO)    *
025000*   Y DE RECORTE DE BLANCOS A LA DERECHA.                        *
025100*---------------------------------------------------------------*
025200 01  WS-CALC-SUBCADENA.
025300     05  WS-SUBCAD-MAYOR           PIC X(30) VALUE SPACE.
025400     05  WS-SUBCAD-MENOR           PIC X(30) VALUE SPACE.
025500     05  WS-SUBCAD-LEN-MAYOR       PIC 9(02) COMP VALUE 0.
025600     05  WS-SUBCAD-LEN-MENOR       PIC 9(02) COMP VALUE 0.
025700     05  WS-SUBCAD-POS             PIC 9(02) COMP VALUE 0.
025800     05  WS-SUBCAD-LONG            PIC 9(02) COMP VALUE 0.
025900     05  WS-SUBCAD-LEN-INC         PIC 9(02) COMP VALUE 0.
026000     05  WS-SUBCAD-LEN-CAM         PIC 9(02) COMP VALUE 0.
026100     05  WS-SUBCAD-HALLADO         PIC X(01) VALUE 'N'.
026200         88  SUBCAD-88-HALLADA                  VALUE 'S'.
026300     05  FILLER                    PIC X(08) VALUE SPACE.
026400
026500*---------------------------------------------------------------*
026600*   AREAS DE TRABAJO PARA LOS SCORES R5/R6/R7 (CONTEO DE         *
026700*   INTERSECCION Y UNION SOBRE TABLAS DE SERVICIO/HOST/TECH/     *
026800*   PERSONAS).                                                   *
026900*---------------------------------------------------------------*
027000 01  WS-CALC-CONJUNTOS.
027100     05  WS-IX-A                   PIC 9(02) COMP VALUE 0.
027200     05  WS-IX-B                   PIC 9(02) COMP VALUE 0.
027300     05  WS-INTERSEC-CNT           PIC 9(02) COMP VALUE 0.
027400     05  WS-UNION-CNT              PIC S9(03) COMP VALUE 0.
027500     05  WS-JACCARD               PIC S9(1)V9(6) VALUE ZERO.
027600     05  WS-CALC-TEMP-1            PIC S9(5)V9(6) VALUE ZERO.
027700     05  WS-CALC-TEMP-2            PIC S9(5)V9(6) VALUE ZERO.
027800     05  WS-HOST-PARTE             PIC S9(3)V9(1) VALUE ZERO.
027900     05  WS-TECH-PARTE             PIC S9(3)V9(1) VALUE ZERO.
028000     05  WS-GRUPO-COMBO-MEJOR      PIC 9(02) COMP VALUE 0.
028100     05  WS-GRUPO-COMBO-ACTUAL     PIC 9(02) COMP VALUE 0.
028200     05  WS-GRUPO-INC-CNT          PIC 9(02) COMP VALUE 0.
028300     05  WS-GRUPO-CAM-CNT          PIC 9(02) COMP VALUE 0.
028400     05  WS-GRUPO-NOMBRE-GANADOR   PIC X(15) VALUE SPACE.
028500     05  FILLER                    PIC X(08) VALUE SPACE.
028600
028700*---------------------------------------------------------------*
028800*   AREA DE ORDENAMIENTO (BURBUJA DESCENDENTE POR SCORE FINAL).  *
028900*---------------------------------------------------------------*
029000 01  WS-CALC-ORDEN.
029100     05  WS-ORDEN-SWAP             PIC X(01) VALUE 'N'.
029200         88  HUBO-INTERCAMBIO                  VALUE 'S'.
029300     05  WS-CAMBIO-AUX             PIC X(1500).
029400     05  WS-RANK-ACTUAL            PIC 9(03) COMP VALUE 0.
029500     05  WS-TOP-N-IMPRESOS         PIC 9(03) COMP VALUE 0.
029600     05  WS-CSV-FILA-NUM           PIC 9(03) VALUE 0.
029700     05  FILLER                    PIC X(08) VALUE SPACE.
029800
029900*---------------------------------------------------------------*
030000*   LINEA DE IMPRESION DEL REPORTE DE RANKING (132 POSICIONES)   *
030100*   Y DEL EXPORT CSV.                                            *
030200*---------------------------------------------------------------*
030300 01  WS-AREA-REPORTE.
030400     COPY ICECRPT0.
030500
030600 01  WS-LINEA-EXPLIC               PIC X(132) VALUE SPACE.
030700 01  WS-LINEA-PTR                  PIC 9(03) COMP VALUE 1.
030800
030900 PROCEDURE DIVISION.
031000
031100 0000-MAINLINE.
031200
031300     PERFORM 1000-INICIO
031400        THRU 1000-INICIO-EXIT
031500
031600     PERFORM 2000-PROCESO
031700        THRU 2000-PROCESO-EXIT
031800        UNTIL HAY-FIN-ARCHIVO
031900
032000     PERFORM 4000-NORMALIZAR-PESOS
032100        THRU 4000-NORMALIZAR-PESOS-EXIT
032200
032300     PERFORM 5000-CALCULAR-CAMBIO
032400        THRU 5000-CALCULAR-CAMBIO-EXIT
032500        VARYING WS-IX-CAM FROM 1 BY 1
032600        UNTIL WS-IX-CAM > WS-CAMBIOS-CNT
032700
032800     PERFORM 6000-ORDENAR-RANKING
032900        THRU 6000-ORDENAR-RANKING-EXIT
033000
033100     PERFORM 7000-IMPRIMIR-REPORTE
033200        THRU 7000-IMPRIMIR-REPORTE-EXIT
033300
033400     PERFORM 8000-EXPORTAR-CSV
033500        THRU 8000-EXPORTAR-CSV-EXIT
033600
033700     PERFORM 9900-FIN
033800        THRU 9900-FIN-EXIT
033900
034000     STOP RUN
034100     .
034200
034300*****************************************************************
034400*    1000 - APERTURA DE ARCHIVOS Y PRIMERA LECTURA.              *
034500*****************************************************************
034600 1000-INICIO.
034700
034800     OPEN INPUT  ARCHNORM
034900     IF NOT FS-88-OK
035000        DISPLAY 'ERROR OPEN ARCHNORM CODE: ' SW-FILE-STATUS
035100        PERFORM 9900-FIN THRU 9900-FIN-EXIT
035200        STOP RUN
035300     END-IF
035400
035500     OPEN OUTPUT REPRANK
035600     IF NOT FS-88-OK
035700        DISPLAY 'ERROR OPEN REPRANK CODE: ' SW-FILE-STATUS
035800        PERFORM 9900-FIN THRU 9900-FIN-EXIT
035900        STOP RUN
036000     END-IF
036100
036200     OPEN OUTPUT ARCHCSV
036300     IF NOT FS-88-OK
036400        DISPLAY 'ERROR OPEN ARCHCSV CODE: ' SW-FILE-STATUS
036500        PERFORM 9900-FIN THRU 9900-FIN-EXIT
036600        STOP RUN
036700     END-IF
036800
036900     PERFORM 2100-LEER-TICKET
037000        THRU 2100-LEER-TICKET-EXIT
037100     .
037200 1000-INICIO-EXIT.
037300     EXIT.
037400
037500*****************************************************************
037600*    2000 - LECTURA SECUENCIAL DEL ARCHIVO NORMALIZADO:          *
037700*           EL PRIMER INCIDENT ES EL INCIDENTE, CADA CHANGE ES   *
037800*           UN CANDIDATO DE LA TABLA DE CAMBIOS.                 *
037900*****************************************************************
038000 2000-PROCESO.
038100
038200     EVALUATE TRUE
038300        WHEN TKT0-88-ES-INCIDENTE
038400            IF NOT YA-HAY-INCIDENTE
038500                MOVE REG-ARCHNORM TO WS-INCIDENTE
038600                MOVE 'S' TO SW-INCIDENTE-HALLADO
038700            END-IF
038800        WHEN TKT0-88-ES-CAMBIO
038900            PERFORM 2200-CARGAR-CAMBIO
039000               THRU 2200-CARGAR-CAMBIO-EXIT
039100        WHEN OTHER
039200            CONTINUE
039300     END-EVALUATE
039400
039500     PERFORM 2100-LEER-TICKET
039600        THRU 2100-LEER-TICKET-EXIT
039700     .
039800 2000-PROCESO-EXIT.
039900     EXIT.
040000
040100 2100-LEER-TICKET.
040200     READ ARCHNORM
040300          AT END
040400          MOVE 'S' TO SW-FIN-ARCHIVO
040500          NOT AT END
040600          ADD 1 TO CN-TOTAL-LEIDOS
040700     END-READ
040800     .
040900 2100-LEER-TICKET-EXIT.
041000     EXIT.
041100
041200*---------------------------------------------------------------*
041300*    CARGA UN CHANGE EN LA TABLA DE CANDIDATOS. SE COPIAN LAS    *
041400*    SUB-TABLAS COMPLETAS CON UN SOLO MOVE DE GRUPO PORQUE EL    *
041500*    SUBINDICE DEL CANDIDATO ES EL UNICO QUE VARIA.              *
041600*---------------------------------------------------------------*
041700 2200-CARGAR-CAMBIO.
041800
041900     IF WS-CAMBIOS-CNT >= 100
042000        DISPLAY 'ICSCR020: TABLA DE CAMBIOS LLENA, SE DESCARTA '
042100                 TKT0-ISSUE-KEY
042200        GO TO 2200-CARGAR-CAMBIO-EXIT
042300     END-IF
042400
042500     ADD 1 TO WS-CAMBIOS-CNT
042600     SET WS-IX-CAM TO WS-CAMBIOS-CNT
042700
042800     MOVE TKT0-ISSUE-KEY      TO CAM-ISSUE-KEY(WS-IX-CAM)
042900     MOVE TKT0-SUMARIO        TO CAM-SUMARIO(WS-IX-CAM)
043000     MOVE TKT0-PLAN-INICIO-TS TO CAM-PLAN-INICIO-TS(WS-IX-CAM)
043100     MOVE TKT0-PLAN-FIN-TS    TO CAM-PLAN-FIN-TS(WS-IX-CAM)
043200     MOVE TKT0-INTERV-CNT     TO CAM-INTERV-CNT(WS-IX-CAM)
043300     MOVE TKT0-INTERV-TABLA   TO CAM-INTERV-AREA(WS-IX-CAM)
043400     MOVE TKT0-SERV-CNT       TO CAM-SERV-CNT(WS-IX-CAM)
043500     MOVE TKT0-SERV-TABLA     TO CAM-SERV-AREA(WS-IX-CAM)
043600     MOVE TKT0-HOST-CNT       TO CAM-HOST-CNT(WS-IX-CAM)
043700     MOVE TKT0-HOST-TABLA     TO CAM-HOST-AREA(WS-IX-CAM)
043800     MOVE TKT0-TECN-CNT       TO CAM-TECN-CNT(WS-IX-CAM)
043900     MOVE TKT0-TECN-TABLA     TO CAM-TECN-AREA(WS-IX-CAM)
044000     MOVE TKT0-EQUIPO         TO CAM-EQUIPO(WS-IX-CAM)
044100     MOVE TKT0-PERSONA-CNT    TO CAM-PERSONA-CNT(WS-IX-CAM)
044200     MOVE TKT0-PERSONA-TABLA  TO CAM-PERSONA-AREA(WS-IX-CAM)
044300     .
044400 2200-CARGAR-CAMBIO-EXIT.
044500     EXIT.
044600
044700*****************************************************************
044800*    4000 - NORMALIZA LOS CUATRO PESOS PARA QUE SUMEN 1 (R10-2)  *
044900*           Y CALCULA EL TIEMPO DE REFERENCIA DEL INCIDENTE.     *
045000*****************************************************************
045100 4000-NORMALIZAR-PESOS.
045200
045300     IF NOT YA-HAY-INCIDENTE
045400        DISPLAY 'ICSCR020: NO SE HALLO NINGUN INCIDENT EN EL '
045500                 'ARCHIVO DE ENTRADA'
045600        PERFORM 9900-FIN THRU 9900-FIN-EXIT
045700        STOP RUN
045800     END-IF
045900
046000     IF WS-CAMBIOS-CNT = 0
046100        DISPLAY 'ICSCR020: NO HAY CHANGES CANDIDATOS PARA '
046200                 'CORRELACIONAR'
046300        PERFORM 9900-FIN THRU 9900-FIN-EXIT
046400        STOP RUN
046500     END-IF
046600
046700     COMPUTE WS-SUMA-PESOS = CF01-PESO-TIEMPO
046800                            + CF01-PESO-SERVICIO
046900                            + CF01-PESO-INFRA
047000                            + CF01-PESO-ORG
047100
047200     COMPUTE WS-PESO-TIEMPO-N   ROUNDED =
047300             CF01-PESO-TIEMPO   / WS-SUMA-PESOS
047400     COMPUTE WS-PESO-SERVICIO-N ROUNDED =
047500             CF01-PESO-SERVICIO / WS-SUMA-PESOS
047600     COMPUTE WS-PESO-INFRA-N    ROUNDED =
047700             CF01-PESO-INFRA    / WS-SUMA-PESOS
047800     COMPUTE WS-PESO-ORG-N      ROUNDED =
047900             CF01-PESO-ORG      / WS-SUMA-PESOS
048000
048100     IF INC-1ER-IMPACTO-TS NOT = 0
048200        MOVE INC-1ER-IMPACTO-TS TO WS-REF-IMPACTO-TS
048300     ELSE
048400        MOVE INC-CREADO-TS      TO WS-REF-IMPACTO-TS
048500     END-IF
048600     .
048700 4000-NORMALIZAR-PESOS-EXIT.
048800     EXIT.
048900
049000*****************************************************************
049100*    5000 - CALCULA LOS CUATRO SUB-SCORES, EL SCORE BASE         *
049200*           PONDERADO, LAS PENALIZACIONES (R8) Y LOS BONOS DE    *
049300*           PROXIMIDAD (R9) DE UN CANDIDATO.                     *
049400*****************************************************************
049500 5000-CALCULAR-CAMBIO.
049600
049700     ADD 1 TO CN-CAMBIOS-ANALIZADOS
049800
049900     PERFORM 5100-SCORE-TIEMPO
050000        THRU 5100-SCORE-TIEMPO-EXIT
050100
050200     PERFORM 5300-SCORE-SERVICIO
050300        THRU 5300-SCORE-SERVICIO-EXIT
050400
050500     PERFORM 5400-SCORE-INFRA
050600        THRU 5400-SCORE-INFRA-EXIT
050700
050800     PERFORM 5500-SCORE-ORG
050900        THRU 5500-SCORE-ORG-EXIT
051000
051100     COMPUTE CAM-SCORE-BASE(WS-IX-CAM) ROUNDED =
051200             (WS-PESO-TIEMPO-N   * CAM-SCORE-TIEMPO(WS-IX-CAM))
051300           + (WS-PESO-SERVICIO-N * CAM-SCORE-SERVICIO(WS-IX-CAM))
051400           + (WS-PESO-INFRA-N    * CAM-SCORE-INFRA(WS-IX-CAM))
051500           + (WS-PESO-ORG-N      * CAM-SCORE-ORG(WS-IX-CAM))
051600
051700     MOVE CAM-SCORE-BASE(WS-IX-CAM) TO CAM-SCORE-FINAL(WS-IX-CAM)
051800
051900     IF CAM-SCORE-SERVICIO(WS-IX-CAM) +
052000        CAM-SCORE-INFRA(WS-IX-CAM) > 80
052100        MOVE 'S' TO SW-MATCH-FUERTE
052200     ELSE
052300        MOVE 'N' TO SW-MATCH-FUERTE
052400     END-IF
052500
052600     PERFORM 5700-APLICAR-PENALIDADES
052700        THRU 5700-APLICAR-PENALIDADES-EXIT
052800
052900     PERFORM 5800-APLICAR-BONO
053000        THRU 5800-APLICAR-BONO-EXIT
053100
053200     IF CAM-SCORE-FINAL(WS-IX-CAM) >= CF01-UMBRAL-MINIMO
053300        MOVE 'S' TO CAM-RETENIDO(WS-IX-CAM)
053400        ADD 1 TO CN-CAMBIOS-RETENIDOS
053500     END-IF
053600     .
053700 5000-CALCULAR-CAMBIO-EXIT.
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100*    R4 - SCORE DE TIEMPO (0-100). SI HAY INTERVALOS REALES DE   *
054200*    EJECUCION SON AUTORITATIVOS; SI NO, SE USAN LAS FECHAS      *
054300*    PLANIFICADAS.                                               *
054400*---------------------------------------------------------------*
054500 5100-SCORE-TIEMPO.
054600
054700     MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
054800     MOVE '0' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
054900     COMPUTE WS-DECAY-M = CF01-DECAY-HORAS * 60
055000
055100     IF WS-REF-IMPACTO-TS = 0
055200        GO TO 5100-SCORE-TIEMPO-EXIT
055300     END-IF
055400
055500     IF CAM-INTERV-CNT(WS-IX-CAM) > 0
055600        PERFORM 5110-SCORE-POR-INTERVALOS
055700           THRU 5110-SCORE-POR-INTERVALOS-EXIT
055800     ELSE
055900        IF CAM-PLAN-INICIO-TS(WS-IX-CAM) NOT = 0
056000           AND CAM-PLAN-FIN-TS(WS-IX-CAM) NOT = 0
056100           PERFORM 5120-SCORE-PLAN-COMPLETO
056200              THRU 5120-SCORE-PLAN-COMPLETO-EXIT
056300        ELSE
056400           IF CAM-PLAN-INICIO-TS(WS-IX-CAM) NOT = 0
056500              PERFORM 5130-SCORE-PLAN-INICIO
056600                 THRU 5130-SCORE-PLAN-INICIO-EXIT
056700           END-IF
056800        END-IF
056900     END-IF
057000     .
057100 5100-SCORE-TIEMPO-EXIT.
057200     EXIT.
057300
057400 5110-SCORE-POR-INTERVALOS.
057500
057600     MOVE 999999999 TO WS-DISTANCIA-MENOR
057700     MOVE WS-REF-IMPACTO-TS TO WS-TS-ENTRADA
057800     PERFORM 9500-MINUTOS-ABSOLUTOS
057900        THRU 9500-MINUTOS-ABSOLUTOS-EXIT
058000     MOVE WS-MINUTOS-ABS TO WS-MINUTOS-A
058100
058200     PERFORM 5111-EVALUAR-UN-INTERVALO
058300        THRU 5111-EVALUAR-UN-INTERVALO-EXIT
058400        VARYING CAM-IX-INTERV FROM 1 BY 1
058500        UNTIL CAM-IX-INTERV > CAM-INTERV-CNT(WS-IX-CAM)
058600           OR CAM-EXPL-TIEMPO-COD(WS-IX-CAM) = '1'
058700
058800     IF CAM-EXPL-TIEMPO-COD(WS-IX-CAM) NOT = '1'
058900        IF WS-DISTANCIA-MENOR >= WS-DECAY-M
059000           MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
059100           MOVE '2' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
059200        ELSE
059300           IF WS-DISTANCIA-MENOR = 0
059400              MOVE 100 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
059500           ELSE
059600              COMPUTE WS-RAIZ-ENTRADA =
059700                      WS-DISTANCIA-MENOR / WS-DECAY-M
059800              PERFORM 9600-RAIZ-CUADRADA
059900                 THRU 9600-RAIZ-CUADRADA-EXIT
060000              COMPUTE CAM-SCORE-TIEMPO(WS-IX-CAM) ROUNDED =
060100                      100 * (1 - WS-RAIZ-RESULTADO)
060200           END-IF
060300           MOVE '2' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
060400        END-IF
060500     END-IF
060600     .
060700 5110-SCORE-POR-INTERVALOS-EXIT.
060800     EXIT.
060900
061000 5111-EVALUAR-UN-INTERVALO.
061100
061200     IF WS-REF-IMPACTO-TS >=
061300           CAM-INTERV-INICIO-TS(WS-IX-CAM, CAM-IX-INTERV)
061400        AND WS-REF-IMPACTO-TS <=
061500           CAM-INTERV-FIN-TS(WS-IX-CAM, CAM-IX-INTERV)
061600        MOVE 100 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
061700        MOVE '1' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
061800     ELSE
061900        MOVE CAM-INTERV-INICIO-TS(WS-IX-CAM, CAM-IX-INTERV)
062000          TO WS-TS-ENTRADA
062100        PERFORM 9500-MINUTOS-ABSOLUTOS
062200           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
062300        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
062400        PERFORM 9520-CALCULAR-DISTANCIA
062500           THRU 9520-CALCULAR-DISTANCIA-EXIT
062600        IF WS-DISTANCIA-MIN < WS-DISTANCIA-MENOR
062700           MOVE WS-DISTANCIA-MIN TO WS-DISTANCIA-MENOR
062800        END-IF
062900
063000        MOVE CAM-INTERV-FIN-TS(WS-IX-CAM, CAM-IX-INTERV)
063100          TO WS-TS-ENTRADA
063200        PERFORM 9500-MINUTOS-ABSOLUTOS
063300           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
063400        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
063500        PERFORM 9520-CALCULAR-DISTANCIA
063600           THRU 9520-CALCULAR-DISTANCIA-EXIT
063700        IF WS-DISTANCIA-MIN < WS-DISTANCIA-MENOR
063800           MOVE WS-DISTANCIA-MIN TO WS-DISTANCIA-MENOR
063900        END-IF
064000     END-IF
064100     .
064200 5111-EVALUAR-UN-INTERVALO-EXIT.
064300     EXIT.
064400
064500 5120-SCORE-PLAN-COMPLETO.
064600
064700     IF WS-REF-IMPACTO-TS >= CAM-PLAN-INICIO-TS(WS-IX-CAM)
064800        AND WS-REF-IMPACTO-TS <= CAM-PLAN-FIN-TS(WS-IX-CAM)
064900        MOVE 90 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
065000        MOVE '3' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
065100     ELSE
065200        IF WS-REF-IMPACTO-TS < CAM-PLAN-INICIO-TS(WS-IX-CAM)
065300           MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
065400           MOVE '6' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
065500        ELSE
065600           MOVE CAM-PLAN-FIN-TS(WS-IX-CAM) TO WS-TS-ENTRADA
065700           PERFORM 9500-MINUTOS-ABSOLUTOS
065800              THRU 9500-MINUTOS-ABSOLUTOS-EXIT
065900           MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
066000           MOVE WS-REF-IMPACTO-TS TO WS-TS-ENTRADA
066100           PERFORM 9500-MINUTOS-ABSOLUTOS
066200              THRU 9500-MINUTOS-ABSOLUTOS-EXIT
066300           MOVE WS-MINUTOS-ABS TO WS-MINUTOS-A
066400           PERFORM 9520-CALCULAR-DISTANCIA
066500              THRU 9520-CALCULAR-DISTANCIA-EXIT
066600           IF WS-DISTANCIA-MIN >= WS-DECAY-M
066700              MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
066800           ELSE
066900              COMPUTE WS-RAIZ-ENTRADA =
067000                      WS-DISTANCIA-MIN / WS-DECAY-M
067100              PERFORM 9600-RAIZ-CUADRADA
067200                 THRU 9600-RAIZ-CUADRADA-EXIT
067300              COMPUTE CAM-SCORE-TIEMPO(WS-IX-CAM) ROUNDED =
067400                      80 * (1 - WS-RAIZ-RESULTADO)
067500           END-IF
067600           MOVE '4' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
067700        END-IF
067800     END-IF
067900     .
068000 5120-SCORE-PLAN-COMPLETO-EXIT.
068100     EXIT.
068200
068300 5130-SCORE-PLAN-INICIO.
068400
068500     IF WS-REF-IMPACTO-TS < CAM-PLAN-INICIO-TS(WS-IX-CAM)
068600        MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
068700        MOVE '6' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
068800     ELSE
068900        MOVE CAM-PLAN-INICIO-TS(WS-IX-CAM) TO WS-TS-ENTRADA
069000        PERFORM 9500-MINUTOS-ABSOLUTOS
069100           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
069200        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
069300        MOVE WS-REF-IMPACTO-TS TO WS-TS-ENTRADA
069400        PERFORM 9500-MINUTOS-ABSOLUTOS
069500           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
069600        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-A
069700        PERFORM 9520-CALCULAR-DISTANCIA
069800           THRU 9520-CALCULAR-DISTANCIA-EXIT
069900        IF WS-DISTANCIA-MIN >= WS-DECAY-M
070000           MOVE 0 TO CAM-SCORE-TIEMPO(WS-IX-CAM)
070100        ELSE
070200           COMPUTE WS-RAIZ-ENTRADA =
070300                   WS-DISTANCIA-MIN / WS-DECAY-M
070400           PERFORM 9600-RAIZ-CUADRADA
070500              THRU 9600-RAIZ-CUADRADA-EXIT
070600           COMPUTE CAM-SCORE-TIEMPO(WS-IX-CAM) ROUNDED =
070700                   70 * (1 - WS-RAIZ-RESULTADO)
070800        END-IF
070900        MOVE '5' TO CAM-EXPL-TIEMPO-COD(WS-IX-CAM)
071000     END-IF
071100     .
071200 5130-SCORE-PLAN-INICIO-EXIT.
071300     EXIT.
071400
071500*---------------------------------------------------------------*
071600*    R5 - SCORE DE SERVICIO (0-100). MATCH EXACTO CON JACCARD,   *
071700*    SI NO HAY MATCH EXACTO SE BUSCA UN GRUPO DE ECOSISTEMA      *
071800*    COMPARTIDO (IONOS-CLOUD / ARSYS / STRATO).                  *
071900*---------------------------------------------------------------*
072000 5300-SCORE-SERVICIO.
072100
072200     MOVE 0 TO CAM-SCORE-SERVICIO(WS-IX-CAM)
072300     MOVE '0' TO CAM-EXPL-SERV-COD(WS-IX-CAM)
072400     MOVE SPACE TO CAM-GRUPO-ECOSISTEMA(WS-IX-CAM)
072500
072600     IF INC-SERV-CNT = 0 OR CAM-SERV-CNT(WS-IX-CAM) = 0
072700        GO TO 5300-SCORE-SERVICIO-EXIT
072800     END-IF
072900
073000     MOVE 0 TO WS-INTERSEC-CNT
073100     PERFORM 5310-CONTAR-SERV-COMUN
073200        THRU 5310-CONTAR-SERV-COMUN-EXIT
073300        VARYING WS-IX-A FROM 1 BY 1
073400        UNTIL WS-IX-A > INC-SERV-CNT
073500
073600     IF WS-INTERSEC-CNT > 0
073700        COMPUTE WS-UNION-CNT = INC-SERV-CNT
073800                              + CAM-SERV-CNT(WS-IX-CAM)
073900                              - WS-INTERSEC-CNT
074000        COMPUTE WS-JACCARD ROUNDED =
074100                WS-INTERSEC-CNT / WS-UNION-CNT
074200        COMPUTE CAM-SCORE-SERVICIO(WS-IX-CAM) ROUNDED =
074300                50 + (50 * WS-JACCARD)
074400        MOVE '1' TO CAM-EXPL-SERV-COD(WS-IX-CAM)
074500     ELSE
074600        PERFORM 5320-BUSCAR-GRUPO-COMUN
074700           THRU 5320-BUSCAR-GRUPO-COMUN-EXIT
074800        IF WS-GRUPO-NOMBRE-GANADOR NOT = SPACE
074900           MOVE 25 TO CAM-SCORE-SERVICIO(WS-IX-CAM)
075000           MOVE '2' TO CAM-EXPL-SERV-COD(WS-IX-CAM)
075100           MOVE WS-GRUPO-NOMBRE-GANADOR
075200             TO CAM-GRUPO-ECOSISTEMA(WS-IX-CAM)
075300        END-IF
075400     END-IF
075500     .
075600 5300-SCORE-SERVICIO-EXIT.
075700     EXIT.
075800
075900 5310-CONTAR-SERV-COMUN.
076000
076100     PERFORM 5311-COMPARAR-UN-SERVICIO
076200        THRU 5311-COMPARAR-UN-SERVICIO-EXIT
076300        VARYING WS-IX-B FROM 1 BY 1
076400        UNTIL WS-IX-B > CAM-SERV-CNT(WS-IX-CAM)
076500     .
076600 5310-CONTAR-SERV-COMUN-EXIT.
076700     EXIT.
076800
076900 5311-COMPARAR-UN-SERVICIO.
077000
077100     IF INC-SERV-TABLA(WS-IX-A) = CAM-SERV-TABLA(WS-IX-CAM, WS-IX-B)
077200        ADD 1 TO WS-INTERSEC-CNT
077300     END-IF
077400     .
077500 5311-COMPARAR-UN-SERVICIO-EXIT.
077600     EXIT.
077700
077800*---------------------------------------------------------------*
077900*    BUSCA, ENTRE LOS TRES GRUPOS DE ECOSISTEMA FIJOS, EL QUE    *
078000*    TENGA AL MENOS UN MIEMBRO EN CADA LADO; SI VARIOS CALIFICAN *
078100*    GANA EL DE MAYOR CANTIDAD COMBINADA DE MIEMBROS EN AMBOS    *
078200*    LADOS.                                                     *
078300*    REQ-4733 02/03/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4733
078400*---------------------------------------------------------------*
078500 5320-BUSCAR-GRUPO-COMUN.
078600
078700     MOVE SPACE TO WS-GRUPO-NOMBRE-GANADOR
078800     MOVE 0 TO WS-GRUPO-COMBO-MEJOR
078900
079000     MOVE CF01-GRUPO1-NOMBRE TO WS-SUBCAD-MENOR
079100     PERFORM 5330-EVALUAR-UN-GRUPO
079200        THRU 5330-EVALUAR-UN-GRUPO-EXIT
079300     PERFORM 5340-CONTAR-GRUPO1-INC
079400        THRU 5340-CONTAR-GRUPO1-INC-EXIT
079500        VARYING WS-IX-A FROM 1 BY 1 UNTIL WS-IX-A > INC-SERV-CNT
079600     PERFORM 5341-CONTAR-GRUPO1-CAM
079700        THRU 5341-CONTAR-GRUPO1-CAM-EXIT
079800        VARYING WS-IX-B FROM 1 BY 1
079900        UNTIL WS-IX-B > CAM-SERV-CNT(WS-IX-CAM)
080000     IF WS-GRUPO-INC-CNT > 0 AND WS-GRUPO-CAM-CNT > 0
080100        COMPUTE WS-GRUPO-COMBO-ACTUAL =
080200                WS-GRUPO-INC-CNT + WS-GRUPO-CAM-CNT
080300        IF WS-GRUPO-COMBO-ACTUAL > WS-GRUPO-COMBO-MEJOR
080400           MOVE WS-GRUPO-COMBO-ACTUAL TO WS-GRUPO-COMBO-MEJOR
080500           MOVE CF01-GRUPO1-NOMBRE TO WS-GRUPO-NOMBRE-GANADOR
080600        END-IF
080700     END-IF
080800
080900     PERFORM 5350-CONTAR-GRUPO2-INC
081000        THRU 5350-CONTAR-GRUPO2-INC-EXIT
081100        VARYING WS-IX-A FROM 1 BY 1 UNTIL WS-IX-A > INC-SERV-CNT
081200     PERFORM 5351-CONTAR-GRUPO2-CAM
081300        THRU 5351-CONTAR-GRUPO2-CAM-EXIT
081400        VARYING WS-IX-B FROM 1 BY 1
081500        UNTIL WS-IX-B > CAM-SERV-CNT(WS-IX-CAM)
081600     IF WS-GRUPO-INC-CNT > 0 AND WS-GRUPO-CAM-CNT > 0
081700        COMPUTE WS-GRUPO-COMBO-ACTUAL =
081800                WS-GRUPO-INC-CNT + WS-GRUPO-CAM-CNT
081900        IF WS-GRUPO-COMBO-ACTUAL > WS-GRUPO-COMBO-MEJOR
082000           MOVE WS-GRUPO-COMBO-ACTUAL TO WS-GRUPO-COMBO-MEJOR
082100           MOVE CF01-GRUPO2-NOMBRE TO WS-GRUPO-NOMBRE-GANADOR
082200        END-IF
082300     END-IF
082400
082500     PERFORM 5360-CONTAR-GRUPO3-INC
082600        THRU 5360-CONTAR-GRUPO3-INC-EXIT
082700        VARYING WS-IX-A FROM 1 BY 1 UNTIL WS-IX-A > INC-SERV-CNT
082800     PERFORM 5361-CONTAR-GRUPO3-CAM
082900        THRU 5361-CONTAR-GRUPO3-CAM-EXIT
083000        VARYING WS-IX-B FROM 1 BY 1
083100        UNTIL WS-IX-B > CAM-SERV-CNT(WS-IX-CAM)
083200     IF WS-GRUPO-INC-CNT > 0 AND WS-GRUPO-CAM-CNT > 0
083300        COMPUTE WS-GRUPO-COMBO-ACTUAL =
083400                WS-GRUPO-INC-CNT + WS-GRUPO-CAM-CNT
083500        IF WS-GRUPO-COMBO-ACTUAL > WS-GRUPO-COMBO-MEJOR
083600           MOVE WS-GRUPO-COMBO-ACTUAL TO WS-GRUPO-COMBO-MEJOR
083700           MOVE CF01-GRUPO3-NOMBRE TO WS-GRUPO-NOMBRE-GANADOR
083800        END-IF
083900     END-IF
084000     .
084100 5320-BUSCAR-GRUPO-COMUN-EXIT.
084200     EXIT.
084300
084400 5330-EVALUAR-UN-GRUPO.
084500     MOVE 0 TO WS-GRUPO-INC-CNT
084600     MOVE 0 TO WS-GRUPO-CAM-CNT
084700     .
084800 5330-EVALUAR-UN-GRUPO-EXIT.
084900     EXIT.
085000
085100 5340-CONTAR-GRUPO1-INC.
085200     PERFORM 5342-BUSCAR-MIEMBRO-G1-INC
085300        THRU 5342-BUSCAR-MIEMBRO-G1-INC-EXIT
085400        VARYING CF01-IX-G1 FROM 1 BY 1 UNTIL CF01-IX-G1 > 5
085500     .
085600 5340-CONTAR-GRUPO1-INC-EXIT.
085700     EXIT.
085800
085900 5342-BUSCAR-MIEMBRO-G1-INC.
086000     IF INC-SERV-TABLA(WS-IX-A) = CF01-GRUPO1-MIEMBRO(CF01-IX-G1)
086100        ADD 1 TO WS-GRUPO-INC-CNT
086200     END-IF
086300     .
086400 5342-BUSCAR-MIEMBRO-G1-INC-EXIT.
086500     EXIT.
086600
086700 5341-CONTAR-GRUPO1-CAM.
086800     PERFORM 5343-BUSCAR-MIEMBRO-G1-CAM
086900        THRU 5343-BUSCAR-MIEMBRO-G1-CAM-EXIT
087000        VARYING CF01-IX-G1 FROM 1 BY 1 UNTIL CF01-IX-G1 > 5
087100     .
087200 5341-CONTAR-GRUPO1-CAM-EXIT.
087300     EXIT.
087400
087500 5343-BUSCAR-MIEMBRO-G1-CAM.
087600     IF CAM-SERV-TABLA(WS-IX-CAM, WS-IX-B) =
087700           CF01-GRUPO1-MIEMBRO(CF01-IX-G1)
087800        ADD 1 TO WS-GRUPO-CAM-CNT
087900     END-IF
088000     .
088100 5343-BUSCAR-MIEMBRO-G1-CAM-EXIT.
088200     EXIT.
088300
088400 5350-CONTAR-GRUPO2-INC.
088500     MOVE 0 TO WS-GRUPO-INC-CNT
088600     MOVE 0 TO WS-GRUPO-CAM-CNT
088700     PERFORM 5352-BUSCAR-MIEMBRO-G2-INC
088800        THRU 5352-BUSCAR-MIEMBRO-G2-INC-EXIT
088900        VARYING CF01-IX-G2 FROM 1 BY 1 UNTIL CF01-IX-G2 > 4
089000     .
089100 5350-CONTAR-GRUPO2-INC-EXIT.
089200     EXIT.
089300
089400 5352-BUSCAR-MIEMBRO-G2-INC.
089500     IF INC-SERV-TABLA(WS-IX-A) = CF01-GRUPO2-MIEMBRO(CF01-IX-G2)
089600        ADD 1 TO WS-GRUPO-INC-CNT
089700     END-IF
089800     .
089900 5352-BUSCAR-MIEMBRO-G2-INC-EXIT.
090000     EXIT.
090100
090200 5351-CONTAR-GRUPO2-CAM.
090300     PERFORM 5353-BUSCAR-MIEMBRO-G2-CAM
090400        THRU 5353-BUSCAR-MIEMBRO-G2-CAM-EXIT
090500        VARYING CF01-IX-G2 FROM 1 BY 1 UNTIL CF01-IX-G2 > 4
090600     .
090700 5351-CONTAR-GRUPO2-CAM-EXIT.
090800     EXIT.
090900
091000 5353-BUSCAR-MIEMBRO-G2-CAM.
091100     IF CAM-SERV-TABLA(WS-IX-CAM, WS-IX-B) =
091200           CF01-GRUPO2-MIEMBRO(CF01-IX-G2)
091300        ADD 1 TO WS-GRUPO-CAM-CNT
091400     END-IF
091500     .
091600 5353-BUSCAR-MIEMBRO-G2-CAM-EXIT.
091700     EXIT.
091800
091900 5360-CONTAR-GRUPO3-INC.
092000     MOVE 0 TO WS-GRUPO-INC-CNT
092100     MOVE 0 TO WS-GRUPO-CAM-CNT
092200     PERFORM 5362-BUSCAR-MIEMBRO-G3-INC
092300        THRU 5362-BUSCAR-MIEMBRO-G3-INC-EXIT
092400        VARYING CF01-IX-G3 FROM 1 BY 1 UNTIL CF01-IX-G3 > 3
092500     .
092600 5360-CONTAR-GRUPO3-INC-EXIT.
092700     EXIT.
092800
092900 5362-BUSCAR-MIEMBRO-G3-INC.
093000     IF INC-SERV-TABLA(WS-IX-A) = CF01-GRUPO3-MIEMBRO(CF01-IX-G3)
093100        ADD 1 TO WS-GRUPO-INC-CNT
093200     END-IF
093300     .
093400 5362-BUSCAR-MIEMBRO-G3-INC-EXIT.
093500     EXIT.
093600
093700 5361-CONTAR-GRUPO3-CAM.
093800     PERFORM 5363-BUSCAR-MIEMBRO-G3-CAM
093900        THRU 5363-BUSCAR-MIEMBRO-G3-CAM-EXIT
094000        VARYING CF01-IX-G3 FROM 1 BY 1 UNTIL CF01-IX-G3 > 3
094100     .
094200 5361-CONTAR-GRUPO3-CAM-EXIT.
094300     EXIT.
094400
094500 5363-BUSCAR-MIEMBRO-G3-CAM.
094600     IF CAM-SERV-TABLA(WS-IX-CAM, WS-IX-B) =
094700           CF01-GRUPO3-MIEMBRO(CF01-IX-G3)
094800        ADD 1 TO WS-GRUPO-CAM-CNT
094900     END-IF
095000     .
095100 5363-BUSCAR-MIEMBRO-G3-CAM-EXIT.
095200     EXIT.
095300
095400*---------------------------------------------------------------*
095500*    R6 - SCORE DE INFRAESTRUCTURA (0-100): 60% PARTE DE HOSTS   *
095600*    (TODO O NADA) + 40% PARTE DE TECNOLOGIAS (JACCARD).         *
095700*    REQ-4513 11/11/2024 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4513
095800*---------------------------------------------------------------*
095900 5400-SCORE-INFRA.
096000
096100     MOVE 0 TO WS-HOST-PARTE
096200     MOVE 0 TO WS-TECH-PARTE
096300     MOVE 'N' TO CAM-INFRA-HOST-OK(WS-IX-CAM)
096400     MOVE 'N' TO CAM-INFRA-TECH-OK(WS-IX-CAM)
096500
096600     IF INC-HOST-CNT > 0 AND CAM-HOST-CNT(WS-IX-CAM) > 0
096700        MOVE 0 TO WS-INTERSEC-CNT
096800        PERFORM 5410-CONTAR-HOST-COMUN
096900           THRU 5410-CONTAR-HOST-COMUN-EXIT
097000           VARYING WS-IX-A FROM 1 BY 1 UNTIL WS-IX-A > INC-HOST-CNT
097100        IF WS-INTERSEC-CNT > 0
097200           MOVE 100 TO WS-HOST-PARTE
097300           MOVE 'S' TO CAM-INFRA-HOST-OK(WS-IX-CAM)
097400        END-IF
097500     END-IF
097600
097700     IF INC-TECN-CNT > 0 AND CAM-TECN-CNT(WS-IX-CAM) > 0
097800        MOVE 0 TO WS-INTERSEC-CNT
097900        PERFORM 5420-CONTAR-TECH-COMUN
098000           THRU 5420-CONTAR-TECH-COMUN-EXIT
098100           VARYING WS-IX-A FROM 1 BY 1 UNTIL WS-IX-A > INC-TECN-CNT
098200        IF WS-INTERSEC-CNT > 0
098300           COMPUTE WS-UNION-CNT = INC-TECN-CNT
098400                                 + CAM-TECN-CNT(WS-IX-CAM)
098500                                 - WS-INTERSEC-CNT
098600           COMPUTE WS-JACCARD ROUNDED =
098700                   WS-INTERSEC-CNT / WS-UNION-CNT
098800           COMPUTE WS-TECH-PARTE ROUNDED =
098900                   50 + (50 * WS-JACCARD)
099000           MOVE 'S' TO CAM-INFRA-TECH-OK(WS-IX-CAM)
099100        END-IF
099200     END-IF
099300
099400     COMPUTE CAM-SCORE-INFRA(WS-IX-CAM) ROUNDED =
099500             (0.6 * WS-HOST-PARTE) + (0.4 * WS-TECH-PARTE)
099600     .
099700 5400-SCORE-INFRA-EXIT.
099800     EXIT.
099900
100000 5410-CONTAR-HOST-COMUN.
100100     PERFORM 5411-COMPARAR-UN-HOST
100200        THRU 5411-COMPARAR-UN-HOST-EXIT
100300        VARYING WS-IX-B FROM 1 BY 1
100400        UNTIL WS-IX-B > CAM-HOST-CNT(WS-IX-CAM)
100500     .
100600 5410-CONTAR-HOST-COMUN-EXIT.
100700     EXIT.
100800
100900 5411-COMPARAR-UN-HOST.
101000     IF INC-HOST-TABLA(WS-IX-A) = CAM-HOST-TABLA(WS-IX-CAM, WS-IX-B)
101100        ADD 1 TO WS-INTERSEC-CNT
101200     END-IF
101300     .
101400 5411-COMPARAR-UN-HOST-EXIT.
101500     EXIT.
101600
101700 5420-CONTAR-TECH-COMUN.
101800     PERFORM 5421-COMPARAR-UNA-TECH
101900        THRU 5421-COMPARAR-UNA-TECH-EXIT
102000        VARYING WS-IX-B FROM 1 BY 1
102100        UNTIL WS-IX-B > CAM-TECN-CNT(WS-IX-CAM)
102200     .
102300 5420-CONTAR-TECH-COMUN-EXIT.
102400     EXIT.
102500
102600 5421-COMPARAR-UNA-TECH.
102700     IF INC-TECN-TABLA(WS-IX-A) = CAM-TECN-TABLA(WS-IX-CAM, WS-IX-B)
102800        ADD 1 TO WS-INTERSEC-CNT
102900     END-IF
103000     .
103100 5421-COMPARAR-UNA-TECH-EXIT.
103200     EXIT.
103300
103400*---------------------------------------------------------------*
103500*    R7 - SCORE DE ORGANIZACION (0-100). EQUIPO IGUAL +50,       *
103600*    EQUIPO CONTENIDO EN EL OTRO +25; PERSONAS EN COMUN          *
103700*    MIN(50, 15 * CANTIDAD). TOPE 100.                           *
103800*    REQ-4513 11/11/2024 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4513
103900*---------------------------------------------------------------*
104000 5500-SCORE-ORG.
104100
104200     MOVE 0 TO CAM-SCORE-ORG(WS-IX-CAM)
104300     MOVE '0' TO CAM-ORG-EQUIPO-COD(WS-IX-CAM)
104400     MOVE 0 TO CAM-ORG-PERSONAS-CNT(WS-IX-CAM)
104500
104600     IF INC-EQUIPO NOT = SPACE AND CAM-EQUIPO(WS-IX-CAM) NOT = SPACE
104700        IF INC-EQUIPO = CAM-EQUIPO(WS-IX-CAM)
104800           ADD 50 TO CAM-SCORE-ORG(WS-IX-CAM)
104900           MOVE '1' TO CAM-ORG-EQUIPO-COD(WS-IX-CAM)
105000        ELSE
105100           PERFORM 5510-EVALUAR-EQUIPO-CONTENIDO
105200              THRU 5510-EVALUAR-EQUIPO-CONTENIDO-EXIT
105300           IF SUBCAD-88-HALLADA
105400              ADD 25 TO CAM-SCORE-ORG(WS-IX-CAM)
105500              MOVE '2' TO CAM-ORG-EQUIPO-COD(WS-IX-CAM)
105600           END-IF
105700        END-IF
105800     END-IF
105900
106000     IF INC-PERSONA-CNT > 0 AND CAM-PERSONA-CNT(WS-IX-CAM) > 0
106100        MOVE 0 TO WS-INTERSEC-CNT
106200        PERFORM 5520-CONTAR-PERSONA-COMUN
106300           THRU 5520-CONTAR-PERSONA-COMUN-EXIT
106400           VARYING WS-IX-A FROM 1 BY 1
106500           UNTIL WS-IX-A > INC-PERSONA-CNT
106600        MOVE WS-INTERSEC-CNT TO CAM-ORG-PERSONAS-CNT(WS-IX-CAM)
106700        COMPUTE WS-CALC-TEMP-1 = 15 * WS-INTERSEC-CNT
106800        IF WS-CALC-TEMP-1 > 50
106900           ADD 50 TO CAM-SCORE-ORG(WS-IX-CAM)
107000        ELSE
107100           ADD WS-CALC-TEMP-1 TO CAM-SCORE-ORG(WS-IX-CAM)
107200        END-IF
107300     END-IF
107400
107500     IF CAM-SCORE-ORG(WS-IX-CAM) > 100
107600        MOVE 100 TO CAM-SCORE-ORG(WS-IX-CAM)
107700     END-IF
107800     .
107900 5500-SCORE-ORG-EXIT.
108000     EXIT.
108100
108200*---------------------------------------------------------------*
108300*    MIDE AMBOS NOMBRES DE EQUIPO UNA SOLA VEZ (9660 SIEMPRE     *
108400*    OPERA SOBRE WS-SUBCAD-MAYOR) Y LUEGO PRUEBA LA CONTENCION   *
108500*    EN LOS DOS SENTIDOS SIN RECALCULAR LARGOS.                  *
108600*---------------------------------------------------------------*
108700 5510-EVALUAR-EQUIPO-CONTENIDO.
108800
108900     MOVE 'N' TO WS-SUBCAD-HALLADO
109000
109100     MOVE INC-EQUIPO TO WS-SUBCAD-MAYOR
109200     PERFORM 9660-LONGITUD-TRIM THRU 9660-LONGITUD-TRIM-EXIT
109300     MOVE WS-SUBCAD-LONG TO WS-SUBCAD-LEN-INC
109400
109500     MOVE CAM-EQUIPO(WS-IX-CAM) TO WS-SUBCAD-MAYOR
109600     PERFORM 9660-LONGITUD-TRIM THRU 9660-LONGITUD-TRIM-EXIT
109700     MOVE WS-SUBCAD-LONG TO WS-SUBCAD-LEN-CAM
109800
109900     MOVE INC-EQUIPO TO WS-SUBCAD-MAYOR
110000     MOVE WS-SUBCAD-LEN-INC TO WS-SUBCAD-LEN-MAYOR
110100     MOVE CAM-EQUIPO(WS-IX-CAM) TO WS-SUBCAD-MENOR
110200     MOVE WS-SUBCAD-LEN-CAM TO WS-SUBCAD-LEN-MENOR
110300     PERFORM 9650-CONTIENE-SUBCADENA
110400        THRU 9650-CONTIENE-SUBCADENA-EXIT
110500
110600     IF NOT SUBCAD-88-HALLADA
110700        MOVE CAM-EQUIPO(WS-IX-CAM) TO WS-SUBCAD-MAYOR
110800        MOVE WS-SUBCAD-LEN-CAM TO WS-SUBCAD-LEN-MAYOR
110900        MOVE INC-EQUIPO TO WS-SUBCAD-MENOR
111000        MOVE WS-SUBCAD-LEN-INC TO WS-SUBCAD-LEN-MENOR
111100        PERFORM 9650-CONTIENE-SUBCADENA
111200           THRU 9650-CONTIENE-SUBCADENA-EXIT
111300     END-IF
111400     .
111500 5510-EVALUAR-EQUIPO-CONTENIDO-EXIT.
111600     EXIT.
111700
111800 5520-CONTAR-PERSONA-COMUN.
111900     PERFORM 5521-COMPARAR-UNA-PERSONA
112000        THRU 5521-COMPARAR-UNA-PERSONA-EXIT
112100        VARYING WS-IX-B FROM 1 BY 1
112200        UNTIL WS-IX-B > CAM-PERSONA-CNT(WS-IX-CAM)
112300     .
112400 5520-CONTAR-PERSONA-COMUN-EXIT.
112500     EXIT.
112600
112700 5521-COMPARAR-UNA-PERSONA.
112800     IF INC-PERSONA-TABLA(WS-IX-A) =
112900           CAM-PERSONA-TABLA(WS-IX-CAM, WS-IX-B)
113000        ADD 1 TO WS-INTERSEC-CNT
113100     END-IF
113200     .
113300 5521-COMPARAR-UNA-PERSONA-EXIT.
113400     EXIT.
113500
113600*---------------------------------------------------------------*
113700*    R8 - PENALIZACIONES MULTIPLICATIVAS, EN ORDEN. LAS DE       *
113800*    DURACION SE OMITEN SI EL MATCH ES FUERTE (SERVICIO+INFRA    *
113900*    > 80) Y REQUIEREN AMBAS FECHAS PLANIFICADAS.                *
114000*    REQ-4599 14/02/2025 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4599
114100*---------------------------------------------------------------*
114200 5700-APLICAR-PENALIDADES.
114300
114400     IF CAM-INTERV-CNT(WS-IX-CAM) = 0
114500        MOVE 'S' TO CAM-PEN-SIN-INTERV(WS-IX-CAM)
114600        COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
114700                CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-SIN-INTERVALO
114800     END-IF
114900
115000     IF CAM-HOST-CNT(WS-IX-CAM) = 0
115100        MOVE 'S' TO CAM-PEN-SIN-HOST(WS-IX-CAM)
115200        COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
115300                CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-SIN-HOST
115400     END-IF
115500
115600     IF CAM-SERV-CNT(WS-IX-CAM) = 0
115700        MOVE 'S' TO CAM-PEN-SIN-SERV(WS-IX-CAM)
115800        COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
115900                CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-SIN-SERVICIO
116000     END-IF
116100
116200     IF CAM-SERV-CNT(WS-IX-CAM) > CF01-LIM-SERV-GENERICO
116300        MOVE 'S' TO CAM-PEN-GENERICO(WS-IX-CAM)
116400        COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
116500                CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-GENERICO
116600     END-IF
116700
116800     IF CAM-PLAN-INICIO-TS(WS-IX-CAM) NOT = 0
116900        AND CAM-PLAN-FIN-TS(WS-IX-CAM) NOT = 0
117000        AND NOT HAY-MATCH-FUERTE
117100        PERFORM 5710-PENALIDAD-DURACION
117200           THRU 5710-PENALIDAD-DURACION-EXIT
117300     END-IF
117400     .
117500 5700-APLICAR-PENALIDADES-EXIT.
117600     EXIT.
117700
117800 5710-PENALIDAD-DURACION.
117900
118000     MOVE CAM-PLAN-INICIO-TS(WS-IX-CAM) TO WS-TS-ENTRADA
118100     PERFORM 9500-MINUTOS-ABSOLUTOS
118200        THRU 9500-MINUTOS-ABSOLUTOS-EXIT
118300     MOVE WS-MINUTOS-ABS TO WS-MINUTOS-A
118400     MOVE CAM-PLAN-FIN-TS(WS-IX-CAM) TO WS-TS-ENTRADA
118500     PERFORM 9500-MINUTOS-ABSOLUTOS
118600        THRU 9500-MINUTOS-ABSOLUTOS-EXIT
118700     MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
118800     PERFORM 9520-CALCULAR-DISTANCIA
118900        THRU 9520-CALCULAR-DISTANCIA-EXIT
119000     COMPUTE WS-DURACION-HORAS ROUNDED = WS-DISTANCIA-MIN / 60
119100
119200     IF WS-DURACION-HORAS > CF01-LIM-HORAS-3-MESES
119300        MOVE '1' TO CAM-PEN-DURACION(WS-IX-CAM)
119400        COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
119500                CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-DUR-3-MESES
119600     ELSE
119700        IF WS-DURACION-HORAS > CF01-LIM-HORAS-1-MES
119800           MOVE '2' TO CAM-PEN-DURACION(WS-IX-CAM)
119900           COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
120000                   CAM-SCORE-FINAL(WS-IX-CAM) * CF01-PEN-DUR-1-MES
120100        ELSE
120200           IF WS-DURACION-HORAS > CF01-LIM-HORAS-1-SEMANA
120300              MOVE '3' TO CAM-PEN-DURACION(WS-IX-CAM)
120400              COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
120500                      CAM-SCORE-FINAL(WS-IX-CAM) *
120600                      CF01-PEN-DUR-1-SEMANA
120700           END-IF
120800        END-IF
120900     END-IF
121000     .
121100 5710-PENALIDAD-DURACION-EXIT.
121200     EXIT.
121300
121400*---------------------------------------------------------------*
121500*    R9 - BONO DE PROXIMIDAD: LA REFERENCIA DEL INCIDENTE ES EL  *
121600*    PRIMER IMPACTO (O LA CREACION); LA DEL CAMBIO ES EL INICIO  *
121700*    PLANIFICADO. SE APLICA UN UNICO BONO, EL DE BANDA MAS       *
121800*    ANGOSTA.                                                    *
121900*    REQ-4599 14/02/2025 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4599
122000*---------------------------------------------------------------*
122100 5800-APLICAR-BONO.
122200
122300     MOVE '0' TO CAM-BONO-TIER(WS-IX-CAM)
122400
122500     IF WS-REF-IMPACTO-TS NOT = 0
122600        AND CAM-PLAN-INICIO-TS(WS-IX-CAM) NOT = 0
122700        MOVE WS-REF-IMPACTO-TS TO WS-TS-ENTRADA
122800        PERFORM 9500-MINUTOS-ABSOLUTOS
122900           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
123000        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-A
123100        MOVE CAM-PLAN-INICIO-TS(WS-IX-CAM) TO WS-TS-ENTRADA
123200        PERFORM 9500-MINUTOS-ABSOLUTOS
123300           THRU 9500-MINUTOS-ABSOLUTOS-EXIT
123400        MOVE WS-MINUTOS-ABS TO WS-MINUTOS-B
123500        PERFORM 9520-CALCULAR-DISTANCIA
123600           THRU 9520-CALCULAR-DISTANCIA-EXIT
123700        COMPUTE WS-DURACION-HORAS ROUNDED = WS-DISTANCIA-MIN / 60
123800
123900        IF WS-DURACION-HORAS NOT > 0.5
124000           MOVE '1' TO CAM-BONO-TIER(WS-IX-CAM)
124100           COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
124200                   CAM-SCORE-FINAL(WS-IX-CAM) * CF01-BON-30-MIN
124300        ELSE
124400           IF WS-DURACION-HORAS NOT > 1
124500              MOVE '2' TO CAM-BONO-TIER(WS-IX-CAM)
124600              COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
124700                      CAM-SCORE-FINAL(WS-IX-CAM) * CF01-BON-1-HORA
124800           ELSE
124900              IF WS-DURACION-HORAS NOT > 2
125000                 MOVE '3' TO CAM-BONO-TIER(WS-IX-CAM)
125100                 COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
125200                         CAM-SCORE-FINAL(WS-IX-CAM) *
125300                         CF01-BON-2-HORAS
125400              ELSE
125500                 IF WS-DURACION-HORAS NOT > 4
125600                    MOVE '4' TO CAM-BONO-TIER(WS-IX-CAM)
125700                    COMPUTE CAM-SCORE-FINAL(WS-IX-CAM) ROUNDED =
125800                            CAM-SCORE-FINAL(WS-IX-CAM) *
125900                            CF01-BON-4-HORAS
126000                 END-IF
126100              END-IF
126200           END-IF
126300        END-IF
126400     END-IF
126500     .
126600 5800-APLICAR-BONO-EXIT.
126700     EXIT.
126800
126900*****************************************************************
127000*    6000 - ORDENAMIENTO DESCENDENTE POR SCORE FINAL (BURBUJA).  *
127100*           R10: SE DESCARTAN LOS NO RETENIDOS MOVIENDOLOS AL    *
127200*           FINAL DE LA TABLA ANTES DE ORDENAR POR SCORE.        *
127300*****************************************************************
127400 6000-ORDENAR-RANKING.
127500
127600     IF WS-CAMBIOS-CNT < 2
127700        GO TO 6000-ORDENAR-RANKING-EXIT
127800     END-IF
127900
128000     MOVE 'S' TO WS-ORDEN-SWAP
128100     PERFORM 6100-PASADA-BURBUJA
128200        THRU 6100-PASADA-BURBUJA-EXIT
128300        UNTIL NOT HUBO-INTERCAMBIO
128400     .
128500 6000-ORDENAR-RANKING-EXIT.
128600     EXIT.
128700
128800 6100-PASADA-BURBUJA.
128900
129000     MOVE 'N' TO WS-ORDEN-SWAP
129100     PERFORM 6110-COMPARAR-ADYACENTES
129200        THRU 6110-COMPARAR-ADYACENTES-EXIT
129300        VARYING WS-IX-ORD FROM 1 BY 1
129400        UNTIL WS-IX-ORD > WS-CAMBIOS-CNT - 1
129500     .
129600 6100-PASADA-BURBUJA-EXIT.
129700     EXIT.
129800
129900 6110-COMPARAR-ADYACENTES.
130000
130100     SET WS-IX-EVAL TO WS-IX-ORD
130200     SET WS-IX-EVAL UP BY 1
130300
130400     IF (CAM-RETENIDO(WS-IX-EVAL) = 'S'
130500          AND CAM-RETENIDO(WS-IX-ORD) NOT = 'S')
130600        OR
130700        (CAM-RETENIDO(WS-IX-EVAL) = CAM-RETENIDO(WS-IX-ORD)
130800          AND CAM-SCORE-FINAL(WS-IX-EVAL) >
130900              CAM-SCORE-FINAL(WS-IX-ORD))
131000        MOVE WS-CAMBIO-TABLA(WS-IX-ORD)  TO WS-CAMBIO-AUX
131100        MOVE WS-CAMBIO-TABLA(WS-IX-EVAL) TO
131200             WS-CAMBIO-TABLA(WS-IX-ORD)
131300        MOVE WS-CAMBIO-AUX TO WS-CAMBIO-TABLA(WS-IX-EVAL)
131400        MOVE 'S' TO WS-ORDEN-SWAP
131500     END-IF
131600     .
131700 6110-COMPARAR-ADYACENTES-EXIT.
131800     EXIT.
131900
132000*****************************************************************
132100*    7000 - IMPRESION DEL REPORTE DE RANKING.                    *
132200*****************************************************************
132300 7000-IMPRIMIR-REPORTE.
132400
132500     PERFORM 7100-IMPRIMIR-TITULO
132600        THRU 7100-IMPRIMIR-TITULO-EXIT
132700
132800     MOVE 0 TO WS-TOP-N-IMPRESOS
132900     PERFORM 7200-IMPRIMIR-DETALLE
133000        THRU 7200-IMPRIMIR-DETALLE-EXIT
133100        VARYING WS-IX-ORD FROM 1 BY 1
133200        UNTIL WS-IX-ORD > WS-CAMBIOS-CNT
133300           OR WS-TOP-N-IMPRESOS >= CF01-TOPE-N
133400           OR CAM-RETENIDO(WS-IX-ORD) NOT = 'S'
133500
133600     IF WS-CAMBIOS-CNT > 0
133700        SET WS-IX-ORD TO 1
133800        PERFORM 7300-IMPRIMIR-EXPLICACION
133900           THRU 7300-IMPRIMIR-EXPLICACION-EXIT
134000     END-IF
134100     .
134200 7000-IMPRIMIR-REPORTE-EXIT.
134300     EXIT.
134400
134500 7100-IMPRIMIR-TITULO.
134600
134700     MOVE ALL '=' TO REG-REPRANK
134800     WRITE REG-REPRANK
134900
135000     MOVE SPACE TO REG-REPRANK
135100     STRING 'RANKING DE CORRELACION: ' INC-ISSUE-KEY
135200            DELIMITED BY SIZE INTO REG-REPRANK
135300     WRITE REG-REPRANK
135400
135500     MOVE SPACE TO REG-REPRANK
135600     MOVE INC-SUMARIO(1:80) TO REG-REPRANK(1:80)
135700     WRITE REG-REPRANK
135800
135900     MOVE SPACE TO REG-REPRANK
136000     STRING 'FIRST IMPACT: ' INC-1ER-IMPACTO-TS
136100            ' | TECCMS ANALIZADOS: ' CN-CAMBIOS-ANALIZADOS
136200            DELIMITED BY SIZE INTO REG-REPRANK
136300     WRITE REG-REPRANK
136400
136500     MOVE ALL '=' TO REG-REPRANK
136600     WRITE REG-REPRANK
136700
136800     MOVE SPACE TO REG-REPRANK
136900     STRING '#  ' 'TECCM          ' 'SCORE  ' 'TIME   '
137000            'SERV   ' 'INFRA  ' 'ORG    ' 'SUMMARY'
137100            DELIMITED BY SIZE INTO REG-REPRANK
137200     WRITE REG-REPRANK
137300     .
137400 7100-IMPRIMIR-TITULO-EXIT.
137500     EXIT.
137600
137700 7200-IMPRIMIR-DETALLE.
137800
137900     ADD 1 TO WS-TOP-N-IMPRESOS
138000     MOVE WS-TOP-N-IMPRESOS       TO RPT0-RANK
138100     MOVE CAM-ISSUE-KEY(WS-IX-ORD) TO RPT0-ISSUE-KEY
138200     MOVE CAM-SCORE-FINAL(WS-IX-ORD)   TO RPT0-SCORE-FINAL
138300     MOVE CAM-SCORE-TIEMPO(WS-IX-ORD)  TO RPT0-SCORE-TIEMPO
138400     MOVE CAM-SCORE-SERVICIO(WS-IX-ORD) TO RPT0-SCORE-SERVICIO
138500     MOVE CAM-SCORE-INFRA(WS-IX-ORD)   TO RPT0-SCORE-INFRA
138600     MOVE CAM-SCORE-ORG(WS-IX-ORD)     TO RPT0-SCORE-ORG
138700     MOVE CAM-SUMARIO(WS-IX-ORD)(1:35) TO RPT0-SUMARIO
138800     MOVE RPT0-DETALLE TO REG-REPRANK
138900     WRITE REG-REPRANK
139000     .
139100 7200-IMPRIMIR-DETALLE-EXIT.
139200     EXIT.
139300
139400*---------------------------------------------------------------*
139500*    BLOQUE DE EXPLICACION DEL TOP-1: UN RENGLON POR SUB-SCORE   *
139600*    CON SU RAZON, MAS LAS PENALIZACIONES Y BONOS APLICADOS.     *
139700*---------------------------------------------------------------*
139800 7300-IMPRIMIR-EXPLICACION.
139900
140000     MOVE SPACE TO REG-REPRANK
140100     STRING 'EXPLICACION DEL #1: ' CAM-ISSUE-KEY(WS-IX-ORD)
140200            DELIMITED BY SIZE INTO REG-REPRANK
140300     WRITE REG-REPRANK
140400
140500     MOVE SPACE TO WS-LINEA-EXPLIC
140600     EVALUATE CAM-EXPL-TIEMPO-COD(WS-IX-ORD)
140700        WHEN '1'
140800           STRING '  TIME    : IMPACTO DENTRO DE UN INTERVALO '
140900                  'REAL DE EJECUCION'
141000                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
141100        WHEN '2'
141200           STRING '  TIME    : DISTANCIA AL INTERVALO REAL MAS '
141300                  'CERCANO'
141400                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
141500        WHEN '3'
141600           STRING '  TIME    : IMPACTO DENTRO DE LA VENTANA '
141700                  'PLANIFICADA'
141800                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
141900        WHEN '4'
142000           STRING '  TIME    : DISTANCIA AL FIN DE LA VENTANA '
142100                  'PLANIFICADA'
142200                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
142300        WHEN '5'
142400           STRING '  TIME    : DISTANCIA AL INICIO PLANIFICADO'
142500                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
142600        WHEN '6'
142700           STRING '  TIME    : EL CAMBIO COMIENZA DESPUES DEL '
142800                  'IMPACTO'
142900                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
143000        WHEN OTHER
143100           STRING '  TIME    : SIN DATOS TEMPORALES'
143200                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
143300     END-EVALUATE
143400     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
143500     WRITE REG-REPRANK
143600
143700     MOVE SPACE TO WS-LINEA-EXPLIC
143800     EVALUATE CAM-EXPL-SERV-COD(WS-IX-ORD)
143900        WHEN '1'
144000           STRING '  SERVICE : AL MENOS UN SERVICIO EN COMUN'
144100                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
144200        WHEN '2'
144300           STRING '  SERVICE : MISMO GRUPO DE ECOSISTEMA - '
144400                  CAM-GRUPO-ECOSISTEMA(WS-IX-ORD)
144500                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
144600        WHEN OTHER
144700           STRING '  SERVICE : SIN SERVICIOS EN COMUN'
144800                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
144900     END-EVALUATE
145000     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
145100     WRITE REG-REPRANK
145200
145300     MOVE SPACE TO WS-LINEA-EXPLIC
145400     STRING '  INFRA   : HOST COMUN=' CAM-INFRA-HOST-OK(WS-IX-ORD)
145500            '  TECH COMUN=' CAM-INFRA-TECH-OK(WS-IX-ORD)
145600            DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
145700     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
145800     WRITE REG-REPRANK
145900
146000     MOVE SPACE TO WS-LINEA-EXPLIC
146100     EVALUATE CAM-ORG-EQUIPO-COD(WS-IX-ORD)
146200        WHEN '1'
146300           STRING '  ORG     : MISMO EQUIPO. PERSONAS EN COMUN: '
146400                  CAM-ORG-PERSONAS-CNT(WS-IX-ORD)
146500                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
146600        WHEN '2'
146700           STRING '  ORG     : EQUIPO RELACIONADO. PERSONAS EN '
146800                  'COMUN: ' CAM-ORG-PERSONAS-CNT(WS-IX-ORD)
146900                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
147000        WHEN OTHER
147100           STRING '  ORG     : SIN RELACION DE EQUIPO. PERSONAS '
147200                  'EN COMUN: ' CAM-ORG-PERSONAS-CNT(WS-IX-ORD)
147300                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
147400     END-EVALUATE
147500     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
147600     WRITE REG-REPRANK
147700
147800     PERFORM 7310-IMPRIMIR-PENALIDADES
147900        THRU 7310-IMPRIMIR-PENALIDADES-EXIT
148000
148100     PERFORM 7320-IMPRIMIR-BONO
148200        THRU 7320-IMPRIMIR-BONO-EXIT
148300     .
148400 7300-IMPRIMIR-EXPLICACION-EXIT.
148500     EXIT.
148600
148700*---------------------------------------------------------------*
148800*    ACUMULA LOS NOMBRES DE LAS PENALIDADES APLICADAS CON UN     *
148900*    PUNTERO DE STRING, PARA NO CONCATENAR EL CAMPO CONSIGO      *
149000*    MISMO.                                                     *
149100*---------------------------------------------------------------*
149200 7310-IMPRIMIR-PENALIDADES.
149300
149400     MOVE SPACE TO WS-LINEA-EXPLIC
149500     MOVE 1 TO WS-LINEA-PTR
149600     STRING '  PENALIDADES APLICADAS: ' DELIMITED BY SIZE
149700            INTO WS-LINEA-EXPLIC
149800            WITH POINTER WS-LINEA-PTR
149900
150000     IF CAM-PEN-SIN-INTERV(WS-IX-ORD) = 'S'
150100        STRING 'SIN-INTERVALO ' DELIMITED BY SIZE
150200               INTO WS-LINEA-EXPLIC
150300               WITH POINTER WS-LINEA-PTR
150400     END-IF
150500     IF CAM-PEN-SIN-HOST(WS-IX-ORD) = 'S'
150600        STRING 'SIN-HOST ' DELIMITED BY SIZE
150700               INTO WS-LINEA-EXPLIC
150800               WITH POINTER WS-LINEA-PTR
150900     END-IF
151000     IF CAM-PEN-SIN-SERV(WS-IX-ORD) = 'S'
151100        STRING 'SIN-SERVICIO ' DELIMITED BY SIZE
151200               INTO WS-LINEA-EXPLIC
151300               WITH POINTER WS-LINEA-PTR
151400     END-IF
151500     IF CAM-PEN-GENERICO(WS-IX-ORD) = 'S'
151600        STRING 'GENERICO ' DELIMITED BY SIZE
151700               INTO WS-LINEA-EXPLIC
151800               WITH POINTER WS-LINEA-PTR
151900     END-IF
152000     EVALUATE CAM-PEN-DURACION(WS-IX-ORD)
152100        WHEN '1'
152200           STRING 'DURACION>3-MESES ' DELIMITED BY SIZE
152300                  INTO WS-LINEA-EXPLIC
152400                  WITH POINTER WS-LINEA-PTR
152500        WHEN '2'
152600           STRING 'DURACION>1-MES ' DELIMITED BY SIZE
152700                  INTO WS-LINEA-EXPLIC
152800                  WITH POINTER WS-LINEA-PTR
152900        WHEN '3'
153000           STRING 'DURACION>1-SEMANA ' DELIMITED BY SIZE
153100                  INTO WS-LINEA-EXPLIC
153200                  WITH POINTER WS-LINEA-PTR
153300        WHEN OTHER
153400           CONTINUE
153500     END-EVALUATE
153600
153700     IF CAM-PEN-SIN-INTERV(WS-IX-ORD) NOT = 'S'
153800        AND CAM-PEN-SIN-HOST(WS-IX-ORD)   NOT = 'S'
153900        AND CAM-PEN-SIN-SERV(WS-IX-ORD)   NOT = 'S'
154000        AND CAM-PEN-GENERICO(WS-IX-ORD)   NOT = 'S'
154100        AND CAM-PEN-DURACION(WS-IX-ORD)   = '0'
154200        STRING 'NINGUNA' DELIMITED BY SIZE
154300               INTO WS-LINEA-EXPLIC
154400               WITH POINTER WS-LINEA-PTR
154500     END-IF
154600
154700     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
154800     WRITE REG-REPRANK
154900     .
155000 7310-IMPRIMIR-PENALIDADES-EXIT.
155100     EXIT.
155200
155300 7320-IMPRIMIR-BONO.
155400
155500     MOVE SPACE TO WS-LINEA-EXPLIC
155600     EVALUATE CAM-BONO-TIER(WS-IX-ORD)
155700        WHEN '1'
155800           STRING '  BONO APLICADO: PROXIMIDAD <= 30 MINUTOS'
155900                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
156000        WHEN '2'
156100           STRING '  BONO APLICADO: PROXIMIDAD <= 1 HORA'
156200                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
156300        WHEN '3'
156400           STRING '  BONO APLICADO: PROXIMIDAD <= 2 HORAS'
156500                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
156600        WHEN '4'
156700           STRING '  BONO APLICADO: PROXIMIDAD <= 4 HORAS'
156800                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
156900        WHEN OTHER
157000           STRING '  BONO APLICADO: NINGUNO'
157100                  DELIMITED BY SIZE INTO WS-LINEA-EXPLIC
157200     END-EVALUATE
157300     MOVE WS-LINEA-EXPLIC TO REG-REPRANK
157400     WRITE REG-REPRANK
157500     .
157600 7320-IMPRIMIR-BONO-EXIT.
157700     EXIT.
157800
157900*****************************************************************
158000*    8000 - EXPORT CSV DE TODO EL RANKING (RETENIDOS Y NO).      *
158100*    REQ-4599 14/02/2025 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4599
158200*****************************************************************
158300 8000-EXPORTAR-CSV.
158400
158500     SET WS-IX-ORD TO 1
158600     PERFORM 8100-EXPORTAR-UNA-FILA
158700        THRU 8100-EXPORTAR-UNA-FILA-EXIT
158800        VARYING WS-IX-ORD FROM 1 BY 1
158900        UNTIL WS-IX-ORD > WS-CAMBIOS-CNT
159000     .
159100 8000-EXPORTAR-CSV-EXIT.
159200     EXIT.
159300
159400 8100-EXPORTAR-UNA-FILA.
159500
159600     MOVE SPACE TO CSV0-LINEA
159700     SET WS-CSV-FILA-NUM TO WS-IX-ORD
159800     STRING WS-CSV-FILA-NUM        DELIMITED BY SIZE
159900            ','                    DELIMITED BY SIZE
160000            CAM-ISSUE-KEY(WS-IX-ORD)      DELIMITED BY SPACE
160100            ','                    DELIMITED BY SIZE
160200            CAM-SCORE-FINAL(WS-IX-ORD)    DELIMITED BY SIZE
160300            ','                    DELIMITED BY SIZE
160400            CAM-SCORE-TIEMPO(WS-IX-ORD)   DELIMITED BY SIZE
160500            ','                    DELIMITED BY SIZE
160600            CAM-SCORE-SERVICIO(WS-IX-ORD) DELIMITED BY SIZE
160700            ','                    DELIMITED BY SIZE
160800            CAM-SCORE-INFRA(WS-IX-ORD)    DELIMITED BY SIZE
160900            ','                    DELIMITED BY SIZE
161000            CAM-SCORE-ORG(WS-IX-ORD)      DELIMITED BY SIZE
161100            ','                    DELIMITED BY SIZE
161200            CAM-SUMARIO(WS-IX-ORD)        DELIMITED BY SPACE
161300            INTO CSV0-LINEA
161400     MOVE CSV0-LINEA TO REG-ARCHCSV
161500     WRITE REG-ARCHCSV
161600     .
161700 8100-EXPORTAR-UNA-FILA-EXIT.
161800     EXIT.
161900
162000*****************************************************************
162100*    9500 - CONVIERTE UNA MARCA DE TIEMPO AAAAMMDDHHMMSS EN      *
162200*           MINUTOS ABSOLUTOS, VIA NUMERO DE DIA JULIANO. SE     *
162300*           USA LA FORMA DE FLIEGEL-VAN FLANDERN PORQUE TODOS    *
162400*           LOS OPERANDOS INTERMEDIOS QUEDAN POSITIVOS (LA       *
162500*           DIVISION ENTERA DE COBOL TRUNCA HACIA CERO).         *
162600*****************************************************************
162700 9500-MINUTOS-ABSOLUTOS.
162800
162900     COMPUTE WS-JDN-A = (14 - WS-TS-MM) / 12
163000     COMPUTE WS-JDN-Y = WS-TS-AAAA + 4800 - WS-JDN-A
163100     COMPUTE WS-JDN-M = WS-TS-MM + (12 * WS-JDN-A) - 3
163200     COMPUTE WS-JDN-VALOR =
163300             WS-TS-DD
163400           + (((153 * WS-JDN-M) + 2) / 5)
163500           + (365 * WS-JDN-Y)
163600           + (WS-JDN-Y / 4)
163700           - (WS-JDN-Y / 100)
163800           + (WS-JDN-Y / 400)
163900           - 32045
164000     COMPUTE WS-MINUTOS-ABS =
164100             (WS-JDN-VALOR * 1440)
164200           + (WS-TS-HH * 60)
164300           + WS-TS-MIN
164400     .
164500 9500-MINUTOS-ABSOLUTOS-EXIT.
164600     EXIT.
164700
164800*---------------------------------------------------------------*
164900*    9520 - DISTANCIA ABSOLUTA EN MINUTOS ENTRE WS-MINUTOS-A Y   *
165000*           WS-MINUTOS-B.                                       *
165100*---------------------------------------------------------------*
165200 9520-CALCULAR-DISTANCIA.
165300
165400     COMPUTE WS-DISTANCIA-MIN = WS-MINUTOS-A - WS-MINUTOS-B
165500     IF WS-DISTANCIA-MIN < 0
165600        COMPUTE WS-DISTANCIA-MIN = WS-DISTANCIA-MIN * -1
165700     END-IF
165800     .
165900 9520-CALCULAR-DISTANCIA-EXIT.
166000     EXIT.
166100
166200*****************************************************************
166300*    9600 - RAIZ CUADRADA POR NEWTON-RAPHSON, 15 ITERACIONES     *
166400*           FIJAS (NO HAY FUNCIONES INTRINSECAS EN ESTE SHOP).   *
166500*           WS-RAIZ-ENTRADA ESTA SIEMPRE ENTRE 0 Y 1 (D/M DE R4).*
166600*****************************************************************
166700 9600-RAIZ-CUADRADA.
166800
166900     IF WS-RAIZ-ENTRADA = 0
167000        MOVE 0 TO WS-RAIZ-RESULTADO
167100        GO TO 9600-RAIZ-CUADRADA-EXIT
167200     END-IF
167300
167400     MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X
167500     PERFORM 9610-ITERAR-RAIZ
167600        THRU 9610-ITERAR-RAIZ-EXIT
167700        VARYING WS-RAIZ-I FROM 1 BY 1 UNTIL WS-RAIZ-I > 15
167800
167900     MOVE WS-RAIZ-X TO WS-RAIZ-RESULTADO
168000     .
168100 9600-RAIZ-CUADRADA-EXIT.
168200     EXIT.
168300
168400 9610-ITERAR-RAIZ.
168500     COMPUTE WS-RAIZ-X ROUNDED =
168600             (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2
168700     .
168800 9610-ITERAR-RAIZ-EXIT.
168900     EXIT.
169000
169100*****************************************************************
169200*    9650 - BUSCA WS-SUBCAD-MENOR COMO SUBCADENA DE              *
169300*           WS-SUBCAD-MAYOR (COMPARACION DE EQUIPOS, R7).        *
169400*****************************************************************
169500 9650-CONTIENE-SUBCADENA.
169600
169700     MOVE 'N' TO WS-SUBCAD-HALLADO
169800     IF WS-SUBCAD-LEN-MENOR > 0
169900        AND WS-SUBCAD-LEN-MENOR NOT > WS-SUBCAD-LEN-MAYOR
170000        PERFORM 9651-BUSCAR-POSICION
170100           THRU 9651-BUSCAR-POSICION-EXIT
170200           VARYING WS-SUBCAD-POS FROM 1 BY 1
170300           UNTIL WS-SUBCAD-POS >
170400                 (WS-SUBCAD-LEN-MAYOR - WS-SUBCAD-LEN-MENOR + 1)
170500              OR SUBCAD-88-HALLADA
170600     END-IF
170700     .
170800 9650-CONTIENE-SUBCADENA-EXIT.
170900     EXIT.
171000
171100 9651-BUSCAR-POSICION.
171200     IF WS-SUBCAD-MAYOR(WS-SUBCAD-POS : WS-SUBCAD-LEN-MENOR) =
171300        WS-SUBCAD-MENOR(1 : WS-SUBCAD-LEN-MENOR)
171400        MOVE 'S' TO WS-SUBCAD-HALLADO
171500     END-IF
171600     .
171700 9651-BUSCAR-POSICION-EXIT.
171800     EXIT.
171900
172000*****************************************************************
172100*    9660 - LARGO SIN BLANCOS A LA DERECHA DE UN CAMPO X(30).    *
172200*****************************************************************
172300 9660-LONGITUD-TRIM.
172400
172500     MOVE 30 TO WS-SUBCAD-LONG
172600     PERFORM 9661-ACHICAR
172700        THRU 9661-ACHICAR-EXIT
172800        UNTIL WS-SUBCAD-LONG = 0
172900           OR WS-SUBCAD-MAYOR(WS-SUBCAD-LONG:1) NOT = SPACE
173000     .
173100 9660-LONGITUD-TRIM-EXIT.
173200     EXIT.
173300
173400 9661-ACHICAR.
173500     SUBTRACT 1 FROM WS-SUBCAD-LONG
173600     .
173700 9661-ACHICAR-EXIT.
173800     EXIT.
173900
174000 9900-FIN.
174100
174200     CLOSE ARCHNORM
174300     CLOSE REPRANK
174400     CLOSE ARCHCSV
174500
174600     DISPLAY 'ICSCR020 - TICKETS LEIDOS        : ' CN-TOTAL-LEIDOS
174700     DISPLAY 'ICSCR020 - CHANGES ANALIZADOS     : '
174800              CN-CAMBIOS-ANALIZADOS
174900     DISPLAY 'ICSCR020 - CHANGES RETENIDOS      : '
175000              CN-CAMBIOS-RETENIDOS
175100     .
175200 9900-FIN-EXIT.
175300     EXIT.
175400
