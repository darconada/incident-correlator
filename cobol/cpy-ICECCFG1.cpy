000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  ICECCFG1                                   *
000400*                                                                *
000500* DESCRIPCION:  PARAMETROS FIJOS DEL MOTOR DE CORRELACION Y      *
000600*               RANKING (ICSCR020): PESOS DE LAS SUB-PUNTUACIONES*
000700*               (R8), TABLA DE PENALIZACIONES (R8), TABLA DE     *
000800*               BONIFICACIONES POR PROXIMIDAD (R9) Y GRUPOS DE   *
000900*               ECOSISTEMA DE SERVICIOS RELACIONADOS (R5).       *
001000*                                                                *
001100*               NO ES AREA DE COMUNICACION CICS/DB2: SON         *
001200*               CONSTANTES DE NEGOCIO DEL LOTE, CARGADAS UNA     *
001300*               SOLA VEZ AL INICIO DE ICSCR020.                  *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600*                                                                *
001700*           PREFIJO  : CF01.                                    *
001800*                                                                *
001900* Maintenence Log                                                *
002000* Date       Author        Maintenance Requirement.              *
002100* ---------- ------------  -------------------------------------*
002200* 03/09/2024 GFORRICH      VERSION INICIAL - PESOS Y PENAL.      *
002300* 14/02/2025 GFORRICH      SE AGREGAN GRUPOS DE ECOSISTEMA.      *
002400******************************************************************
002500
002600     02  CF01-PARAMETROS.
002700
002800         05  CF01-PESOS.
002900             10  CF01-PESO-TIEMPO          PIC 9V9999 VALUE 0.35.
003000             10  CF01-PESO-SERVICIO        PIC 9V9999 VALUE 0.30.
003100             10  CF01-PESO-INFRA           PIC 9V9999 VALUE 0.20.
003200             10  CF01-PESO-ORG             PIC 9V9999 VALUE 0.15.
003300
003400         05  CF01-DECAY-HORAS              PIC 9(02) COMP
003500                                            VALUE 4.
003600         05  CF01-UMBRAL-MINIMO            PIC S9(03)V9
003700                                            VALUE +0.0.
003800         05  CF01-TOPE-N                   PIC 9(03) COMP
003900                                            VALUE 20.
004000
004100         05  CF01-PENALIZACIONES.
004200             10  CF01-PEN-SIN-INTERVALO    PIC 9V99 VALUE 0.80.
004300             10  CF01-PEN-SIN-HOST         PIC 9V99 VALUE 0.95.
004400             10  CF01-PEN-SIN-SERVICIO     PIC 9V99 VALUE 0.90.
004500             10  CF01-PEN-GENERICO         PIC 9V99 VALUE 0.50.
004600             10  CF01-PEN-DUR-3-MESES      PIC 9V99 VALUE 0.40.
004700             10  CF01-PEN-DUR-1-MES        PIC 9V99 VALUE 0.60.
004800             10  CF01-PEN-DUR-1-SEMANA     PIC 9V99 VALUE 0.80.
004900             10  CF01-LIM-SERV-GENERICO    PIC 9(02) COMP
005000                                            VALUE 10.
005100             10  CF01-LIM-HORAS-3-MESES    PIC 9(05) COMP
005200                                            VALUE 2160.
005300             10  CF01-LIM-HORAS-1-MES      PIC 9(05) COMP
005400                                            VALUE 720.
005500             10  CF01-LIM-HORAS-1-SEMANA   PIC 9(05) COMP
005600                                            VALUE 168.
005700             10  CF01-LIM-MATCH-FUERTE     PIC 9(03)V9
005800                                            VALUE 80.0.
005900
006000         05  CF01-BONIFICACIONES.
006100             10  CF01-BON-30-MIN           PIC 9V99 VALUE 1.50.
006200             10  CF01-BON-1-HORA           PIC 9V99 VALUE 1.30.
006300             10  CF01-BON-2-HORAS          PIC 9V99 VALUE 1.20.
006400             10  CF01-BON-4-HORAS          PIC 9V99 VALUE 1.10.
006500
006600*---------------------------------------------------------------*
006700*    GRUPOS DE ECOSISTEMA DE SERVICIOS RELACIONADOS (R5) -      *
006800*    CUANDO NO HAY COINCIDENCIA EXACTA DE SERVICIO, SE ACEPTA   *
006900*    UN MATCH PARCIAL SI INCIDENTE Y CAMBIO TIENEN AL MENOS UN  *
007000*    SERVICIO DEL MISMO GRUPO DE MARCA/PLATAFORMA.              *
007100*---------------------------------------------------------------*
007200     02  CF01-GRUPO1-NOMBRE           PIC X(15) VALUE
007300                                       'ionos-cloud'.
007400     02  CF01-GRUPO1-INIC.
007500         05  FILLER  PIC X(20) VALUE 'cloud server'.
007600         05  FILLER  PIC X(20) VALUE 'kubernetes'.
007700         05  FILLER  PIC X(20) VALUE 's3 object storage'.
007800         05  FILLER  PIC X(20) VALUE 'customer area'.
007900         05  FILLER  PIC X(20) VALUE 'control panel'.
008000     02  CF01-GRUPO1 REDEFINES CF01-GRUPO1-INIC.
008100         05  CF01-GRUPO1-MIEMBRO OCCURS 5 TIMES
008200                 INDEXED BY CF01-IX-G1
008300                 PIC X(20).
008400
008500     02  CF01-GRUPO2-NOMBRE           PIC X(15) VALUE
008600                                       'arsys'.
008700     02  CF01-GRUPO2-INIC.
008800         05  FILLER  PIC X(20) VALUE 'webhosting'.
008900         05  FILLER  PIC X(20) VALUE 'customer area'.
009000         05  FILLER  PIC X(20) VALUE 'control panel'.
009100         05  FILLER  PIC X(20) VALUE 'mail'.
009200     02  CF01-GRUPO2 REDEFINES CF01-GRUPO2-INIC.
009300         05  CF01-GRUPO2-MIEMBRO OCCURS 4 TIMES
009400                 INDEXED BY CF01-IX-G2
009500                 PIC X(20).
009600
009700     02  CF01-GRUPO3-NOMBRE           PIC X(15) VALUE
009800                                       'strato'.
009900     02  CF01-GRUPO3-INIC.
010000         05  FILLER  PIC X(20) VALUE 'webhosting'.
010100         05  FILLER  PIC X(20) VALUE 'mail'.
010200         05  FILLER  PIC X(20) VALUE 'customer area'.
010300     02  CF01-GRUPO3 REDEFINES CF01-GRUPO3-INIC.
010400         05  CF01-GRUPO3-MIEMBRO OCCURS 3 TIMES
010500                 INDEXED BY CF01-IX-G3
010600                 PIC X(20).
