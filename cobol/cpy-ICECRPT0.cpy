000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  ICECRPT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE DETALLE DEL REPORTE DE RANKING Y LINEA  *
000600*               DEL EXPORT CSV (SALIDA DE ICSCR020).             *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD RPT0 : 132 POSICIONES.                     *
001100*           LONGITUD CSV0 : 150 POSICIONES.                     *
001200*           PREFIJO  : RPT0 / CSV0.                              *
001300*                                                                *
001400******************************************************************
001500
001600     05  RPT0-DETALLE.
001700         10  RPT0-RANK                     PIC 9(03).
001800         10  FILLER                        PIC X(02).
001900         10  RPT0-ISSUE-KEY                PIC X(15).
002000         10  FILLER                        PIC X(02).
002100         10  RPT0-SCORE-FINAL              PIC ZZ9.9.
002200         10  FILLER                        PIC X(02).
002300         10  RPT0-SCORE-TIEMPO             PIC ZZ9.9.
002400         10  FILLER                        PIC X(02).
002500         10  RPT0-SCORE-SERVICIO           PIC ZZ9.9.
002600         10  FILLER                        PIC X(02).
002700         10  RPT0-SCORE-INFRA              PIC ZZ9.9.
002800         10  FILLER                        PIC X(02).
002900         10  RPT0-SCORE-ORG                PIC ZZ9.9.
003000         10  FILLER                        PIC X(02).
003100         10  RPT0-SUMARIO                  PIC X(35).
003200         10  FILLER                        PIC X(40).
003300
003400     05  CSV0-LINEA                        PIC X(150).
