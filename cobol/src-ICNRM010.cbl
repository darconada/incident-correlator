000100******************************************************************
000200* Program name:    ICNRM010.                                    *
000300* Original author: MIBARRA.                                     *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 12/05/2024 MIBARRA       Initial Version - hosts y tech.      * INICIAL1
000900* 03/09/2024 GFORRICH      REQ-4471 Sinonimos de servicio y     * REQ-4471
001000*                          unidad de negocio (R3).              * REQ-4471
001100* 11/11/2024 GFORRICH      REQ-4512 Parseo de intervalos reales * REQ-4512
001200*                          de ejecucion desde comentarios.      * REQ-4512
001300* 14/02/2025 GFORRICH      REQ-4598 Linea de tiempo y primer    * REQ-4598
001400*                          impacto desde la descripcion.        * REQ-4598
001500* 20/01/2026 GFORRICH      REQ-4711 Y2K+26: se amplia AAAA a 4  * REQ-4711
001600*                          posiciones en todas las marcas de    * REQ-4711
001700*                          tiempo del ticket normalizado.       * REQ-4711
001800* 10/08/2026 GFORRICH      REQ-4811 Auditoria de calidad: se    * REQ-4811
001900*                          completa el parseo de unidad de      * REQ-4811
002000*                          negocio (R3) y se agrega chequeo de  * REQ-4811
002100*                          token sin letras en validez de host  * REQ-4811
002200*                          (R1).                                * REQ-4811
002300* 10/08/2026 GFORRICH      REQ-4822 Revision de auditoria: se   * REQ-4822
002400*                          agrega validacion positiva de forma  * REQ-4822
002500*                          de host (R1), se elimina el catch-all* REQ-4822
002600*                          de "tiene un digito" y se corrige el * REQ-4822
002700*                          prefijo de marca FASTHOSTS- (R3).    * REQ-4822
002800*****************************************************************
002900*                                                               *
003000*          I D E N T I F I C A T I O N  D I V I S I O N         *
003100*                                                               *
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  ICNRM010.
003500 AUTHOR. MARIO IBARRA.
003600 INSTALLATION. IBM Z/OS.
003700 DATE-WRITTEN. MAYO 2024.
003800 DATE-COMPILED. ENERO 2026.
003900 SECURITY. CONFIDENTIAL.
004000*****************************************************************
004100*                                                               *
004200*             E N V I R O N M E N T   D I V I S I O N           *
004300*                                                               *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900        C01 IS TOP-OF-FORM
005000        CLASS HEX-DIGIT IS '0' THRU '9', 'A' THRU 'F'
005100        UPSI-0 ON STATUS IS TRAZA-ACTIVA
005200                OFF STATUS IS TRAZA-INACTIVA.
005300
005400 INPUT-OUTPUT SECTION.
005500
005600*****************************************************************
005700*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005800*****************************************************************
005900 FILE-CONTROL.
006000
006100     SELECT ARCHENTR ASSIGN TO ARCHENTR
006200            FILE STATUS IS WS-FS-ENTR.
006300
006400     SELECT ARCHSALI ASSIGN TO ARCHSALI
006500            FILE STATUS IS WS-FS-SALI.
006600*****************************************************************
006700*                                                               *
006800*                      D A T A   D I V I S I O N                *
006900*                                                               *
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ARCHENTR
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 136 CHARACTERS.
007800 01  REG-ARCHENTR.
007900     COPY ICECRAW0.
008000
008100 FD  ARCHSALI
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORD CONTAINS 1179 CHARACTERS.
008500 01  REG-ARCHSALI                     PIC X(1179).
008600
008700 WORKING-STORAGE SECTION.
008800
008900*****************************************************************
009000*                    DEFINICION DE CONSTANTES                   *
009100*****************************************************************
009200 01  CT-CONSTANTES.
009300     05 CT-1                          PIC 9(01) COMP VALUE 1.
009400     05 CT-TIPO-INCIDENTE             PIC X(08) VALUE 'INCIDENT'.
009500     05 CT-TIPO-CAMBIO                PIC X(08) VALUE 'CHANGE'.
009600     05 CT-PREF-INCIDENTE             PIC X(03) VALUE 'INC'.
009700
009800*****************************************************************
009900*                    DEFINICION DE CONTADORES                   *
010000*****************************************************************
010100 01  CN-CONTADORES.
010200     05 CN-LINEAS-LEIDAS              PIC 9(07) COMP VALUE 0.
010300     05 CN-TICKETS-ESCRITOS           PIC 9(05) COMP VALUE 0.
010400
010500*****************************************************************
010600*                     DEFINICION DE SWITCHES                    *
010700*****************************************************************
010800 01  SW-SWITCHES.
010900     05 WS-FS-ENTR                    PIC X(02) VALUE SPACE.
011000        88 FS-ENTR-OK                           VALUE '00'.
011100     05 WS-FS-SALI                    PIC X(02) VALUE SPACE.
011200        88 FS-SALI-OK                           VALUE '00'.
011300     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.
011400        88 HAY-FIN-ARCHIVO                      VALUE 'S'.
011500     05 SW-PRIMER-TICKET              PIC X(01) VALUE 'S'.
011600        88 ES-PRIMER-TICKET                     VALUE 'S'.
011700     05 SW-HOST-INVALIDO              PIC X(01) VALUE 'N'.
011800        88 HOST-ES-INVALIDO                     VALUE 'S'.
011900     05 SW-YA-EXISTE                  PIC X(01) VALUE 'N'.
012000        88 YA-EXISTE-EN-TABLA                   VALUE 'S'.
012100
012200*****************************************************************
012300*                     CLAVE DE CONTROL (BREAK)                  *
012400*****************************************************************
012500 01  WS-CLAVE-CONTROL.
012600     05 WS-ISSUE-ANTERIOR             PIC X(15) VALUE SPACES.
012700
012800*****************************************************************
012900*          AREA DE TRABAJO DEL TICKET EN CONSTRUCCION            *
013000*             (MISMO LAYOUT QUE EL REGISTRO DE SALIDA)           *
013100*****************************************************************
013200 01  WS-TKT-AREA.
013300     COPY ICECTKT0.
013400
013500*****************************************************************
013600*                    AREAS DE TOKENIZACION                      *
013700*****************************************************************
013800 01  WS-TOKENS.
013900     05 WS-TOKEN-CNT                  PIC 9(02) COMP VALUE 0.
014000     05 WS-TOKEN-TABLA OCCURS 20 TIMES
014100           INDEXED BY WS-IX-TOKEN     PIC X(40).
014200
014300 01  WS-TRABAJO-TOKEN.
014400     05 WS-TOKEN-MAY                  PIC X(40).
014500     05 WS-TOKEN-MIN                  PIC X(40).
014600     05 WS-TOKEN-LEN                  PIC 9(02) COMP.
014700     05 WS-TOKEN-SIN-GUION            PIC X(40).
014800     05 WS-I                          PIC 9(02) COMP.
014900     05 WS-CANT-HEX                   PIC 9(02) COMP.
015000     05 WS-CANT-ALFA                  PIC 9(02) COMP.
015100     05 WS-POS-GUION                  PIC 9(02) COMP.
015200     05 WS-LEN-IZQ                    PIC 9(02) COMP.
015300     05 WS-LEN-DER                    PIC 9(02) COMP.
015400     05 FILLER                        PIC X(06) VALUE SPACE.
015500
015600*---------------------------------------------------------------*
015700*    REQ-4811 10/08/2026 GFORRICH - AREA DE TRABAJO PARA EL     *
015800*    PARSEO COMPLETO DE UNIDAD DE NEGOCIO (R3): RECORTE DE      *
015900*    PREFIJO DE MARCA, ACRONIMO ENTRE PARENTESIS, ULTIMO         *
016000*    SEGMENTO JERARQUICO A/B/C, Y SUFIJO ORGANIZACIONAL.         *
016100*---------------------------------------------------------------*
016200 01  WS-AREA-UNIDAD-NEG.
016300     05 WS-UN-BRUTO                   PIC X(120).
016400     05 WS-UN-TEMP                    PIC X(120).
016500     05 WS-UN-RESULTADO               PIC X(50).
016600     05 WS-UN-I                       PIC 9(03) COMP.
016700     05 WS-UN-LARGO                   PIC 9(03) COMP.
016800     05 WS-UN-LARGO-RES               PIC 9(03) COMP.
016900     05 WS-UN-LEN-PREF                PIC 9(02) COMP.
017000     05 WS-UN-LEN-SUF                 PIC 9(02) COMP.
017100     05 WS-UN-LEN-SEG                 PIC 9(03) COMP.
017200     05 WS-UN-POS-PAREN-AB            PIC 9(03) COMP.
017300     05 WS-UN-LARGO-ACR               PIC 9(03) COMP.
017400     05 WS-UN-POS-BARRA-ULT           PIC 9(03) COMP.
017500     05 SW-UN-PREFIJO-HALLADO         PIC X(01).
017600         88  UN-PREFIJO-HALLADO           VALUE 'S'.
017700         88  UN-PREFIJO-NO-HALLADO        VALUE 'N'.
017800     05 SW-UN-SUFIJO-HALLADO          PIC X(01).
017900         88  UN-SUFIJO-HALLADO            VALUE 'S'.
018000         88  UN-SUFIJO-NO-HALLADO         VALUE 'N'.
018100     05 FILLER                        PIC X(09) VALUE SPACE.
018200
018300*---------------------------------------------------------------*
018400*    REQ-4822 10/08/2026 GFORRICH - AREA DE TRABAJO PARA LAS     *
018500*    CINCO FORMAS POSITIVAS DE HOST DE LA REGLA R1 (S3-NODE-N,   *
018600*    LETRAS-LETRAS-DIGITOS, LETRASDIGITOS, LETRAS-DIGITOS Y      *
018700*    CORRIDA LARGA DE LETRAS + 2 DIGITOS).                       *
018800*---------------------------------------------------------------*
018900 01  WS-AREA-FORMA-HOST.
019000     05 WS-FH-CANT-GUION              PIC 9(02) COMP.
019100     05 WS-FH-POS-GUION-1             PIC 9(02) COMP.
019200     05 WS-FH-POS-GUION-2             PIC 9(02) COMP.
019300     05 WS-FH-LEN-ALFA-INI            PIC 9(02) COMP.
019400     05 WS-FH-LEN-DIG-INI             PIC 9(02) COMP.
019500     05 WS-FH-LEN-IZQ                 PIC 9(02) COMP.
019600     05 WS-FH-LEN-MED                 PIC 9(02) COMP.
019700     05 WS-FH-LEN-DER                 PIC 9(02) COMP.
019800     05 SW-FH-FORMA-OK                PIC X(01).
019900         88  FH-FORMA-OK                  VALUE 'S'.
020000         88  FH-FORMA-NO-OK               VALUE 'N'.
020100     05 FILLER                        PIC X(08) VALUE SPACE.
020200
020300*****************************************************************
020400*             DICCIONARIOS FIJOS DE LA EXTRACCION                *
020500*****************************************************************
020600 01  WS-DICCIONARIOS.
020700     COPY ICECCFG0.
020800
020900*****************************************************************
021000*            AREAS DE PARSEO DE INTERVALOS Y TIMELINE           *
021100*****************************************************************
021200 01  WS-PARSEO-INTERVALO.
021300     05 WS-POS-CORCHETE               PIC 9(03) COMP.
021400     05 WS-POS-COMA                   PIC 9(03) COMP.
021500     05 WS-FECHA-1                    PIC X(10).
021600*    VISTA ALTERNATIVA DE WS-FECHA-1 DESCOMPUESTA EN DD/MM/AAAA.
021700     05 WS-FECHA-1R REDEFINES WS-FECHA-1.
021800        10 WS-FECHA-1-DD              PIC X(02).
021900        10 FILLER                     PIC X(01).
022000        10 WS-FECHA-1-MM              PIC X(02).
022100        10 FILLER                     PIC X(01).
022200        10 WS-FECHA-1-AAAA            PIC X(04).
022300     05 WS-HORA-1                     PIC X(05).
022400     05 WS-FECHA-2                    PIC X(10).
022500*    VISTA ALTERNATIVA DE WS-FECHA-2 DESCOMPUESTA EN DD/MM/AAAA.
022600     05 WS-FECHA-2R REDEFINES WS-FECHA-2.
022700        10 WS-FECHA-2-DD              PIC X(02).
022800        10 FILLER                     PIC X(01).
022900        10 WS-FECHA-2-MM              PIC X(02).
023000        10 FILLER                     PIC X(01).
023100        10 WS-FECHA-2-AAAA            PIC X(04).
023200     05 WS-HORA-2                     PIC X(05).
023300     05 WS-TIENE-FECHA-2              PIC X(01) VALUE 'N'.
023400        88 TIENE-FECHA-2                      VALUE 'S'.
023500     05 WS-DD                         PIC 9(02).
023600     05 WS-MM                         PIC 9(02).
023700     05 WS-AAAA                       PIC 9(04).
023800     05 WS-HH                         PIC 9(02).
023900     05 WS-MIN                        PIC 9(02).
024000     05 WS-TS-CALCULADO               PIC 9(14).
024100*    VISTA ALTERNATIVA DEL TIMESTAMP EN AAAAMMDDHHMMSS.
024200     05 WS-TS-CALC-R REDEFINES WS-TS-CALCULADO.
024300        10 WS-TS-CALC-AAAA            PIC 9(04).
024400        10 WS-TS-CALC-MM              PIC 9(02).
024500        10 WS-TS-CALC-DD              PIC 9(02).
024600        10 WS-TS-CALC-HH              PIC 9(02).
024700        10 WS-TS-CALC-MIN             PIC 9(02).
024800        10 WS-TS-CALC-SS              PIC 9(02).
024900
025000 01  WS-PARSEO-TIMELINE.
025100     05 WS-POS-GUION-MEDIO            PIC 9(03) COMP.
025200     05 WS-POS-DOSPUNTOS              PIC 9(03) COMP.
025300     05 WS-USUARIO-TIMELINE           PIC X(20).
025400
025500*****************************************************************
025600*                                                               *
025700*              P R O C E D U R E   D I V I S I O N              *
025800*                                                               *
025900*****************************************************************
026000 PROCEDURE DIVISION.
026100*****************************************************************
026200*                        0000-MAINLINE                          *
026300*****************************************************************
026400 0000-MAINLINE.
026500
026600     PERFORM 1000-INICIO
026700        THRU 1000-INICIO-EXIT
026800
026900     PERFORM 2000-PROCESO
027000        THRU 2000-PROCESO-EXIT
027100        UNTIL HAY-FIN-ARCHIVO
027200
027300     PERFORM 3000-FIN
027400        THRU 3000-FIN-EXIT
027500
027600     STOP RUN.
027700
027800*****************************************************************
027900*                           1000-INICIO                         *
028000*****************************************************************
028100 1000-INICIO.
028200
028300     OPEN INPUT  ARCHENTR
028400     IF NOT FS-ENTR-OK
028500        DISPLAY 'ICNRM010 - ERROR OPEN ARCHENTR: ' WS-FS-ENTR
028600        MOVE 'S' TO SW-FIN-ARCHIVO
028700     END-IF
028800
028900     OPEN OUTPUT ARCHSALI
029000     IF NOT FS-SALI-OK
029100        DISPLAY 'ICNRM010 - ERROR OPEN ARCHSALI: ' WS-FS-SALI
029200        MOVE 'S' TO SW-FIN-ARCHIVO
029300     END-IF
029400
029500     INITIALIZE WS-TKT-AREA
029600
029700     IF NOT HAY-FIN-ARCHIVO
029800        PERFORM 2100-LEE-LINEA
029900           THRU 2100-LEE-LINEA-EXIT
030000     END-IF
030100     .
030200 1000-INICIO-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600*                           2000-PROCESO                        *
030700*****************************************************************
030800 2000-PROCESO.
030900
031000     IF RAW0-ISSUE-KEY NOT = WS-ISSUE-ANTERIOR
031100        IF NOT ES-PRIMER-TICKET
031200           PERFORM 2900-ESCRIBE-TKT
031300              THRU 2900-ESCRIBE-TKT-EXIT
031400        END-IF
031500        PERFORM 2200-INICIA-TICKET
031600           THRU 2200-INICIA-TICKET-EXIT
031700     END-IF
031800
031900     PERFORM 2300-PROCESA-LINEA
032000        THRU 2300-PROCESA-LINEA-EXIT
032100
032200     PERFORM 2100-LEE-LINEA
032300        THRU 2100-LEE-LINEA-EXIT
032400     .
032500 2000-PROCESO-EXIT.
032600     EXIT.
032700
032800*****************************************************************
032900*                        2100-LEE-LINEA                         *
033000*****************************************************************
033100 2100-LEE-LINEA.
033200
033300     READ ARCHENTR
033400          AT END
033500          MOVE 'S' TO SW-FIN-ARCHIVO
033600          NOT AT END
033700          ADD CT-1 TO CN-LINEAS-LEIDAS
033800     END-READ
033900     .
034000 2100-LEE-LINEA-EXIT.
034100     EXIT.
034200
034300*****************************************************************
034400*                      2200-INICIA-TICKET                       *
034500*****************************************************************
034600 2200-INICIA-TICKET.
034700
034800     MOVE 'N' TO SW-PRIMER-TICKET
034900     MOVE RAW0-ISSUE-KEY     TO WS-ISSUE-ANTERIOR
035000
035100     INITIALIZE WS-TKT-AREA
035200     MOVE RAW0-ISSUE-KEY     TO TKT0-ISSUE-KEY
035300
035400     IF RAW0-ISSUE-KEY(1:3) = CT-PREF-INCIDENTE
035500        MOVE CT-TIPO-INCIDENTE TO TKT0-TICKET-TYPE
035600     ELSE
035700        MOVE CT-TIPO-CAMBIO    TO TKT0-TICKET-TYPE
035800     END-IF
035900     .
036000 2200-INICIA-TICKET-EXIT.
036100     EXIT.
036200
036300*****************************************************************
036400*                      2300-PROCESA-LINEA                       *
036500*****************************************************************
036600 2300-PROCESA-LINEA.
036700
036800     PERFORM 2310-ACUM-HOST-TECH
036900        THRU 2310-ACUM-HOST-TECH-EXIT
037000
037100     PERFORM 2320-ACUM-SERVICIO
037200        THRU 2320-ACUM-SERVICIO-EXIT
037300
037400     EVALUATE TRUE
037500        WHEN RAW0-88-SUMARIO
037600           IF TKT0-SUMARIO = SPACES
037700              MOVE RAW0-TEXTO(1:60) TO TKT0-SUMARIO
037800           END-IF
037900        WHEN RAW0-88-UNIDAD-NEGOCIO
038000           PERFORM 2330-ACUM-UNIDAD-NEG
038100              THRU 2330-ACUM-UNIDAD-NEG-EXIT
038200        WHEN RAW0-88-COMENTARIO
038300           PERFORM 2340-ACUM-INTERVALO
038400              THRU 2340-ACUM-INTERVALO-EXIT
038500        WHEN RAW0-88-DESCRIPCION
038600           PERFORM 2350-ACUM-LINEA-TIEMPO
038700              THRU 2350-ACUM-LINEA-TIEMPO-EXIT
038800        WHEN OTHER
038900           CONTINUE
039000     END-EVALUATE
039100     .
039200 2300-PROCESA-LINEA-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*      2310-ACUM-HOST-TECH  (R1 HOSTS Y R2 TECNOLOGIAS)          *
039700*****************************************************************
039800 2310-ACUM-HOST-TECH.
039900
040000     PERFORM 9100-PARTIR-TOKENS
040100        THRU 9100-PARTIR-TOKENS-EXIT
040200
040300     PERFORM 2311-PROCESA-TOKEN-HT
040400        THRU 2311-PROCESA-TOKEN-HT-EXIT
040500        VARYING WS-IX-TOKEN FROM 1 BY 1
040600        UNTIL WS-IX-TOKEN > WS-TOKEN-CNT
040700     .
040800 2310-ACUM-HOST-TECH-EXIT.
040900     EXIT.
041000
041100*****************************************************************
041200*  2311-PROCESA-TOKEN-HT (EVALUA UN TOKEN COMO HOST Y TECH)      *
041300*****************************************************************
041400 2311-PROCESA-TOKEN-HT.
041500
041600     IF WS-TOKEN-TABLA(WS-IX-TOKEN) NOT = SPACES
041700        MOVE WS-TOKEN-TABLA(WS-IX-TOKEN) TO WS-TOKEN-MAY
041800        PERFORM 9000-MAYUSCULAS
041900           THRU 9000-MAYUSCULAS-EXIT
042000
042100        PERFORM 9200-VALIDAR-HOST
042200           THRU 9200-VALIDAR-HOST-EXIT
042300        IF NOT HOST-ES-INVALIDO
042400           PERFORM 9300-AGREGAR-HOST
042500              THRU 9300-AGREGAR-HOST-EXIT
042600        END-IF
042700
042800        PERFORM 9310-AGREGAR-TECH
042900           THRU 9310-AGREGAR-TECH-EXIT
043000     END-IF
043100     .
043200 2311-PROCESA-TOKEN-HT-EXIT.
043300     EXIT.
043400
043500*****************************************************************
043600*          2320-ACUM-SERVICIO  (R3 SINONIMOS DE SERVICIO)        *
043700*    REQ-4471 03/09/2024 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4471
043800*****************************************************************
043900 2320-ACUM-SERVICIO.
044000
044100     PERFORM 2321-PROCESA-TOKEN-SERV
044200        THRU 2321-PROCESA-TOKEN-SERV-EXIT
044300        VARYING WS-IX-TOKEN FROM 1 BY 1
044400        UNTIL WS-IX-TOKEN > WS-TOKEN-CNT
044500
044600     IF RAW0-88-SUMARIO
044700        PERFORM 2325-TAG-ENTRE-CORCHETES
044800           THRU 2325-TAG-ENTRE-CORCHETES-EXIT
044900     END-IF
045000     .
045100 2320-ACUM-SERVICIO-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500*  2321-PROCESA-TOKEN-SERV (EVALUA UN TOKEN COMO SERVICIO)       *
045600*****************************************************************
045700 2321-PROCESA-TOKEN-SERV.
045800
045900     IF WS-TOKEN-TABLA(WS-IX-TOKEN) NOT = SPACES
046000        MOVE WS-TOKEN-TABLA(WS-IX-TOKEN) TO WS-TOKEN-MAY
046100        PERFORM 9000-MAYUSCULAS
046200           THRU 9000-MAYUSCULAS-EXIT
046300        PERFORM 9320-AGREGAR-SERVICIO
046400           THRU 9320-AGREGAR-SERVICIO-EXIT
046500     END-IF
046600     .
046700 2321-PROCESA-TOKEN-SERV-EXIT.
046800     EXIT.
046900
047000*****************************************************************
047100*    2325-TAG-ENTRE-CORCHETES  (TAGS [..] DEL RESUMEN, R3)       *
047200*****************************************************************
047300 2325-TAG-ENTRE-CORCHETES.
047400
047500     MOVE 0 TO WS-POS-CORCHETE
047600     INSPECT RAW0-TEXTO TALLYING WS-POS-CORCHETE
047700        FOR CHARACTERS BEFORE INITIAL '['
047800
047900     IF WS-POS-CORCHETE < 59
048000        MOVE SPACES TO WS-TOKEN-MAY
048100        MOVE 0 TO WS-POS-COMA
048200        INSPECT RAW0-TEXTO(WS-POS-CORCHETE + 2:)
048300           TALLYING WS-POS-COMA FOR CHARACTERS BEFORE INITIAL ']'
048400        IF WS-POS-COMA > 0 AND WS-POS-COMA < 25
048500           MOVE RAW0-TEXTO(WS-POS-CORCHETE + 2:WS-POS-COMA)
048600                TO WS-TOKEN-MAY
048700           PERFORM 9000-MAYUSCULAS
048800              THRU 9000-MAYUSCULAS-EXIT
048900
049000*          SE DESCARTAN MENCIONES DE USUARIO, URLS, Y TAGS
049100*          GENERICOS O DEMASIADO CORTOS (VER 9325).
049200           IF WS-TOKEN-MAY(1:1) NOT = '~'
049300              AND WS-TOKEN-MAY(1:4) NOT = 'HTTP'
049400              AND WS-TOKEN-MAY NOT = SPACES
049500              PERFORM 9325-ES-STOPTAG
049600                 THRU 9325-ES-STOPTAG-EXIT
049700              IF NOT YA-EXISTE-EN-TABLA
049800                 PERFORM 9320-AGREGAR-SERVICIO
049900                    THRU 9320-AGREGAR-SERVICIO-EXIT
050000              END-IF
050100           END-IF
050200        END-IF
050300     END-IF
050400     .
050500 2325-TAG-ENTRE-CORCHETES-EXIT.
050600     EXIT.
050700
050800*****************************************************************
050900*      2330-ACUM-UNIDAD-NEG  (R3 PARSEO DE UNIDAD DE NEGOCIO)    *
051000*    REQ-4471 03/09/2024 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4471
051100*    REQ-4811 10/08/2026 GFORRICH - SE COMPLETA EL PARSEO: ANTES *REQ-4811
051200*    SOLO SE REEMPLAZABA GUION BAJO Y SE PASABA A MINUSCULA; NO  *REQ-4811
051300*    SE RECORTABA PREFIJO DE MARCA NI SE PREFERIA EL ACRONIMO    *REQ-4811
051400*    ENTRE PARENTESIS, NI SE PARSEABA EL VALOR JERARQUICO NI EL  *REQ-4811
051500*    SUFIJO ORGANIZACIONAL GENERICO (CF00-PREFMARCA/CF00-SUFORG  *REQ-4811
051600*    QUEDABAN SIN USAR). ESTO TAMBIEN AFECTABA EL SCORE R7 DE    *REQ-4811
051700*    ICSCR020, QUE COMPARA SOBRE TKT0-EQUIPO.                    *REQ-4811
051800*****************************************************************
051900 2330-ACUM-UNIDAD-NEG.
052000
052100     MOVE SPACES TO WS-UN-BRUTO
052200     MOVE RAW0-TEXTO(1:120) TO WS-UN-BRUTO
052300     INSPECT WS-UN-BRUTO
052400        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
052500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052600
052700*    SE RECORTA EL PREFIJO DE MARCA CONOCIDO, SI LO HAY, Y LUEGO
052800*    SE CAMBIA GUION BAJO POR ESPACIO EN TODO EL VALOR.
052900     MOVE 'N' TO SW-UN-PREFIJO-HALLADO
053000     PERFORM 2331-QUITAR-PREFIJO-MARCA
053100        THRU 2331-QUITAR-PREFIJO-MARCA-EXIT
053200        VARYING CF00-IX-PREFMARCA FROM 1 BY 1
053300        UNTIL CF00-IX-PREFMARCA > 8
053400           OR UN-PREFIJO-HALLADO
053500
053600     INSPECT WS-UN-BRUTO REPLACING ALL '_' BY ' '
053700
053800*    LARGO DEL VALOR UNA VEZ RECORTADO EL PREFIJO (BUSQUEDA DEL
053900*    ULTIMO CARACTER NO-BLANCO DESDE EL FINAL DEL AREA).
054000     MOVE 120 TO WS-UN-LARGO
054100     PERFORM 2332-BUSCAR-FIN-TEXTO
054200        THRU 2332-BUSCAR-FIN-TEXTO-EXIT
054300        VARYING WS-UN-LARGO FROM 120 BY -1
054400        UNTIL WS-UN-LARGO = 0
054500           OR WS-UN-BRUTO(WS-UN-LARGO:1) NOT = SPACE
054600
054700     MOVE SPACES TO WS-UN-RESULTADO
054800
054900     IF WS-UN-LARGO > 0
055000
055100*       UN ACRONIMO ENTRE PARENTESIS AL FINAL DEL VALOR TIENE
055200*       PRIORIDAD SOBRE CUALQUIER OTRA REGLA DE PARSEO.
055300        IF WS-UN-BRUTO(WS-UN-LARGO:1) = ')'
055400           MOVE 0 TO WS-UN-POS-PAREN-AB
055500           INSPECT WS-UN-BRUTO(1:WS-UN-LARGO)
055600              TALLYING WS-UN-POS-PAREN-AB
055700              FOR CHARACTERS BEFORE INITIAL '('
055800           IF WS-UN-POS-PAREN-AB < WS-UN-LARGO - 1
055900              COMPUTE WS-UN-LARGO-ACR =
056000                 WS-UN-LARGO - WS-UN-POS-PAREN-AB - 2
056100              IF WS-UN-LARGO-ACR > 0
056200                 MOVE WS-UN-BRUTO(WS-UN-POS-PAREN-AB + 2 :
056300                      WS-UN-LARGO-ACR) TO WS-UN-RESULTADO
056400              END-IF
056500           END-IF
056600        END-IF
056700
056800        IF WS-UN-RESULTADO = SPACES
056900*          VALOR JERARQUICO A/B/C: SE TOMA EL ULTIMO SEGMENTO.
057000           MOVE 0 TO WS-UN-POS-BARRA-ULT
057100           PERFORM 2333-BUSCAR-BARRA
057200              THRU 2333-BUSCAR-BARRA-EXIT
057300              VARYING WS-UN-I FROM 1 BY 1
057400              UNTIL WS-UN-I > WS-UN-LARGO
057500           IF WS-UN-POS-BARRA-ULT > 0
057600              COMPUTE WS-UN-LEN-SEG =
057700                 WS-UN-LARGO - WS-UN-POS-BARRA-ULT
057800              MOVE WS-UN-BRUTO(WS-UN-POS-BARRA-ULT + 1 :
057900                   WS-UN-LEN-SEG) TO WS-UN-RESULTADO
058000           END-IF
058100        END-IF
058200
058300        IF WS-UN-RESULTADO = SPACES
058400*          SIN ACRONIMO NI VALOR JERARQUICO: SE RECORTAN LOS
058500*          SUFIJOS ORGANIZACIONALES GENERICOS AL FINAL.
058600           IF WS-UN-LARGO > 50
058700              MOVE 50 TO WS-UN-LARGO-RES
058800           ELSE
058900              MOVE WS-UN-LARGO TO WS-UN-LARGO-RES
059000           END-IF
059100           MOVE WS-UN-BRUTO(1:WS-UN-LARGO-RES) TO WS-UN-RESULTADO
059200           MOVE 'N' TO SW-UN-SUFIJO-HALLADO
059300           PERFORM 2334-QUITAR-SUFIJO-ORG
059400              THRU 2334-QUITAR-SUFIJO-ORG-EXIT
059500              VARYING CF00-IX-SUFORG FROM 1 BY 1
059600              UNTIL CF00-IX-SUFORG > 5
059700                 OR UN-SUFIJO-HALLADO
059800        END-IF
059900     END-IF
060000
060100     INSPECT WS-UN-RESULTADO
060200        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060300                TO 'abcdefghijklmnopqrstuvwxyz'
060400
060500     IF TKT0-EQUIPO = SPACES
060600        AND WS-UN-RESULTADO NOT = SPACES
060700        MOVE WS-UN-RESULTADO(1:30) TO TKT0-EQUIPO
060800     END-IF
060900     .
061000 2330-ACUM-UNIDAD-NEG-EXIT.
061100     EXIT.
061200
061300*****************************************************************
061400*   2331-QUITAR-PREFIJO-MARCA (COMPARA Y RECORTA UN PREFIJO DE   *
061500*   MARCA DE LA TABLA CF00-PREFMARCA CONTRA EL INICIO DEL VALOR) *
061600*    REQ-4811 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4811
061700*****************************************************************
061800 2331-QUITAR-PREFIJO-MARCA.
061900
062000     MOVE 0 TO WS-UN-LEN-PREF
062100     INSPECT CF00-PREFMARCA-ITEM(CF00-IX-PREFMARCA)
062200        TALLYING WS-UN-LEN-PREF FOR CHARACTERS BEFORE INITIAL ' '
062300
062400     IF WS-UN-LEN-PREF > 0
062500        AND WS-UN-BRUTO(1:WS-UN-LEN-PREF) =
062600            CF00-PREFMARCA-ITEM(CF00-IX-PREFMARCA)(1:WS-UN-LEN-PREF)
062700        MOVE SPACES TO WS-UN-TEMP
062800        MOVE WS-UN-BRUTO(WS-UN-LEN-PREF + 1:) TO WS-UN-TEMP
062900        MOVE WS-UN-TEMP TO WS-UN-BRUTO
063000        MOVE 'S' TO SW-UN-PREFIJO-HALLADO
063100     END-IF
063200     .
063300 2331-QUITAR-PREFIJO-MARCA-EXIT.
063400     EXIT.
063500
063600*****************************************************************
063700*   2332-BUSCAR-FIN-TEXTO (CUERPO VACIO: EL BARRIDO HACIA ATRAS  *
063800*   LO HACE LA CLAUSULA VARYING/UNTIL DEL PERFORM LLAMANTE)      *
063900*    REQ-4811 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4811
064000*****************************************************************
064100 2332-BUSCAR-FIN-TEXTO.
064200
064300     CONTINUE
064400     .
064500 2332-BUSCAR-FIN-TEXTO-EXIT.
064600     EXIT.
064700
064800*****************************************************************
064900*   2333-BUSCAR-BARRA (GUARDA LA POSICION DE LA ULTIMA BARRA     *
065000*   '/' HALLADA, PARA EL ULTIMO SEGMENTO DE UN VALOR JERARQUICO) *
065100*    REQ-4811 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4811
065200*****************************************************************
065300 2333-BUSCAR-BARRA.
065400
065500     IF WS-UN-BRUTO(WS-UN-I:1) = '/'
065600        MOVE WS-UN-I TO WS-UN-POS-BARRA-ULT
065700     END-IF
065800     .
065900 2333-BUSCAR-BARRA-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300*   2334-QUITAR-SUFIJO-ORG (COMPARA Y RECORTA UN SUFIJO          *
066400*   ORGANIZACIONAL DE LA TABLA CF00-SUFORG CONTRA EL FINAL)      *
066500*    REQ-4811 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4811
066600*****************************************************************
066700 2334-QUITAR-SUFIJO-ORG.
066800
066900     MOVE 0 TO WS-UN-LEN-SUF
067000     INSPECT CF00-SUFORG-ITEM(CF00-IX-SUFORG)
067100        TALLYING WS-UN-LEN-SUF FOR CHARACTERS BEFORE INITIAL ' '
067200
067300     IF WS-UN-LEN-SUF > 0
067400        AND WS-UN-LEN-SUF <= WS-UN-LARGO-RES
067500        AND WS-UN-RESULTADO(WS-UN-LARGO-RES - WS-UN-LEN-SUF + 1 :
067600             WS-UN-LEN-SUF) =
067700            CF00-SUFORG-ITEM(CF00-IX-SUFORG)(1:WS-UN-LEN-SUF)
067800        MOVE SPACES TO WS-UN-TEMP
067900        IF WS-UN-LARGO-RES - WS-UN-LEN-SUF > 0
068000           MOVE WS-UN-RESULTADO(1 : WS-UN-LARGO-RES - WS-UN-LEN-SUF)
068100                TO WS-UN-TEMP
068200        END-IF
068300        MOVE WS-UN-TEMP(1:50) TO WS-UN-RESULTADO
068400        MOVE 'S' TO SW-UN-SUFIJO-HALLADO
068500     END-IF
068600     .
068700 2334-QUITAR-SUFIJO-ORG-EXIT.
068800     EXIT.
068900
069000*****************************************************************
069100*   2340-ACUM-INTERVALO  (R4 INTERVALOS REALES DE EJECUCION)     *
069200*    REQ-4512 11/11/2024 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4512
069300*****************************************************************
069400 2340-ACUM-INTERVALO.
069500
069600     MOVE 0 TO WS-POS-CORCHETE
069700     INSPECT RAW0-TEXTO TALLYING WS-POS-CORCHETE
069800        FOR CHARACTERS BEFORE INITIAL '['
069900
070000     IF WS-POS-CORCHETE < 100 AND TKT0-INTERV-CNT < 5
070100        PERFORM 9400-PARSEAR-INTERVALO
070200           THRU 9400-PARSEAR-INTERVALO-EXIT
070300     END-IF
070400     .
070500 2340-ACUM-INTERVALO-EXIT.
070600     EXIT.
070700
070800*****************************************************************
070900*  2350-ACUM-LINEA-TIEMPO (R5 TIMELINE Y PRIMER IMPACTO)         *
071000*    REQ-4598 14/02/2025 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4598
071100*****************************************************************
071200 2350-ACUM-LINEA-TIEMPO.
071300
071400     IF RAW0-TEXTO(1:8) IS NUMERIC
071500        AND RAW0-TEXTO(9:1) = SPACE
071600        PERFORM 9420-PARSEAR-LINEA-TIEMPO
071700           THRU 9420-PARSEAR-LINEA-TIEMPO-EXIT
071800     END-IF
071900     .
072000 2350-ACUM-LINEA-TIEMPO-EXIT.
072100     EXIT.
072200
072300*****************************************************************
072400*                      2900-ESCRIBE-TKT                         *
072500*****************************************************************
072600 2900-ESCRIBE-TKT.
072700
072800     WRITE REG-ARCHSALI FROM WS-TKT-AREA
072900     IF NOT FS-SALI-OK
073000        DISPLAY 'ICNRM010 - ERROR WRITE ARCHSALI: ' WS-FS-SALI
073100     ELSE
073200        ADD CT-1 TO CN-TICKETS-ESCRITOS
073300     END-IF
073400     .
073500 2900-ESCRIBE-TKT-EXIT.
073600     EXIT.
073700
073800*****************************************************************
073900*                              3000-FIN                         *
074000*****************************************************************
074100 3000-FIN.
074200
074300     IF NOT ES-PRIMER-TICKET
074400        PERFORM 2900-ESCRIBE-TKT
074500           THRU 2900-ESCRIBE-TKT-EXIT
074600     END-IF
074700
074800     DISPLAY '*****************************************'
074900     DISPLAY '*  ICNRM010 - EXTRACCION DE ENTIDADES    *'
075000     DISPLAY '*  LINEAS LEIDAS     : ' CN-LINEAS-LEIDAS
075100     DISPLAY '*  TICKETS ESCRITOS  : ' CN-TICKETS-ESCRITOS
075200     DISPLAY '*****************************************'
075300
075400     CLOSE ARCHENTR
075500     CLOSE ARCHSALI
075600     .
075700 3000-FIN-EXIT.
075800     EXIT.
075900
076000*****************************************************************
076100*                9000-MAYUSCULAS (UTILITARIO)                   *
076200*****************************************************************
076300 9000-MAYUSCULAS.
076400
076500     INSPECT WS-TOKEN-MAY
076600        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
076700                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
076800     .
076900 9000-MAYUSCULAS-EXIT.
077000     EXIT.
077100
077200*****************************************************************
077300*     9005-MINUSCULAS (PASA WS-TOKEN-MIN A MINUSCULA - LOS       *
077400*     NOMBRES DE HOST Y TECNOLOGIA QUEDAN GRABADOS EN MINUSCULA) *
077500*****************************************************************
077600 9005-MINUSCULAS.
077700
077800     INSPECT WS-TOKEN-MIN
077900        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
078000                TO 'abcdefghijklmnopqrstuvwxyz'
078100     .
078200 9005-MINUSCULAS-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600*         9100-PARTIR-TOKENS (SEPARA RAW0-TEXTO EN PALABRAS)     *
078700*****************************************************************
078800 9100-PARTIR-TOKENS.
078900
079000     MOVE SPACES TO WS-TOKEN-TABLA(1)  WS-TOKEN-TABLA(2)
079100                     WS-TOKEN-TABLA(3)  WS-TOKEN-TABLA(4)
079200                     WS-TOKEN-TABLA(5)  WS-TOKEN-TABLA(6)
079300                     WS-TOKEN-TABLA(7)  WS-TOKEN-TABLA(8)
079400                     WS-TOKEN-TABLA(9)  WS-TOKEN-TABLA(10)
079500                     WS-TOKEN-TABLA(11) WS-TOKEN-TABLA(12)
079600                     WS-TOKEN-TABLA(13) WS-TOKEN-TABLA(14)
079700                     WS-TOKEN-TABLA(15) WS-TOKEN-TABLA(16)
079800                     WS-TOKEN-TABLA(17) WS-TOKEN-TABLA(18)
079900                     WS-TOKEN-TABLA(19) WS-TOKEN-TABLA(20)
080000     MOVE 0 TO WS-TOKEN-CNT
080100
080200     UNSTRING RAW0-TEXTO DELIMITED BY ALL SPACE
080300        INTO WS-TOKEN-TABLA(1)  WS-TOKEN-TABLA(2)
080400             WS-TOKEN-TABLA(3)  WS-TOKEN-TABLA(4)
080500             WS-TOKEN-TABLA(5)  WS-TOKEN-TABLA(6)
080600             WS-TOKEN-TABLA(7)  WS-TOKEN-TABLA(8)
080700             WS-TOKEN-TABLA(9)  WS-TOKEN-TABLA(10)
080800             WS-TOKEN-TABLA(11) WS-TOKEN-TABLA(12)
080900             WS-TOKEN-TABLA(13) WS-TOKEN-TABLA(14)
081000             WS-TOKEN-TABLA(15) WS-TOKEN-TABLA(16)
081100             WS-TOKEN-TABLA(17) WS-TOKEN-TABLA(18)
081200             WS-TOKEN-TABLA(19) WS-TOKEN-TABLA(20)
081300        TALLYING IN WS-TOKEN-CNT
081400     END-UNSTRING
081500     .
081600 9100-PARTIR-TOKENS-EXIT.
081700     EXIT.
081800
081900*****************************************************************
082000*      9200-VALIDAR-HOST  (REGLA R1 - VALIDEZ DE TOKEN HOST)     *
082100*****************************************************************
082200 9200-VALIDAR-HOST.
082300
082400     MOVE 'N' TO SW-HOST-INVALIDO
082500
082600     MOVE 0 TO WS-TOKEN-LEN
082700     INSPECT WS-TOKEN-MAY TALLYING WS-TOKEN-LEN
082800        FOR CHARACTERS BEFORE INITIAL ' '
082900
083000     IF WS-TOKEN-LEN < 4
083100        MOVE 'S' TO SW-HOST-INVALIDO
083200     END-IF
083300
083400*    LISTA NEGRA DE PROTOCOLOS, ENCODINGS, ARQUITECTURAS Y
083500*    REGIONES DE NUBE QUE NO SON NOMBRES DE HOST.
083600     IF NOT HOST-ES-INVALIDO
083700        PERFORM 9201-CHEQ-BLACKLIST
083800           THRU 9201-CHEQ-BLACKLIST-EXIT
083900           VARYING CF00-IX-BLACK FROM 1 BY 1
084000           UNTIL CF00-IX-BLACK > 26
084100     END-IF
084200
084300*    FRAGMENTO O HASH HEXADECIMAL (4-8 O 32+ CARACTERES HEX)
084400     IF NOT HOST-ES-INVALIDO
084500        PERFORM 9210-ES-HEX
084600           THRU 9210-ES-HEX-EXIT
084700        IF WS-CANT-HEX = WS-TOKEN-LEN
084800           IF (WS-TOKEN-LEN >= 4 AND WS-TOKEN-LEN <= 8)
084900              OR WS-TOKEN-LEN >= 32
085000              MOVE 'S' TO SW-HOST-INVALIDO
085100           END-IF
085200        END-IF
085300     END-IF
085400
085500*    IGNORANDO GUIONES, TODO NUMERICO (VERSIONES 8.1.3, ETC)
085600     IF NOT HOST-ES-INVALIDO
085700        PERFORM 9220-ES-NUMERICO-SIN-GUION
085800           THRU 9220-ES-NUMERICO-SIN-GUION-EXIT
085900     END-IF
086000
086100*    FORMA DE VERSION 'vNN'
086200     IF NOT HOST-ES-INVALIDO
086300        IF WS-TOKEN-MAY(1:1) = 'V' AND WS-TOKEN-MAY(2:1) IS
086400           NUMERIC
086500           MOVE 'S' TO SW-HOST-INVALIDO
086600        END-IF
086700     END-IF
086800
086900*    FRAGMENTO NODE-NN DE S3-NODE-*
087000     IF NOT HOST-ES-INVALIDO
087100        IF WS-TOKEN-MAY(1:5) = 'NODE-'
087200           AND WS-TOKEN-MAY(6:WS-TOKEN-LEN - 5) IS NUMERIC
087300           MOVE 'S' TO SW-HOST-INVALIDO
087400        END-IF
087500     END-IF
087600
087700*    PREFIJOS DE IMAGEN ADJUNTA
087800     IF NOT HOST-ES-INVALIDO
087900        IF WS-TOKEN-MAY(1:6)  = 'IMAGE-'  OR
088000           WS-TOKEN-MAY(1:11) = 'SCREENSHOT-' OR
088100           WS-TOKEN-MAY(1:4)  = 'IMG-'    OR
088200           WS-TOKEN-MAY(1:4)  = 'PIC-'    OR
088300           WS-TOKEN-MAY(1:6)  = 'PHOTO-'
088400           MOVE 'S' TO SW-HOST-INVALIDO
088500        END-IF
088600     END-IF
088700
088800*    FORMA DE TICKET: 2-6 LETRAS, GUION, 1-5 DIGITOS, SALVO
088900*    LOS QUE EMPIEZAN CON S3-NODE
089000     IF NOT HOST-ES-INVALIDO
089100        IF WS-TOKEN-MAY(1:7) NOT = 'S3-NODE'
089200           PERFORM 9230-ES-FORMA-TICKET
089300              THRU 9230-ES-FORMA-TICKET-EXIT
089400        END-IF
089500     END-IF
089600
089700*    FORMA DE REGION DE NUBE <REG>-<DIRECCION>-<DIGITO>
089800     IF NOT HOST-ES-INVALIDO
089900        PERFORM 9240-ES-FORMA-REGION
090000           THRU 9240-ES-FORMA-REGION-EXIT
090100     END-IF
090200
090300*    REQ-4811 10/08/2026 GFORRICH - SIN NINGUN CARACTER          *REQ-4811
090400*    ALFABETICO (DIRECCION IP 10.0.0.1, VERSION PUNTEADA 8.1.3,  *REQ-4811
090500*    ETC): ANTES CAIA EN EL CATCH-ALL FINAL DE "TIENE UN DIGITO" *REQ-4811
090600*    Y VALIDABA COMO HOST POR ERROR.                             *REQ-4811
090700     IF NOT HOST-ES-INVALIDO
090800        MOVE 0 TO WS-CANT-ALFA
090900        PERFORM 9203-CHEQ-ALFA
091000           THRU 9203-CHEQ-ALFA-EXIT
091100           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOKEN-LEN
091200        IF WS-CANT-ALFA = 0
091300           MOVE 'S' TO SW-HOST-INVALIDO
091400        END-IF
091500     END-IF
091600*    REQ-4822 10/08/2026 GFORRICH - EL TOKEN SOLO ES HOST       *REQ-4822
091700*    VALIDO SI CALZA CON ALGUNA DE LAS CINCO FORMAS POSITIVAS DE *REQ-4822
091800*    R1.  ANTES SE ACEPTABA CUALQUIER TOKEN CON UNA LETRA Y UN   *REQ-4822
091900*    DIGITO QUE NO ESTUVIERA EN NINGUNA LISTA NEGRA (P.EJ.       *REQ-4822
092000*    "ERROR42X" O "RETRYCOUNT9" CALZABAN POR ERROR).             *REQ-4822
092100     IF NOT HOST-ES-INVALIDO
092200        MOVE 'N' TO SW-FH-FORMA-OK
092300        PERFORM 9250-ES-FORMA-HOST-VALIDA
092400           THRU 9250-ES-FORMA-HOST-VALIDA-EXIT
092500        IF NOT FH-FORMA-OK
092600           MOVE 'S' TO SW-HOST-INVALIDO
092700        END-IF
092800     END-IF
092900     .
093000 9200-VALIDAR-HOST-EXIT.
093100     EXIT.
093200
093300*****************************************************************
093400*   9201-CHEQ-BLACKLIST (COMPARA TOKEN CONTRA UNA ENTRADA DE     *
093500*   LA LISTA NEGRA)                                              *
093600*****************************************************************
093700 9201-CHEQ-BLACKLIST.
093800
093900     IF WS-TOKEN-MAY = CF00-BLACKLIST-ITEM(CF00-IX-BLACK)
094000        MOVE 'S' TO SW-HOST-INVALIDO
094100     END-IF
094200     .
094300 9201-CHEQ-BLACKLIST-EXIT.
094400     EXIT.
094500
094600*    REQ-4822 10/08/2026 GFORRICH - 9202-CHEQ-DIGITO (CATCH-ALL *REQ-4822
094700*    DE "TIENE UN DIGITO") SE ELIMINA: QUEDO REEMPLAZADO POR LA  *REQ-4822
094800*    VALIDACION POSITIVA DE FORMA DE HOST (9250 EN ADELANTE).    *REQ-4822
094900*****************************************************************
095000*   9203-CHEQ-ALFA (CUENTA UN CARACTER ALFABETICO DEL TOKEN,     *
095100*   PARA DETECTAR TOKENS SIN NINGUNA LETRA - IPS, VERSIONES)     *
095200*    REQ-4811 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *REQ-4811
095300*****************************************************************
095400 9203-CHEQ-ALFA.
095500
095600     IF WS-TOKEN-MAY(WS-I:1) IS ALPHABETIC
095700        ADD 1 TO WS-CANT-ALFA
095800     END-IF
095900     .
096000 9203-CHEQ-ALFA-EXIT.
096100     EXIT.
096200
096300*****************************************************************
096400*              9210-ES-HEX (CUENTA CARACTERES HEX)               *
096500*****************************************************************
096600 9210-ES-HEX.
096700
096800     MOVE 0 TO WS-CANT-HEX
096900     PERFORM 9211-CHEQ-HEX-CHAR
097000        THRU 9211-CHEQ-HEX-CHAR-EXIT
097100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOKEN-LEN
097200     .
097300 9210-ES-HEX-EXIT.
097400     EXIT.
097500
097600*****************************************************************
097700*   9211-CHEQ-HEX-CHAR (CUENTA UN CARACTER HEX DEL TOKEN)        *
097800*****************************************************************
097900 9211-CHEQ-HEX-CHAR.
098000
098100     IF WS-TOKEN-MAY(WS-I:1) IS HEX-DIGIT
098200        ADD 1 TO WS-CANT-HEX
098300     END-IF
098400     .
098500 9211-CHEQ-HEX-CHAR-EXIT.
098600     EXIT.
098700
098800*****************************************************************
098900*     9220-ES-NUMERICO-SIN-GUION (QUITA GUIONES, PRUEBA 9(N))    *
099000*****************************************************************
099100 9220-ES-NUMERICO-SIN-GUION.
099200
099300     MOVE SPACES TO WS-TOKEN-SIN-GUION
099400     MOVE 0 TO WS-I
099500     PERFORM 9221-QUITAR-GUION-CHAR
099600        THRU 9221-QUITAR-GUION-CHAR-EXIT
099700        VARYING WS-POS-GUION FROM 1 BY 1
099800        UNTIL WS-POS-GUION > WS-TOKEN-LEN
099900
100000     IF WS-I > 0 AND WS-TOKEN-SIN-GUION(1:WS-I) IS NUMERIC
100100        MOVE 'S' TO SW-HOST-INVALIDO
100200     END-IF
100300     .
100400 9220-ES-NUMERICO-SIN-GUION-EXIT.
100500     EXIT.
100600
100700*****************************************************************
100800*   9221-QUITAR-GUION-CHAR (COPIA UN CARACTER SI NO ES GUION)    *
100900*****************************************************************
101000 9221-QUITAR-GUION-CHAR.
101100
101200     IF WS-TOKEN-MAY(WS-POS-GUION:1) NOT = '-'
101300        ADD 1 TO WS-I
101400        MOVE WS-TOKEN-MAY(WS-POS-GUION:1)
101500             TO WS-TOKEN-SIN-GUION(WS-I:1)
101600     END-IF
101700     .
101800 9221-QUITAR-GUION-CHAR-EXIT.
101900     EXIT.
102000
102100*****************************************************************
102200*   9230-ES-FORMA-TICKET (2-6 LETRAS GUION 1-5 DIGITOS)          *
102300*****************************************************************
102400 9230-ES-FORMA-TICKET.
102500
102600     MOVE 0 TO WS-POS-GUION
102700     PERFORM 9231-BUSCAR-GUION-CHAR
102800        THRU 9231-BUSCAR-GUION-CHAR-EXIT
102900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOKEN-LEN
103000
103100     IF WS-POS-GUION > 2
103200        MOVE WS-POS-GUION - 1            TO WS-LEN-IZQ
103300        MOVE WS-TOKEN-LEN - WS-POS-GUION  TO WS-LEN-DER
103400        IF WS-LEN-IZQ >= 2 AND WS-LEN-IZQ <= 6
103500           AND WS-LEN-DER >= 1 AND WS-LEN-DER <= 5
103600           AND WS-TOKEN-MAY(1:WS-POS-GUION - 1)
103700               IS ALPHABETIC
103800           AND WS-TOKEN-MAY(WS-POS-GUION + 1:WS-LEN-DER)
103900               IS NUMERIC
104000           MOVE 'S' TO SW-HOST-INVALIDO
104100        END-IF
104200     END-IF
104300     .
104400 9230-ES-FORMA-TICKET-EXIT.
104500     EXIT.
104600
104700*****************************************************************
104800*   9231-BUSCAR-GUION-CHAR (MARCA LA PRIMERA POSICION DE GUION)  *
104900*****************************************************************
105000 9231-BUSCAR-GUION-CHAR.
105100
105200     IF WS-TOKEN-MAY(WS-I:1) = '-' AND WS-POS-GUION = 0
105300        MOVE WS-I TO WS-POS-GUION
105400     END-IF
105500     .
105600 9231-BUSCAR-GUION-CHAR-EXIT.
105700     EXIT.
105800
105900*****************************************************************
106000*  9240-ES-FORMA-REGION (<REG>-<DIR>-<DIGITO> DE NUBE)           *
106100*****************************************************************
106200 9240-ES-FORMA-REGION.
106300
106400     IF (WS-TOKEN-MAY(1:3) = 'EU-' OR WS-TOKEN-MAY(1:3) = 'US-'
106500          OR WS-TOKEN-MAY(1:3) = 'AP-' OR
106600             WS-TOKEN-MAY(1:3) = 'SA-' OR
106700             WS-TOKEN-MAY(1:3) = 'AF-' OR
106800             WS-TOKEN-MAY(1:3) = 'ME-')
106900        IF WS-TOKEN-MAY(4:6)  = 'NORTH-' OR
107000           WS-TOKEN-MAY(4:6)  = 'SOUTH-' OR
107100           WS-TOKEN-MAY(4:5)  = 'EAST-'  OR
107200           WS-TOKEN-MAY(4:5)  = 'WEST-'  OR
107300           WS-TOKEN-MAY(4:8)  = 'CENTRAL-'
107400           MOVE 'S' TO SW-HOST-INVALIDO
107500        END-IF
107600     END-IF
107700     .
107800 9240-ES-FORMA-REGION-EXIT.
107900     EXIT.
108000*
108100*    9250-ES-FORMA-HOST-VALIDA (LAS CINCO FORMAS POSITIVAS DE
108200*    HOST DE R1: SOLO SI CALZA CON UNA DE ELLAS SE ACEPTA)
108300*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.
108400 9250-ES-FORMA-HOST-VALIDA.
108500
108600     MOVE 'N' TO SW-FH-FORMA-OK
108700     PERFORM 9251-FORMA-S3-NODE
108800        THRU 9251-FORMA-S3-NODE-EXIT
108900
109000     IF NOT FH-FORMA-OK
109100        MOVE 0 TO WS-FH-CANT-GUION
109200        MOVE 0 TO WS-FH-POS-GUION-1
109300        MOVE 0 TO WS-FH-POS-GUION-2
109400        PERFORM 9252-BUSCAR-GUIONES-FH
109500           THRU 9252-BUSCAR-GUIONES-FH-EXIT
109600           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOKEN-LEN
109700
109800        MOVE 0 TO WS-FH-LEN-ALFA-INI
109900*      IDIOMA DE "PRUEBA ANTES": EL CUERPO DE 9253 ESTA
110000*      VACIO, EL BARRIDO LO HACE LA CLAUSULA VARYING/UNTIL
110100*      (VER TAMBIEN 2332-BUSCAR-FIN-TEXTO).
110200        PERFORM 9253-TESTEAR-ALFA-INI
110300           THRU 9253-TESTEAR-ALFA-INI-EXIT
110400           VARYING WS-FH-LEN-ALFA-INI FROM 0 BY 1
110500           UNTIL WS-FH-LEN-ALFA-INI = WS-TOKEN-LEN
110600              OR WS-TOKEN-MAY(WS-FH-LEN-ALFA-INI + 1:1)
110700                 NOT ALPHABETIC
110800
110900        EVALUATE WS-FH-CANT-GUION
111000           WHEN 2
111100              PERFORM 9254-FORMA-LETRAS-LETRAS-DIG
111200                 THRU 9254-FORMA-LETRAS-LETRAS-DIG-EXIT
111300           WHEN 1
111400              PERFORM 9255-FORMA-LETRAS-DIGITOS
111500                 THRU 9255-FORMA-LETRAS-DIGITOS-EXIT
111600           WHEN 0
111700              PERFORM 9256-FORMA-SIN-GUION
111800                 THRU 9256-FORMA-SIN-GUION-EXIT
111900        END-EVALUATE
112000     END-IF
112100     .
112200 9250-ES-FORMA-HOST-VALIDA-EXIT.
112300     EXIT.
112400
112500*****************************************************************
112600*   9251-FORMA-S3-NODE (FRAGMENTO S3-NODE-<N>[-<N>])             *
112700*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
112800*****************************************************************
112900 9251-FORMA-S3-NODE.
113000
113100     IF WS-TOKEN-LEN > 8 AND WS-TOKEN-MAY(1:8) = 'S3-NODE-'
113200        MOVE 0 TO WS-FH-CANT-GUION
113300        MOVE WS-TOKEN-LEN - 8 TO WS-FH-LEN-DER
113400        INSPECT WS-TOKEN-MAY(9:WS-FH-LEN-DER)
113500           TALLYING WS-FH-CANT-GUION FOR ALL '-'
113600        EVALUATE WS-FH-CANT-GUION
113700           WHEN 0
113800              IF WS-TOKEN-MAY(9:WS-FH-LEN-DER) IS NUMERIC
113900                 MOVE 'S' TO SW-FH-FORMA-OK
114000              END-IF
114100           WHEN 1
114200              MOVE 0 TO WS-FH-POS-GUION-1
114300              PERFORM 9252-BUSCAR-GUIONES-FH
114400                 THRU 9252-BUSCAR-GUIONES-FH-EXIT
114500                 VARYING WS-I FROM 9 BY 1 UNTIL WS-I > WS-TOKEN-LEN
114600              IF WS-FH-POS-GUION-1 > 9
114700                 MOVE WS-FH-POS-GUION-1 - 9 TO WS-FH-LEN-IZQ
114800                 MOVE WS-TOKEN-LEN - WS-FH-POS-GUION-1
114900                    TO WS-FH-LEN-DER
115000                 IF WS-FH-LEN-DER > 0
115100                    AND WS-TOKEN-MAY(9:WS-FH-LEN-IZQ) IS NUMERIC
115200                    AND WS-TOKEN-MAY(WS-FH-POS-GUION-1 + 1:
115300                       WS-FH-LEN-DER) IS NUMERIC
115400                    MOVE 'S' TO SW-FH-FORMA-OK
115500                 END-IF
115600              END-IF
115700        END-EVALUATE
115800     END-IF
115900     .
116000 9251-FORMA-S3-NODE-EXIT.
116100     EXIT.
116200
116300*****************************************************************
116400*   9252-BUSCAR-GUIONES-FH (CUENTA GUIONES Y MARCA LA POSICION   *
116500*   DEL 1RO Y 2DO HALLADOS, DE WS-I EN ADELANTE)                 *
116600*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
116700*****************************************************************
116800 9252-BUSCAR-GUIONES-FH.
116900
117000     IF WS-TOKEN-MAY(WS-I:1) = '-'
117100        ADD 1 TO WS-FH-CANT-GUION
117200        IF WS-FH-POS-GUION-1 = 0
117300           MOVE WS-I TO WS-FH-POS-GUION-1
117400        ELSE
117500           IF WS-FH-POS-GUION-2 = 0
117600              MOVE WS-I TO WS-FH-POS-GUION-2
117700           END-IF
117800        END-IF
117900     END-IF
118000     .
118100 9252-BUSCAR-GUIONES-FH-EXIT.
118200     EXIT.
118300
118400*****************************************************************
118500*   9253-TESTEAR-ALFA-INI (CUERPO VACIO: EL BARRIDO DE LA        *
118600*   CORRIDA INICIAL DE LETRAS LO HACE EL PERFORM LLAMANTE)       *
118700*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
118800*****************************************************************
118900 9253-TESTEAR-ALFA-INI.
119000
119100     CONTINUE
119200     .
119300 9253-TESTEAR-ALFA-INI-EXIT.
119400     EXIT.
119500
119600*****************************************************************
119700*   9254-FORMA-LETRAS-LETRAS-DIG (<2-10 LETRAS>-<LETRAS>-        *
119800*   <1-3 DIGITOS>, EJ. AUTH-OUT-01)                              *
119900*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
120000*****************************************************************
120100 9254-FORMA-LETRAS-LETRAS-DIG.
120200
120300     IF WS-FH-LEN-ALFA-INI = WS-FH-POS-GUION-1 - 1
120400        AND WS-FH-LEN-ALFA-INI >= 2 AND WS-FH-LEN-ALFA-INI <= 10
120500        MOVE WS-FH-POS-GUION-2 - WS-FH-POS-GUION-1 - 1
120600           TO WS-FH-LEN-MED
120700        MOVE WS-TOKEN-LEN - WS-FH-POS-GUION-2 TO WS-FH-LEN-DER
120800        IF WS-FH-LEN-MED >= 1
120900           AND WS-FH-LEN-DER >= 1 AND WS-FH-LEN-DER <= 3
121000           AND WS-TOKEN-MAY(WS-FH-POS-GUION-1 + 1:WS-FH-LEN-MED)
121100              IS ALPHABETIC
121200           AND WS-TOKEN-MAY(WS-FH-POS-GUION-2 + 1:WS-FH-LEN-DER)
121300              IS NUMERIC
121400           MOVE 'S' TO SW-FH-FORMA-OK
121500        END-IF
121600     END-IF
121700     .
121800 9254-FORMA-LETRAS-LETRAS-DIG-EXIT.
121900     EXIT.
122000
122100*****************************************************************
122200*   9255-FORMA-LETRAS-DIGITOS (<3-8 LETRAS>-<3-5 DIGITOS>, EJ.   *
122300*   AWSME-2385)                                                  *
122400*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
122500*****************************************************************
122600 9255-FORMA-LETRAS-DIGITOS.
122700
122800     IF WS-FH-LEN-ALFA-INI = WS-FH-POS-GUION-1 - 1
122900        AND WS-FH-LEN-ALFA-INI >= 3 AND WS-FH-LEN-ALFA-INI <= 8
123000        MOVE WS-TOKEN-LEN - WS-FH-POS-GUION-1 TO WS-FH-LEN-DER
123100        IF WS-FH-LEN-DER >= 3 AND WS-FH-LEN-DER <= 5
123200           AND WS-TOKEN-MAY(WS-FH-POS-GUION-1 + 1:WS-FH-LEN-DER)
123300              IS NUMERIC
123400           MOVE 'S' TO SW-FH-FORMA-OK
123500        END-IF
123600     END-IF
123700     .
123800 9255-FORMA-LETRAS-DIGITOS-EXIT.
123900     EXIT.
124000
124100*****************************************************************
124200*   9256-FORMA-SIN-GUION (SIN GUIONES: <2-6 LETRAS><2-4 DIGITOS> *
124300*   O <CORRIDA LARGA DE LETRAS><2 DIGITOS>, EJ. LLIM908)         *
124400*    REQ-4822 10/08/2026 GFORRICH - NUEVO EN ESTA VERSION.       *
124500*****************************************************************
124600 9256-FORMA-SIN-GUION.
124700
124800     MOVE WS-TOKEN-LEN - WS-FH-LEN-ALFA-INI TO WS-FH-LEN-DIG-INI
124900     IF WS-FH-LEN-DIG-INI > 0
125000        AND WS-TOKEN-MAY(WS-FH-LEN-ALFA-INI + 1:WS-FH-LEN-DIG-INI)
125100           IS NUMERIC
125200        IF (WS-FH-LEN-ALFA-INI >= 2 AND WS-FH-LEN-ALFA-INI <= 6
125300           AND WS-FH-LEN-DIG-INI >= 2 AND WS-FH-LEN-DIG-INI <= 4)
125400        OR (WS-FH-LEN-ALFA-INI > 6 AND WS-FH-LEN-DIG-INI = 2)
125500           MOVE 'S' TO SW-FH-FORMA-OK
125600        END-IF
125700     END-IF
125800     .
125900 9256-FORMA-SIN-GUION-EXIT.
126000     EXIT.
126100
126200*****************************************************************
126300*   9300-AGREGAR-HOST  (DEDUPE Y CARGA EN TKT0-HOST-TABLA)       *
126400*****************************************************************
126500 9300-AGREGAR-HOST.
126600
126700     MOVE WS-TOKEN-MAY TO WS-TOKEN-MIN
126800     PERFORM 9005-MINUSCULAS
126900        THRU 9005-MINUSCULAS-EXIT
127000
127100     MOVE 'N' TO SW-YA-EXISTE
127200     PERFORM 9301-CHEQ-HOST-DUP
127300        THRU 9301-CHEQ-HOST-DUP-EXIT
127400        VARYING TKT0-IX-HOST FROM 1 BY 1
127500        UNTIL TKT0-IX-HOST > TKT0-HOST-CNT
127600
127700     IF NOT YA-EXISTE-EN-TABLA AND TKT0-HOST-CNT < 10
127800        ADD 1 TO TKT0-HOST-CNT
127900        MOVE WS-TOKEN-MIN TO TKT0-HOST-TABLA(TKT0-HOST-CNT)
128000     END-IF
128100     .
128200 9300-AGREGAR-HOST-EXIT.
128300     EXIT.
128400
128500*****************************************************************
128600*   9301-CHEQ-HOST-DUP (DEDUPE DE HOST YA CARGADO)               *
128700*****************************************************************
128800 9301-CHEQ-HOST-DUP.
128900
129000     IF TKT0-HOST-TABLA(TKT0-IX-HOST) = WS-TOKEN-MIN
129100        MOVE 'S' TO SW-YA-EXISTE
129200     END-IF
129300     .
129400 9301-CHEQ-HOST-DUP-EXIT.
129500     EXIT.
129600
129700*****************************************************************
129800*   9310-AGREGAR-TECH  (R2 - DICCIONARIO Y DEDUPE)               *
129900*****************************************************************
130000 9310-AGREGAR-TECH.
130100
130200     PERFORM 9311-CHEQ-TECH-DIC
130300        THRU 9311-CHEQ-TECH-DIC-EXIT
130400        VARYING CF00-IX-TECH FROM 1 BY 1
130500        UNTIL CF00-IX-TECH > 70
130600     .
130700 9310-AGREGAR-TECH-EXIT.
130800     EXIT.
130900
131000*****************************************************************
131100*   9311-CHEQ-TECH-DIC (COMPARA TOKEN CONTRA UNA ENTRADA DEL     *
131200*   DICCIONARIO DE TECNOLOGIAS)                                  *
131300*****************************************************************
131400 9311-CHEQ-TECH-DIC.
131500
131600     IF WS-TOKEN-MAY = CF00-TECDIC-ITEM(CF00-IX-TECH)
131700        MOVE CF00-TECDIC-ITEM(CF00-IX-TECH) TO WS-TOKEN-MIN
131800        PERFORM 9005-MINUSCULAS
131900           THRU 9005-MINUSCULAS-EXIT
132000        MOVE 'N' TO SW-YA-EXISTE
132100        PERFORM 9312-CHEQ-TECH-DUP
132200           THRU 9312-CHEQ-TECH-DUP-EXIT
132300           VARYING TKT0-IX-TECN FROM 1 BY 1
132400           UNTIL TKT0-IX-TECN > TKT0-TECN-CNT
132500        IF NOT YA-EXISTE-EN-TABLA AND TKT0-TECN-CNT < 10
132600           ADD 1 TO TKT0-TECN-CNT
132700           MOVE WS-TOKEN-MIN
132800                TO TKT0-TECN-TABLA(TKT0-TECN-CNT)
132900        END-IF
133000     END-IF
133100     .
133200 9311-CHEQ-TECH-DIC-EXIT.
133300     EXIT.
133400
133500*****************************************************************
133600*   9312-CHEQ-TECH-DUP (DEDUPE DE TECNOLOGIA YA CARGADA)         *
133700*****************************************************************
133800 9312-CHEQ-TECH-DUP.
133900
134000     IF TKT0-TECN-TABLA(TKT0-IX-TECN) =
134100        WS-TOKEN-MIN(1:15)
134200        MOVE 'S' TO SW-YA-EXISTE
134300     END-IF
134400     .
134500 9312-CHEQ-TECH-DUP-EXIT.
134600     EXIT.
134700
134800*****************************************************************
134900*   9320-AGREGAR-SERVICIO  (R3 - SINONIMOS Y DEDUPE)             *
135000*****************************************************************
135100 9320-AGREGAR-SERVICIO.
135200
135300     PERFORM 9321-CHEQ-SERV-SINON
135400        THRU 9321-CHEQ-SERV-SINON-EXIT
135500        VARYING CF00-IX-SINON FROM 1 BY 1
135600        UNTIL CF00-IX-SINON > 14
135700     .
135800 9320-AGREGAR-SERVICIO-EXIT.
135900     EXIT.
136000
136100*****************************************************************
136200*   9321-CHEQ-SERV-SINON (COMPARA TOKEN CONTRA UN SINONIMO)      *
136300*****************************************************************
136400 9321-CHEQ-SERV-SINON.
136500
136600     IF WS-TOKEN-MAY = CF00-SINON-ALIAS(CF00-IX-SINON)
136700        MOVE 'N' TO SW-YA-EXISTE
136800        PERFORM 9322-CHEQ-SERV-DUP
136900           THRU 9322-CHEQ-SERV-DUP-EXIT
137000           VARYING TKT0-IX-SERV FROM 1 BY 1
137100           UNTIL TKT0-IX-SERV > TKT0-SERV-CNT
137200        IF NOT YA-EXISTE-EN-TABLA AND TKT0-SERV-CNT < 15
137300           ADD 1 TO TKT0-SERV-CNT
137400           MOVE CF00-SINON-CANON(CF00-IX-SINON)
137500                TO TKT0-SERV-TABLA(TKT0-SERV-CNT)
137600        END-IF
137700     END-IF
137800     .
137900 9321-CHEQ-SERV-SINON-EXIT.
138000     EXIT.
138100
138200*****************************************************************
138300*   9322-CHEQ-SERV-DUP (DEDUPE DE SERVICIO YA CARGADO)           *
138400*****************************************************************
138500 9322-CHEQ-SERV-DUP.
138600
138700     IF TKT0-SERV-TABLA(TKT0-IX-SERV) =
138800        CF00-SINON-CANON(CF00-IX-SINON)
138900        MOVE 'S' TO SW-YA-EXISTE
139000     END-IF
139100     .
139200 9322-CHEQ-SERV-DUP-EXIT.
139300     EXIT.
139400
139500*****************************************************************
139600*   9325-ES-STOPTAG (TAGS GENERICOS A DESCARTAR DE R3)           *
139700*****************************************************************
139800 9325-ES-STOPTAG.
139900
140000     MOVE 'N' TO SW-YA-EXISTE
140100     PERFORM 9326-CHEQ-STOPTAG
140200        THRU 9326-CHEQ-STOPTAG-EXIT
140300        VARYING CF00-IX-STOPTAG FROM 1 BY 1
140400        UNTIL CF00-IX-STOPTAG > 10
140500     .
140600 9325-ES-STOPTAG-EXIT.
140700     EXIT.
140800
140900*****************************************************************
141000*   9326-CHEQ-STOPTAG (COMPARA TAG CONTRA UNA ENTRADA DE LA      *
141100*   LISTA DE TAGS GENERICOS A DESCARTAR)                         *
141200*****************************************************************
141300 9326-CHEQ-STOPTAG.
141400
141500     IF WS-TOKEN-MAY(1:12) = CF00-STOPTAG-ITEM(CF00-IX-STOPTAG)
141600        MOVE 'S' TO SW-YA-EXISTE
141700     END-IF
141800     .
141900 9326-CHEQ-STOPTAG-EXIT.
142000     EXIT.
142100
142200*****************************************************************
142300*   9330-AGREGAR-PERSONA (DEDUPE Y CARGA EN TKT0-PERSONA-TABLA)  *
142400*****************************************************************
142500 9330-AGREGAR-PERSONA.
142600
142700     MOVE 'N' TO SW-YA-EXISTE
142800     PERFORM 9331-CHEQ-PERSONA-DUP
142900        THRU 9331-CHEQ-PERSONA-DUP-EXIT
143000        VARYING TKT0-IX-PERS FROM 1 BY 1
143100        UNTIL TKT0-IX-PERS > TKT0-PERSONA-CNT
143200
143300     IF NOT YA-EXISTE-EN-TABLA AND TKT0-PERSONA-CNT < 10
143400        ADD 1 TO TKT0-PERSONA-CNT
143500        MOVE WS-USUARIO-TIMELINE
143600             TO TKT0-PERSONA-TABLA(TKT0-PERSONA-CNT)
143700     END-IF
143800     .
143900 9330-AGREGAR-PERSONA-EXIT.
144000     EXIT.
144100
144200*****************************************************************
144300*   9331-CHEQ-PERSONA-DUP (DEDUPE DE PERSONA YA CARGADA)         *
144400*****************************************************************
144500 9331-CHEQ-PERSONA-DUP.
144600
144700     IF TKT0-PERSONA-TABLA(TKT0-IX-PERS) = WS-USUARIO-TIMELINE
144800        MOVE 'S' TO SW-YA-EXISTE
144900     END-IF
145000     .
145100 9331-CHEQ-PERSONA-DUP-EXIT.
145200     EXIT.
145300
145400*****************************************************************
145500*  9400-PARSEAR-INTERVALO ([DD/MM/AAAA HH:MM, DD/MM/AAAA HH:MM]) *
145600*****************************************************************
145700 9400-PARSEAR-INTERVALO.
145800
145900     MOVE RAW0-TEXTO(WS-POS-CORCHETE + 2:10) TO WS-FECHA-1
146000     MOVE RAW0-TEXTO(WS-POS-CORCHETE + 13:5) TO WS-HORA-1
146100     MOVE 'N' TO WS-TIENE-FECHA-2
146200
146300     MOVE 0 TO WS-POS-COMA
146400     INSPECT RAW0-TEXTO(WS-POS-CORCHETE + 2:)
146500        TALLYING WS-POS-COMA FOR CHARACTERS BEFORE INITIAL ','
146600
146700     IF WS-POS-COMA > 0 AND WS-POS-COMA < 40
146800        MOVE RAW0-TEXTO(WS-POS-CORCHETE + WS-POS-COMA + 4:10)
146900             TO WS-FECHA-2
147000        MOVE RAW0-TEXTO(WS-POS-CORCHETE + WS-POS-COMA + 15:5)
147100             TO WS-HORA-2
147200        MOVE 'S' TO WS-TIENE-FECHA-2
147300     ELSE
147400        MOVE WS-FECHA-1 TO WS-FECHA-2
147500        MOVE WS-HORA-1  TO WS-HORA-2
147600     END-IF
147700
147800     ADD 1 TO TKT0-INTERV-CNT
147900
148000     MOVE WS-FECHA-1(1:2)  TO WS-DD
148100     MOVE WS-FECHA-1(4:2)  TO WS-MM
148200     MOVE WS-FECHA-1(7:4)  TO WS-AAAA
148300     MOVE WS-HORA-1(1:2)   TO WS-HH
148400     MOVE WS-HORA-1(4:2)   TO WS-MIN
148500     PERFORM 9410-ARMAR-TIMESTAMP
148600        THRU 9410-ARMAR-TIMESTAMP-EXIT
148700     MOVE WS-TS-CALCULADO TO
148800          TKT0-INTERV-INICIO-TS(TKT0-INTERV-CNT)
148900
149000     MOVE WS-FECHA-2(1:2)  TO WS-DD
149100     MOVE WS-FECHA-2(4:2)  TO WS-MM
149200     MOVE WS-FECHA-2(7:4)  TO WS-AAAA
149300     MOVE WS-HORA-2(1:2)   TO WS-HH
149400     MOVE WS-HORA-2(4:2)   TO WS-MIN
149500     PERFORM 9410-ARMAR-TIMESTAMP
149600        THRU 9410-ARMAR-TIMESTAMP-EXIT
149700     MOVE WS-TS-CALCULADO TO
149800          TKT0-INTERV-FIN-TS(TKT0-INTERV-CNT)
149900     .
150000 9400-PARSEAR-INTERVALO-EXIT.
150100     EXIT.
150200
150300*****************************************************************
150400*  9410-ARMAR-TIMESTAMP (ARMA AAAAMMDDHHMMSS DESDE DD/MM/AAAA)   *
150500*    REQ-4711 20/01/2026 GFORRICH - AAAA PASA DE 2 A 4 DIGITOS.  *REQ-4711
150600*****************************************************************
150700 9410-ARMAR-TIMESTAMP.
150800
150900     MOVE 0 TO WS-TS-CALCULADO
151000     COMPUTE WS-TS-CALCULADO =
151100             (WS-AAAA * 10000000000) +
151200             (WS-MM   * 100000000)   +
151300             (WS-DD   * 1000000)     +
151400             (WS-HH   * 10000)       +
151500             (WS-MIN  * 100)
151600     .
151700 9410-ARMAR-TIMESTAMP-EXIT.
151800     EXIT.
151900
152000*****************************************************************
152100*  9420-PARSEAR-LINEA-TIEMPO ('AAAAMMDD HH:MM - usuario: accion')
152200*****************************************************************
152300 9420-PARSEAR-LINEA-TIEMPO.
152400
152500     MOVE RAW0-TEXTO(1:4)  TO WS-AAAA
152600     MOVE RAW0-TEXTO(5:2)  TO WS-MM
152700     MOVE RAW0-TEXTO(7:2)  TO WS-DD
152800     MOVE RAW0-TEXTO(10:2) TO WS-HH
152900     MOVE RAW0-TEXTO(13:2) TO WS-MIN
153000     PERFORM 9410-ARMAR-TIMESTAMP
153100        THRU 9410-ARMAR-TIMESTAMP-EXIT
153200
153300     IF TKT0-1ER-IMPACTO-TS = 0
153400        MOVE WS-TS-CALCULADO TO TKT0-1ER-IMPACTO-TS
153500     END-IF
153600
153700     MOVE 0 TO WS-POS-GUION-MEDIO
153800     INSPECT RAW0-TEXTO(16:) TALLYING WS-POS-GUION-MEDIO
153900        FOR CHARACTERS BEFORE INITIAL '-'
154000
154100     IF WS-POS-GUION-MEDIO < 90
154200        MOVE 0 TO WS-POS-DOSPUNTOS
154300        INSPECT RAW0-TEXTO(16 + WS-POS-GUION-MEDIO + 2:)
154400           TALLYING WS-POS-DOSPUNTOS
154500           FOR CHARACTERS BEFORE INITIAL ':'
154600        IF WS-POS-DOSPUNTOS > 0 AND WS-POS-DOSPUNTOS < 21
154700           MOVE SPACES TO WS-USUARIO-TIMELINE
154800           MOVE RAW0-TEXTO(16 + WS-POS-GUION-MEDIO + 2:
154900                WS-POS-DOSPUNTOS) TO WS-USUARIO-TIMELINE
155000           INSPECT WS-USUARIO-TIMELINE
155100              CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
155200                      TO 'abcdefghijklmnopqrstuvwxyz'
155300           PERFORM 9330-AGREGAR-PERSONA
155400              THRU 9330-AGREGAR-PERSONA-EXIT
155500        END-IF
155600     END-IF
155700     .
155800 9420-PARSEAR-LINEA-TIEMPO-EXIT.
155900     EXIT.
156000
156100
156200
