000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  ICECRAW0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE TEXTO CRUDO DE UN TICKET (ENTRADA DEL   *
000600*               EXTRACTOR DE ENTIDADES ICNRM010).                *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 136 POSICIONES.                          *
001100*           PREFIJO  : RAW0.                                    *
001200*                                                                *
001300******************************************************************
001400
001500     05  ICECRAW0.
001600         10  RAW0-ISSUE-KEY                PIC X(15).
001700         10  RAW0-LINE-TYPE                PIC X(01).
001800             88  RAW0-88-SUMARIO                 VALUE 'S'.
001900             88  RAW0-88-DESCRIPCION             VALUE 'D'.
002000             88  RAW0-88-COMENTARIO              VALUE 'C'.
002100             88  RAW0-88-UNIDAD-NEGOCIO          VALUE 'B'.
002200         10  RAW0-TEXTO                    PIC X(120).
