000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  ICECTKT0                                   *
000400*                                                                *
000500* DESCRIPCION:  TICKET NORMALIZADO - SALIDA DEL EXTRACTOR DE     *
000600*               ENTIDADES (ICNRM010) Y ENTRADA DEL MOTOR DE      *
000700*               CORRELACION Y RANKING (ICSCR020).                *
000800*                                                                *
000900*               UN REGISTRO POR TICKET (INCIDENT O CHANGE), CON  *
001000*               LAS ENTIDADES YA NORMALIZADAS: HOSTS, TECNOLOGIAS*
001100*               SERVICIOS, INTERVALOS DE EJECUCION REAL, PRIMER  *
001200*               IMPACTO Y PERSONAS INVOLUCRADAS.                 *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500*                                                                *
001600*           LONGITUD : 1179 POSICIONES.                         *
001700*           PREFIJO  : TKT0.                                    *
001800*                                                                *
001900* Maintenence Log                                                *
002000* Date       Author        Maintenance Requirement.              *
002100* ---------- ------------  -------------------------------------*
002200* 12/05/2024 MIBARRA       VERSION INICIAL - SOLO INCIDENT.      *
002300* 03/09/2024 GFORRICH      SE AGREGAN TABLAS DE HOST/TECH/SERV.  *
002400* 14/02/2025 GFORRICH      SE AGREGA TABLA DE PERSONAS (R7).     *
002500******************************************************************
002600
002700     05  ICECTKT0.
002800         10  TKT0-ISSUE-KEY                PIC X(15).
002900         10  TKT0-TICKET-TYPE              PIC X(08).
003000             88  TKT0-88-ES-INCIDENTE          VALUE 'INCIDENT'.
003100             88  TKT0-88-ES-CAMBIO             VALUE 'CHANGE'.
003200         10  TKT0-SUMARIO                  PIC X(60).
003300         10  TKT0-CREADO-TS                PIC 9(14).
003400         10  TKT0-CREADO-R REDEFINES TKT0-CREADO-TS.
003500             15  TKT0-CREADO-AAAAMMDD      PIC 9(08).
003600             15  TKT0-CREADO-HHMMSS        PIC 9(06).
003700         10  TKT0-1ER-IMPACTO-TS           PIC 9(14).
003800         10  TKT0-1ER-IMPACTO-R REDEFINES TKT0-1ER-IMPACTO-TS.
003900             15  TKT0-1ER-IMPACTO-AAAAMMDD PIC 9(08).
004000             15  TKT0-1ER-IMPACTO-HHMMSS   PIC 9(06).
004100         10  TKT0-PLAN-INICIO-TS           PIC 9(14).
004200         10  TKT0-PLAN-FIN-TS              PIC 9(14).
004300         10  TKT0-PLAN-FIN-R REDEFINES TKT0-PLAN-FIN-TS.
004400             15  TKT0-PLAN-FIN-AAAAMMDD    PIC 9(08).
004500             15  TKT0-PLAN-FIN-HHMMSS      PIC 9(06).
004600         10  TKT0-INTERV-CNT               PIC 9(02).
004700         10  TKT0-INTERV-TABLA OCCURS 5 TIMES
004800                 INDEXED BY TKT0-IX-INTERV.
004900             15  TKT0-INTERV-INICIO-TS     PIC 9(14).
005000             15  TKT0-INTERV-FIN-TS        PIC 9(14).
005100         10  TKT0-SERV-CNT                 PIC 9(02).
005200         10  TKT0-SERV-TABLA OCCURS 15 TIMES
005300                 INDEXED BY TKT0-IX-SERV
005400                 PIC X(20).
005500         10  TKT0-HOST-CNT                 PIC 9(02).
005600         10  TKT0-HOST-TABLA OCCURS 10 TIMES
005700                 INDEXED BY TKT0-IX-HOST
005800                 PIC X(20).
005900         10  TKT0-TECN-CNT                 PIC 9(02).
006000         10  TKT0-TECN-TABLA OCCURS 10 TIMES
006100                 INDEXED BY TKT0-IX-TECN
006200                 PIC X(15).
006300         10  TKT0-EQUIPO                   PIC X(30).
006400         10  TKT0-PERSONA-CNT              PIC 9(02).
006500         10  TKT0-PERSONA-TABLA OCCURS 10 TIMES
006600                 INDEXED BY TKT0-IX-PERS
006700                 PIC X(20).
006800         10  FILLER                        PIC X(10).
