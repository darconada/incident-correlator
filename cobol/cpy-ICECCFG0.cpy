000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  ICECCFG0                                   *
000400*                                                                *
000500* DESCRIPCION:  DICCIONARIOS FIJOS DEL EXTRACTOR DE ENTIDADES    *
000600*               (ICNRM010): LISTA NEGRA DE TOKENS DE HOST (R1),  *
000700*               DICCIONARIO DE TECNOLOGIAS (R2), TABLA DE        *
000800*               SINONIMOS DE SERVICIOS, PREFIJOS DE MARCA Y      *
000900*               SUFIJOS ORGANIZACIONALES PARA LA UNIDAD DE       *
001000*               NEGOCIO (R3) Y LISTA DE ETIQUETAS GENERICAS A    *
001100*               IGNORAR EN LOS TAGS ENTRE CORCHETES (R3).        *
001200*                                                                *
001300*               TABLAS FIJAS, SIN ACCESO POR CLAVE: SE RECORREN  *
001400*               EN FORMA SECUENCIAL (PERFORM VARYING / SEARCH).  *
001500*                                                                *
001600* -------------------------------------------------------------- *
001700*                                                                *
001800*           PREFIJO  : CF00.                                    *
001900*                                                                *
002000* Maintenence Log                                                *
002100* Date       Author        Maintenance Requirement.              *
002200* ---------- ------------  -------------------------------------*
002300* 12/05/2024 MIBARRA       VERSION INICIAL - SOLO TECNOLOGIAS.   *
002400* 03/09/2024 GFORRICH      SE AGREGA LISTA NEGRA DE HOSTS.       *
002500* 14/02/2025 GFORRICH      SE AGREGAN SINONIMOS Y UNIDAD NEG.    *
002600* 10/08/2026 GFORRICH      REQ-4822 CORRIGE PREFIJO FASTHOSTS-.  *
002700******************************************************************
002800
002900*---------------------------------------------------------------*
003000*    LISTA NEGRA DE TOKENS DE HOST (PALABRAS DE PROTOCOLO,      *
003100*    CODIFICACIONES, ARQUITECTURAS DE CPU Y EJEMPLOS DE         *
003200*    REGIONES DE NUBE QUE NUNCA SON NOMBRE DE HOST)             *
003300*---------------------------------------------------------------*
003400     02  CF00-BLACKLIST-INIC.
003500         05  FILLER  PIC X(20) VALUE 'HTTP'.
003600         05  FILLER  PIC X(20) VALUE 'HTTPS'.
003700         05  FILLER  PIC X(20) VALUE 'FTP'.
003800         05  FILLER  PIC X(20) VALUE 'SFTP'.
003900         05  FILLER  PIC X(20) VALUE 'SSH'.
004000         05  FILLER  PIC X(20) VALUE 'TCP'.
004100         05  FILLER  PIC X(20) VALUE 'UDP'.
004200         05  FILLER  PIC X(20) VALUE 'DNS'.
004300         05  FILLER  PIC X(20) VALUE 'SMTP'.
004400         05  FILLER  PIC X(20) VALUE 'IMAP'.
004500         05  FILLER  PIC X(20) VALUE 'POP3'.
004600         05  FILLER  PIC X(20) VALUE 'UTF-8'.
004700         05  FILLER  PIC X(20) VALUE 'BASE64'.
004800         05  FILLER  PIC X(20) VALUE 'GZIP'.
004900         05  FILLER  PIC X(20) VALUE 'SHA256'.
005000         05  FILLER  PIC X(20) VALUE 'MD5'.
005100         05  FILLER  PIC X(20) VALUE 'X86'.
005200         05  FILLER  PIC X(20) VALUE 'X64'.
005300         05  FILLER  PIC X(20) VALUE 'X86-64'.
005400         05  FILLER  PIC X(20) VALUE 'AMD64'.
005500         05  FILLER  PIC X(20) VALUE 'ARM64'.
005600         05  FILLER  PIC X(20) VALUE 'I386'.
005700         05  FILLER  PIC X(20) VALUE 'EU-CENTRAL-1'.
005800         05  FILLER  PIC X(20) VALUE 'EU-WEST-1'.
005900         05  FILLER  PIC X(20) VALUE 'US-EAST-1'.
006000         05  FILLER  PIC X(20) VALUE 'US-WEST-2'.
006100         05  FILLER  PIC X(20) VALUE 'AP-SOUTH-1'.
006200     02  CF00-BLACKLIST REDEFINES CF00-BLACKLIST-INIC.
006300         05  CF00-BLACKLIST-ITEM OCCURS 26 TIMES
006400                 INDEXED BY CF00-IX-BLACK
006500                 PIC X(20).
006600
006700*---------------------------------------------------------------*
006800*    DICCIONARIO DE TECNOLOGIAS CONOCIDAS (R2) - COINCIDENCIA   *
006900*    DE PALABRA COMPLETA, SIN DISTINGUIR MAYUSCULA/MINUSCULA    *
007000*---------------------------------------------------------------*
007100     02  CF00-TECDIC-INIC.
007200         05  FILLER  PIC X(15) VALUE 'OPENSEARCH'.
007300         05  FILLER  PIC X(15) VALUE 'KIBANA'.
007400         05  FILLER  PIC X(15) VALUE 'ELASTICSEARCH'.
007500         05  FILLER  PIC X(15) VALUE 'APACHE'.
007600         05  FILLER  PIC X(15) VALUE 'NGINX'.
007700         05  FILLER  PIC X(15) VALUE 'MYSQL'.
007800         05  FILLER  PIC X(15) VALUE 'POSTGRESQL'.
007900         05  FILLER  PIC X(15) VALUE 'REDIS'.
008000         05  FILLER  PIC X(15) VALUE 'DOCKER'.
008100         05  FILLER  PIC X(15) VALUE 'KUBERNETES'.
008200         05  FILLER  PIC X(15) VALUE 'K8S'.
008300         05  FILLER  PIC X(15) VALUE 'JENKINS'.
008400         05  FILLER  PIC X(15) VALUE 'ANSIBLE'.
008500         05  FILLER  PIC X(15) VALUE 'KAFKA'.
008600         05  FILLER  PIC X(15) VALUE 'GRAFANA'.
008700         05  FILLER  PIC X(15) VALUE 'HAPROXY'.
008800         05  FILLER  PIC X(15) VALUE 'AWS'.
008900         05  FILLER  PIC X(15) VALUE 'S3'.
009000         05  FILLER  PIC X(15) VALUE 'CLOUDIAN'.
009100         05  FILLER  PIC X(15) VALUE 'DOVECOT'.
009200         05  FILLER  PIC X(15) VALUE 'POSTFIX'.
009300         05  FILLER  PIC X(15) VALUE 'KVM'.
009400         05  FILLER  PIC X(15) VALUE 'DEBIAN'.
009500         05  FILLER  PIC X(15) VALUE 'KEYCLOAK'.
009600         05  FILLER  PIC X(15) VALUE 'LDAP'.
009700         05  FILLER  PIC X(15) VALUE 'UBUNTU'.
009800         05  FILLER  PIC X(15) VALUE 'CENTOS'.
009900         05  FILLER  PIC X(15) VALUE 'REDHAT'.
010000         05  FILLER  PIC X(15) VALUE 'VMWARE'.
010100         05  FILLER  PIC X(15) VALUE 'VCENTER'.
010200         05  FILLER  PIC X(15) VALUE 'ESXI'.
010300         05  FILLER  PIC X(15) VALUE 'RABBITMQ'.
010400         05  FILLER  PIC X(15) VALUE 'ZABBIX'.
010500         05  FILLER  PIC X(15) VALUE 'NAGIOS'.
010600         05  FILLER  PIC X(15) VALUE 'PROMETHEUS'.
010700         05  FILLER  PIC X(15) VALUE 'TERRAFORM'.
010800         05  FILLER  PIC X(15) VALUE 'PUPPET'.
010900         05  FILLER  PIC X(15) VALUE 'CHEF'.
011000         05  FILLER  PIC X(15) VALUE 'GITLAB'.
011100         05  FILLER  PIC X(15) VALUE 'GITHUB'.
011200         05  FILLER  PIC X(15) VALUE 'BIND9'.
011300         05  FILLER  PIC X(15) VALUE 'POWERDNS'.
011400         05  FILLER  PIC X(15) VALUE 'VARNISH'.
011500         05  FILLER  PIC X(15) VALUE 'TOMCAT'.
011600         05  FILLER  PIC X(15) VALUE 'PHP'.
011700         05  FILLER  PIC X(15) VALUE 'PYTHON'.
011800         05  FILLER  PIC X(15) VALUE 'NODEJS'.
011900         05  FILLER  PIC X(15) VALUE 'JAVA'.
012000         05  FILLER  PIC X(15) VALUE 'MARIADB'.
012100         05  FILLER  PIC X(15) VALUE 'MONGODB'.
012200         05  FILLER  PIC X(15) VALUE 'CASSANDRA'.
012300         05  FILLER  PIC X(15) VALUE 'HYPERSTORE'.
012400         05  FILLER  PIC X(15) VALUE 'CEPH'.
012500         05  FILLER  PIC X(15) VALUE 'OPENSTACK'.
012600         05  FILLER  PIC X(15) VALUE 'PROXMOX'.
012700         05  FILLER  PIC X(15) VALUE 'PLESK'.
012800         05  FILLER  PIC X(15) VALUE 'CPANEL'.
012900         05  FILLER  PIC X(15) VALUE 'BACULA'.
013000         05  FILLER  PIC X(15) VALUE 'VEEAM'.
013100         05  FILLER  PIC X(15) VALUE 'WIREGUARD'.
013200         05  FILLER  PIC X(15) VALUE 'OPENVPN'.
013300         05  FILLER  PIC X(15) VALUE 'FAIL2BAN'.
013400         05  FILLER  PIC X(15) VALUE 'IPTABLES'.
013500         05  FILLER  PIC X(15) VALUE 'SYSTEMD'.
013600         05  FILLER  PIC X(15) VALUE 'SYSLOG'.
013700         05  FILLER  PIC X(15) VALUE 'LOGSTASH'.
013800         05  FILLER  PIC X(15) VALUE 'FLUENTD'.
013900         05  FILLER  PIC X(15) VALUE 'BGP'.
014000         05  FILLER  PIC X(15) VALUE 'OSPF'.
014100         05  FILLER  PIC X(15) VALUE 'VLAN'.
014200         05  FILLER  PIC X(15) VALUE 'SAN'.
014300         05  FILLER  PIC X(15) VALUE 'NFS'.
014400         05  FILLER  PIC X(15) VALUE 'SAMBA'.
014500         05  FILLER  PIC X(15) VALUE 'ACTIVE-DIR'.
014600     02  CF00-TECDIC REDEFINES CF00-TECDIC-INIC.
014700         05  CF00-TECDIC-ITEM OCCURS 70 TIMES
014800                 INDEXED BY CF00-IX-TECH
014900                 PIC X(15).
015000
015100*---------------------------------------------------------------*
015200*    TABLA DE SINONIMOS DE SERVICIOS: ALIAS -> NOMBRE CANONICO  *
015300*    (R3) - LOS NOMBRES CANONICOS TAMBIEN COINCIDEN CONSIGO     *
015400*    MISMOS EN LA BUSQUEDA.                                     *
015500*---------------------------------------------------------------*
015600*    LA COLUMNA ALIAS VA EN MAYUSCULA (SE COMPARA CONTRA EL
015700*    TOKEN YA CONVERTIDO A MAYUSCULA); LA COLUMNA CANONICA VA EN
015800*    MINUSCULA, QUE ES COMO QUEDA GRABADO EL SERVICIO EN EL
015900*    TICKET NORMALIZADO.
016000     02  CF00-SINON-INIC.
016100         05  FILLER  PIC X(20) VALUE 'ADC'.
016200         05  FILLER  PIC X(20) VALUE 'customer area'.
016300         05  FILLER  PIC X(20) VALUE 'PDC'.
016400         05  FILLER  PIC X(20) VALUE 'control panel'.
016500         05  FILLER  PIC X(20) VALUE 'S3'.
016600         05  FILLER  PIC X(20) VALUE 's3 object storage'.
016700         05  FILLER  PIC X(20) VALUE 'OBJECT STORAGE'.
016800         05  FILLER  PIC X(20) VALUE 's3 object storage'.
016900         05  FILLER  PIC X(20) VALUE 'CLOUDIAN'.
017000         05  FILLER  PIC X(20) VALUE 's3 object storage'.
017100         05  FILLER  PIC X(20) VALUE 'HYPERSTORE'.
017200         05  FILLER  PIC X(20) VALUE 's3 object storage'.
017300         05  FILLER  PIC X(20) VALUE 'NGCS'.
017400         05  FILLER  PIC X(20) VALUE 'cloud server'.
017500         05  FILLER  PIC X(20) VALUE 'VPS'.
017600         05  FILLER  PIC X(20) VALUE 'cloud server'.
017700         05  FILLER  PIC X(20) VALUE 'K8S'.
017800         05  FILLER  PIC X(20) VALUE 'kubernetes'.
017900         05  FILLER  PIC X(20) VALUE 'KEYCLOAK'.
018000         05  FILLER  PIC X(20) VALUE 'kubernetes'.
018100         05  FILLER  PIC X(20) VALUE 'EMAIL'.
018200         05  FILLER  PIC X(20) VALUE 'mail'.
018300         05  FILLER  PIC X(20) VALUE 'DOVECOT'.
018400         05  FILLER  PIC X(20) VALUE 'mail'.
018500         05  FILLER  PIC X(20) VALUE 'POSTFIX'.
018600         05  FILLER  PIC X(20) VALUE 'mail'.
018700         05  FILLER  PIC X(20) VALUE 'SHARED HOSTING'.
018800         05  FILLER  PIC X(20) VALUE 'webhosting'.
018900     02  CF00-SINON REDEFINES CF00-SINON-INIC.
019000         05  CF00-SINON-ITEM OCCURS 14 TIMES
019100                 INDEXED BY CF00-IX-SINON.
019200             10  CF00-SINON-ALIAS          PIC X(20).
019300             10  CF00-SINON-CANON          PIC X(20).
019400
019500*---------------------------------------------------------------*
019600*    LISTA DE ETIQUETAS GENERICAS A IGNORAR EN LOS TAGS ENTRE   *
019700*    CORCHETES DEL RESUMEN (R3)                                 *
019800*---------------------------------------------------------------*
019900     02  CF00-STOPTAG-INIC.
020000         05  FILLER  PIC X(12) VALUE 'AI'.
020100         05  FILLER  PIC X(12) VALUE 'DEV'.
020200         05  FILLER  PIC X(12) VALUE 'PROD'.
020300         05  FILLER  PIC X(12) VALUE 'URGENT'.
020400         05  FILLER  PIC X(12) VALUE 'BUG'.
020500         05  FILLER  PIC X(12) VALUE 'CRITICAL'.
020600         05  FILLER  PIC X(12) VALUE 'HIGH'.
020700         05  FILLER  PIC X(12) VALUE 'LOW'.
020800         05  FILLER  PIC X(12) VALUE 'TEST'.
020900         05  FILLER  PIC X(12) VALUE 'INTERNAL'.
021000     02  CF00-STOPTAG REDEFINES CF00-STOPTAG-INIC.
021100         05  CF00-STOPTAG-ITEM OCCURS 10 TIMES
021200                 INDEXED BY CF00-IX-STOPTAG
021300                 PIC X(12).
021400
021500*---------------------------------------------------------------*
021600*    PREFIJOS DE MARCA A RECORTAR EN EL VALOR DE UNIDAD DE      *
021700*    NEGOCIO, ANTES DE REEMPLAZAR GUION BAJO POR ESPACIO (R3)   *
021800*---------------------------------------------------------------*
021900     02  CF00-PREFMARCA-INIC.
022000         05  FILLER  PIC X(10) VALUE 'AR_'.
022100         05  FILLER  PIC X(10) VALUE 'FH_'.
022200         05  FILLER  PIC X(10) VALUE 'IC-'.
022300         05  FILLER  PIC X(10) VALUE 'IONOS-'.
022400         05  FILLER  PIC X(10) VALUE 'STRATO-'.
022500         05  FILLER  PIC X(10) VALUE 'HOME.PL-'.
022600         05  FILLER  PIC X(10) VALUE 'CRONON-'.
022700         05  FILLER  PIC X(10) VALUE 'FASTHOSTS-'.
022800     02  CF00-PREFMARCA REDEFINES CF00-PREFMARCA-INIC.
022900         05  CF00-PREFMARCA-ITEM OCCURS 8 TIMES
023000                 INDEXED BY CF00-IX-PREFMARCA
023100                 PIC X(10).
023200
023300*---------------------------------------------------------------*
023400*    SUFIJOS ORGANIZACIONALES GENERICOS A RECORTAR DEL VALOR    *
023500*    DE UNIDAD DE NEGOCIO CUANDO NO HAY ACRONIMO ENTRE          *
023600*    PARENTESIS NI VALOR JERARQUICO (R3)                        *
023700*---------------------------------------------------------------*
023800     02  CF00-SUFORG-INIC.
023900         05  FILLER  PIC X(24) VALUE 'BUSINESS SUPPORT SYSTEMS'.
024000         05  FILLER  PIC X(24) VALUE '-BSS'.
024100         05  FILLER  PIC X(24) VALUE '-CIS'.
024200         05  FILLER  PIC X(24) VALUE '-OSS'.
024300         05  FILLER  PIC X(24) VALUE '-PSS'.
024400     02  CF00-SUFORG REDEFINES CF00-SUFORG-INIC.
024500         05  CF00-SUFORG-ITEM OCCURS 5 TIMES
024600                 INDEXED BY CF00-IX-SUFORG
024700                 PIC X(24).
